000100*****************************************************************         
000200* SMCERRC - SMC common error/abend work area.                    *        
000300*****************************************************************         
000400* Copied into WORKING-STORAGE by every SMC0nn batch program.     *        
000500* The 9900/9950/9990 paragraphs that use these fields are NOT    *        
000600* COPYd here - each program carries its own copy of them, the    *        
000700* way the 9997/9998/9999 handler paragraphs used to be pasted    *        
000800* into every CICS query-mode program this shop ever wrote.       *        
000900* Keep both copies in step by hand when one of them changes.     *        
001000*****************************************************************         
001100 01  SMC-ERROR-WORK.                                                      
001200     05  ERR-PROGRAM-ID         PIC  X(08) VALUE SPACES.                  
001300     05  ERR-PARAGRAPH          PIC  X(08) VALUE SPACES.                  
001400     05  ERR-FILE-NAME          PIC  X(08) VALUE SPACES.                  
001500     05  ERR-FILE-STATUS        PIC  X(02) VALUE SPACES.                  
001600     05  ERR-RETURN-CODE        PIC S9(04) COMP VALUE ZEROES.             
001700     05  ERR-MESSAGE-TEXT       PIC  X(80) VALUE SPACES.                  
001800     05  FILLER                 PIC  X(20) VALUE SPACES.                  
001900                                                                          
002000 01  SMC-TIMESTAMP-WORK.                                                  
002100     05  TS-TODAY-YYYYMMDD      PIC  9(08) VALUE ZEROES.                  
002200     05  TS-TODAY-R REDEFINES TS-TODAY-YYYYMMDD.                          
002300         10  TS-TODAY-CC        PIC  9(02).                               
002400         10  TS-TODAY-YY        PIC  9(02).                               
002500         10  TS-TODAY-MM        PIC  9(02).                               
002600         10  TS-TODAY-DD        PIC  9(02).                               
002700     05  TS-NOW-HHMMSSTH        PIC  9(08) VALUE ZEROES.                  
002800     05  TS-NOW-R REDEFINES TS-NOW-HHMMSSTH.                              
002900         10  TS-NOW-HH          PIC  9(02).                               
003000         10  TS-NOW-MM          PIC  9(02).                               
003100         10  TS-NOW-SS          PIC  9(02).                               
003200         10  TS-NOW-TH          PIC  9(02).                               
003300     05  TS-STAMP-19            PIC  X(19) VALUE SPACES.                  
003400     05  FILLER                 PIC  X(10) VALUE SPACES.                  
