000100*****************************************************************         
000200* SMCOPKC - SMC_ORDER_PACKAGES file record (one row per batch    *        
000300* of order items awaiting interval parsing).                     *        
000400*****************************************************************         
000500 01  ORDPKG-RECORD.                                                       
000600     05  OPK-PACKAGE-ID         PIC S9(09) COMP-3.                        
000700     05  OPK-STATUS             PIC  X(10) VALUE "OPEN".                  
000800     05  OPK-CREATED-TIMESTAMP  PIC  X(19) VALUE SPACES.                  
000900     05  OPK-CREATED-TS-R REDEFINES OPK-CREATED-TIMESTAMP.                
001000         10  OPK-CREATED-YYYY   PIC  X(04).                               
001100         10  FILLER             PIC  X(01).                               
001200         10  OPK-CREATED-MM     PIC  X(02).                               
001300         10  FILLER             PIC  X(01).                               
001400         10  OPK-CREATED-DD     PIC  X(02).                               
001500         10  FILLER             PIC  X(01).                               
001600         10  OPK-CREATED-HH     PIC  X(02).                               
001700         10  FILLER             PIC  X(01).                               
001800         10  OPK-CREATED-MI     PIC  X(02).                               
001900         10  FILLER             PIC  X(01).                               
002000         10  OPK-CREATED-SS     PIC  X(02).                               
002100     05  OPK-CHANNEL-ID         PIC  X(40) VALUE SPACES.                  
002200     05  FILLER                 PIC  X(25) VALUE SPACES.                  
