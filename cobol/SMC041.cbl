000100*****************************************************************         
000200* SMC041 - HEDNO SMART METER INTEGRATION                         *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. SMC041.                                                      
000600 AUTHOR. R. FRERKING.                                                     
000700 INSTALLATION. HEDNO - DEI IT OPERATIONS.                                 
000800 DATE-WRITTEN. 03/02/1992.                                                
000900 DATE-COMPILED.                                                           
001000 SECURITY. HEDNO INTERNAL USE ONLY - SEE SMC.ADM.POLICY.                  
001100*****************************************************************         
001200*****************************************************************         
001300* SMC041 imports one Itron alarms export file.  Unlike SMC040's  *        
001400* readings loader this file is parsed straight through - there   *        
001500* is no well-formedness pre-check or auto-repair step for alarms,*        
001600* the source never ran one.  Every <Event> element under the     *        
001700* ITRON internal namespace is read for its seven attributes and  *        
001800* appended to ITRON_FILE_ALARMS in batches of 4,196, the same    *        
001900* flush constant carried across every SMC04n loader for          *        
002000* equivalence with the original batch-commit loop.               *        
002100*****************************************************************         
002200* Date       UserID   Description                                *        
002300* ---------- -------- -----------------------------------------  *        
002400* 03/02/1992 RFRERKIN Original program - Itron alarms loader.    *        
002500* 12/05/1994 MNIKOU   4,196-row flush constant carried over from *        
002600*                     the mainframe batch loader it replaced.    *        
002700* 10/14/1998 KVASIL   Y2K REMEDIATION - TS-TODAY-YYYYMMDD now 4- *        
002800*                     digit century, ticket Y2K-0231.            *        
002900* 01/06/1999 KVASIL   Y2K REMEDIATION VERIFIED - PROD ticket     *        
003000*                     Y2K-0231 closed after parallel run.        *        
003100* 05/19/2004 NKOSTAS  Header update clarified to match SMC040's  *        
003200*                     per-file (not per-event) update pattern.   *        
003300* 02/02/2006 PDEMOU   Namespace check was only comparing the     *        
003400*                     "http://" scheme, so any xmlns value was   *        
003500*                     accepted - now compares the full ITRON     *        
003600*                     namespace, ticket HD-2006-041.             *        
003700* 03/21/2006 MNIKOU   9900-DISPLAY-ERROR now caps itself at 50   *        
003800*                     lines a run, ticket HD-2006-054.           *        
003900* 04/11/2006 PDEMOU   CollectionSystemID MOVE target did not     *        
004000*                     match SMCITAC's ITA-COLLECTION-SYS-ID      *        
004100*                     field name - column was never populated,   *        
004200*                     ticket HD-2006-059.  Also the xmlns check  *        
004300*                     required every <Event> to repeat xmlns= on *        
004400*                     itself, so a file declaring the default    *        
004500*                     namespace once on the root (the normal     *        
004600*                     case) imported zero rows -                 *        
004700*                     3005-CHECK-ROOT-NAMESPACE now checks the   *        
004800*                     root once and an <Event> with no xmlns= of *        
004900*                     its own inherits that result, ticket       *        
005000*                     HD-2006-062.                               *        
005100*****************************************************************         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. IBM-370.                                                
005500 OBJECT-COMPUTER. IBM-370.                                                
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT XMLIN-FILE ASSIGN TO XMLIN                                    
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS WS-FS-XMLIN.                                      
006300     SELECT ITFPROC-FILE ASSIGN TO ITFPROC                                
006400         ORGANIZATION IS RELATIVE                                         
006500         ACCESS MODE IS DYNAMIC                                           
006600         RELATIVE KEY IS WS-ITF-RELKEY                                    
006700         FILE STATUS IS WS-FS-ITFPROC.                                    
006800     SELECT ITFALRM-FILE ASSIGN TO ITFALRM                                
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         FILE STATUS IS WS-FS-ITFALRM.                                    
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400 FD  XMLIN-FILE                                                           
007500     LABEL RECORDS ARE STANDARD                                           
007600     RECORDING MODE IS F.                                                 
007700 01  XMLIN-RECORD                PIC  X(200).                             
007800                                                                          
007900 FD  ITFPROC-FILE                                                         
008000     LABEL RECORDS ARE STANDARD.                                          
008100 COPY SMCITHC.                                                            
008200                                                                          
008300 FD  ITFALRM-FILE                                                         
008400     LABEL RECORDS ARE STANDARD.                                          
008500 COPY SMCITAC.                                                            
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800 COPY SMCERRC.                                                            
008900                                                                          
009000*****************************************************************         
009100* Caps how many file-error lines 9900-DISPLAY-ERROR will write to*        
009200* SYSOUT in one run - see HD-2006-054 in the change log above.   *        
009300*****************************************************************         
009400 77  WS-9900-ERR-COUNT           PIC S9(04) COMP VALUE ZERO.              
009500                                                                          
009600 01  WS-FILE-STATUSES.                                                    
009700     05  WS-FS-XMLIN              PIC  X(02) VALUE SPACES.                
009800     05  WS-FS-ITFPROC            PIC  X(02) VALUE SPACES.                
009900     05  WS-FS-ITFALRM            PIC  X(02) VALUE SPACES.                
010000     05  FILLER                   PIC  X(08) VALUE SPACES.                
010100                                                                          
010200 01  WS-ITF-RELKEY                PIC S9(08) COMP VALUE ZEROES.           
010300 01  WS-NEXT-FILE-ID              PIC S9(09) COMP-3 VALUE ZEROES.         
010400 01  WS-CURRENT-F-ID              PIC S9(09) COMP-3 VALUE ZEROES.         
010500 01  WS-CURRENT-F-NAME            PIC  X(260) VALUE SPACES.               
010600 01  WS-CURRENT-F-NAME-R REDEFINES WS-CURRENT-F-NAME.                     
010700     05  WS-CFN-HEAD               PIC  X(40).                            
010800     05  FILLER                    PIC  X(220).                           
010900                                                                          
011000 01  WS-SWITCHES.                                                         
011100     05  WS-XMLIN-EOF-SW          PIC  X(01) VALUE "N".                   
011200         88  WS-XMLIN-EOF                 VALUE "Y".                      
011300     05  WS-FILE-ABORTED-SW       PIC  X(01) VALUE "N".                   
011400         88  WS-FILE-ABORTED              VALUE "Y".                      
011500     05  WS-ROOT-NS-MATCH-SW      PIC  X(01) VALUE "N".                   
011600         88  WS-ROOT-NS-MATCH             VALUE "Y".                      
011700     05  FILLER                   PIC  X(05) VALUE SPACES.                
011800                                                                          
011900 01  WS-COUNTERS.                                                         
012000     05  WS-BUFFER-LENGTH         PIC S9(09) COMP VALUE ZEROES.           
012100     05  WS-EVENT-BATCH-COUNT     PIC S9(05) COMP VALUE ZEROES.           
012200     05  FILLER                   PIC  X(08) VALUE SPACES.                
012300                                                                          
012400 01  WS-BATCH-FLUSH-SIZE          PIC S9(05) COMP VALUE 4196.             
012500                                                                          
012600 01  WS-XML-BUFFER                PIC  X(32000) VALUE SPACES.             
012700 01  WS-XML-BUFFER-R REDEFINES WS-XML-BUFFER.                             
012800     05  WS-XB-HEAD                PIC  X(80).                            
012900     05  FILLER                    PIC  X(31920).                         
013000 01  WS-EVENT-REMAINDER           PIC  X(32000) VALUE SPACES.             
013100 01  WS-EVENT-TAG-TEXT            PIC  X(2000) VALUE SPACES.              
013200                                                                          
013300*****************************************************************         
013400* Full namespace value this file's <Event> elements must carry - *        
013500* the ITRON internal namespace, same as the vendor's reader      *        
013600* service.  HD-2006-041: the significant 42 bytes are compared   *        
013700* in full now, not just the "http://" scheme prefix, or any      *        
013800* xmlns value on earth would have matched.                       *        
013900*****************************************************************         
014000 01  WS-ITRON-NAMESPACE            PIC  X(50) VALUE                       
014100     "http://www.itron.com/ItronInternalXsd/1.0/".                        
014200 01  WS-ITRON-NAMESPACE-R REDEFINES WS-ITRON-NAMESPACE.                   
014300     05  WS-NS-SCHEME               PIC  X(42).                           
014400     05  FILLER                     PIC  X(08).                           
014500                                                                          
014600 01  WS-TAG-SEARCH-WORK.                                                  
014700     05  WS-TS-TAG-NAME           PIC  X(40) VALUE SPACES.                
014800     05  WS-TS-VALUE              PIC  X(200) VALUE SPACES.               
014900     05  WS-TS-FOUND-SW           PIC  X(01) VALUE "N".                   
015000         88  WS-TS-FOUND                  VALUE "Y".                      
015100     05  WS-TS-BEFORE             PIC  X(32000) VALUE SPACES.             
015200     05  WS-TS-AFTER              PIC  X(32000) VALUE SPACES.             
015300     05  WS-TS-MIDDLE             PIC  X(32000) VALUE SPACES.             
015400     05  FILLER                   PIC  X(08) VALUE SPACES.                
015500                                                                          
015600 01  WS-ATTR-SEARCH-WORK.                                                 
015700     05  ATTR-NAME                PIC  X(30) VALUE SPACES.                
015800     05  ATTR-SOURCE              PIC  X(2000) VALUE SPACES.              
015900     05  ATTR-PATTERN             PIC  X(32) VALUE SPACES.                
016000     05  ATTR-VALUE               PIC  X(80) VALUE SPACES.                
016100     05  ATTR-FOUND-SW            PIC  X(01) VALUE "N".                   
016200         88  ATTR-FOUND                   VALUE "Y".                      
016300     05  ATTR-BEFORE              PIC  X(2000) VALUE SPACES.              
016400     05  ATTR-AFTER               PIC  X(2000) VALUE SPACES.              
016500     05  FILLER                   PIC  X(08) VALUE SPACES.                
016600                                                                          
016700 PROCEDURE DIVISION.                                                      
016800                                                                          
016900*****************************************************************         
017000* Main process.                                                  *        
017100*****************************************************************         
017200     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.                    
017300     IF  NOT WS-FILE-ABORTED                                              
017400         PERFORM 3000-PROCESS-EVENTS   THRU 3900-EXIT                     
017500     END-IF.                                                              
017600     PERFORM 9000-TERMINATE            THRU 9000-EXIT.                    
017700     STOP RUN.                                                            
017800                                                                          
017900 1000-INITIALIZE.                                                         
018000     MOVE "SMC041"                   TO ERR-PROGRAM-ID.                   
018100     OPEN INPUT XMLIN-FILE.                                               
018200     IF  WS-FS-XMLIN NOT = "00"                                           
018300         MOVE "XMLIN-FILE"           TO ERR-FILE-NAME                     
018400         MOVE WS-FS-XMLIN            TO ERR-FILE-STATUS                   
018500         MOVE "1000-INITIALIZE"      TO ERR-PARAGRAPH                     
018600         PERFORM 9900-DISPLAY-ERROR  THRU 9900-EXIT                       
018700         PERFORM 9990-ABEND-JOB      THRU 9990-EXIT                       
018800     END-IF.                                                              
018900     OPEN I-O    ITFPROC-FILE.                                            
019000     OPEN EXTEND ITFALRM-FILE.                                            
019100                                                                          
019200     MOVE "ITFALRM001.TXT"           TO WS-CURRENT-F-NAME.                
019300     PERFORM 1100-INSERT-HEADER      THRU 1100-EXIT.                      
019400     PERFORM 1200-LOOKUP-HEADER      THRU 1200-EXIT.                      
019500     PERFORM 1300-LOAD-PAYLOAD       THRU 1300-EXIT.                      
019600                                                                          
019700 1000-EXIT.                                                               
019800     EXIT.                                                                
019900                                                                          
020000 1100-INSERT-HEADER.                                                      
020100     ADD 1 TO WS-NEXT-FILE-ID.                                            
020200     MOVE WS-NEXT-FILE-ID             TO ITF-F-ID WS-ITF-RELKEY.          
020300     MOVE WS-CURRENT-F-NAME           TO ITF-F-NAME.                      
020400     MOVE ZEROES                      TO ITF-PROCESS-RESULT.              
020500     MOVE SPACES                      TO ITF-PROCESS-MESSAGE.             
020600     WRITE ITFPROC-RECORD                                                 
020700         INVALID KEY                                                      
020800             MOVE "ITFPROC-FILE"      TO ERR-FILE-NAME                    
020900             MOVE "1100-INSERT-HEADER" TO ERR-PARAGRAPH                   
021000             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
021100             PERFORM 9990-ABEND-JOB     THRU 9990-EXIT                    
021200     END-WRITE.                                                           
021300                                                                          
021400 1100-EXIT.                                                               
021500     EXIT.                                                                
021600                                                                          
021700 1200-LOOKUP-HEADER.                                                      
021800     SET WS-ITF-RELKEY TO 1.                                              
021900     MOVE SPACES                      TO WS-FS-ITFPROC.                   
022000     PERFORM 1210-SCAN-FOR-HEADER     THRU 1210-EXIT                      
022100         UNTIL WS-FS-ITFPROC = "23"                                       
022200            OR WS-CURRENT-F-ID NOT = ZEROES.                              
022300                                                                          
022400 1200-EXIT.                                                               
022500     EXIT.                                                                
022600                                                                          
022700 1210-SCAN-FOR-HEADER.                                                    
022800     READ ITFPROC-FILE                                                    
022900         INVALID KEY MOVE "23" TO WS-FS-ITFPROC                           
023000     END-READ.                                                            
023100     IF  WS-FS-ITFPROC NOT = "23"                                         
023200         IF  ITF-F-NAME = WS-CURRENT-F-NAME                               
023300             MOVE ITF-F-ID             TO WS-CURRENT-F-ID                 
023400         ELSE                                                             
023500             SET WS-ITF-RELKEY UP BY 1                                    
023600         END-IF                                                           
023700     END-IF.                                                              
023800                                                                          
023900 1210-EXIT.                                                               
024000     EXIT.                                                                
024100                                                                          
024200 1300-LOAD-PAYLOAD.                                                       
024300     MOVE SPACES                      TO WS-XML-BUFFER.                   
024400     MOVE ZEROES                      TO WS-BUFFER-LENGTH.                
024500     READ XMLIN-FILE                                                      
024600         AT END SET WS-XMLIN-EOF TO TRUE                                  
024700     END-READ.                                                            
024800     PERFORM 1310-APPEND-LINE         THRU 1310-EXIT                      
024900         UNTIL WS-XMLIN-EOF.                                              
025000     CLOSE XMLIN-FILE.                                                    
025100                                                                          
025200 1300-EXIT.                                                               
025300     EXIT.                                                                
025400                                                                          
025500 1310-APPEND-LINE.                                                        
025600     IF  WS-BUFFER-LENGTH < 31800                                         
025700         MOVE XMLIN-RECORD TO                                             
025800             WS-XML-BUFFER(WS-BUFFER-LENGTH + 1:200)                      
025900         ADD 200 TO WS-BUFFER-LENGTH                                      
026000     END-IF.                                                              
026100     READ XMLIN-FILE                                                      
026200         AT END SET WS-XMLIN-EOF TO TRUE                                  
026300     END-READ.                                                            
026400                                                                          
026500 1310-EXIT.                                                               
026600     EXIT.                                                                
026700                                                                          
026800*****************************************************************         
026900* Walk every namespace-qualified <Event> element and append an   *        
027000* ITFALRM row per event, flushing the batch every 4,196.         *        
027100*****************************************************************         
027200 3000-PROCESS-EVENTS.                                                     
027300     MOVE ZEROES                      TO WS-EVENT-BATCH-COUNT.            
027400     PERFORM 3005-CHECK-ROOT-NAMESPACE THRU 3005-EXIT.                    
027500     MOVE WS-XML-BUFFER                TO WS-EVENT-REMAINDER.             
027600     PERFORM 3010-NEXT-EVENT          THRU 3010-EXIT                      
027700         UNTIL WS-EVENT-REMAINDER = SPACES.                               
027800     IF  WS-EVENT-BATCH-COUNT > ZEROES                                    
027900         PERFORM 3800-FLUSH-BATCH     THRU 3800-EXIT                      
028000     END-IF.                                                              
028100     IF  NOT WS-FILE-ABORTED                                              
028200         MOVE ZEROES                  TO ITF-PROCESS-RESULT               
028300         MOVE SPACES                  TO ITF-PROCESS-MESSAGE              
028400     ELSE                                                                 
028500         MOVE -1                      TO ITF-PROCESS-RESULT               
028600         MOVE "EXCEPTION DURING ALARM EVENT PARSE"                        
028700             TO ITF-PROCESS-MESSAGE                                       
028800     END-IF.                                                              
028900     PERFORM 8000-UPDATE-HEADER       THRU 8000-EXIT.                     
029000                                                                          
029100 3900-EXIT.                                                               
029200     EXIT.                                                                
029300                                                                          
029400*****************************************************************         
029500* HD-2006-062: a default namespace is ordinarily declared once on*        
029600* the document's root element and every child <Event> inherits it*        
029700* without repeating xmlns= on itself, the same as the vendor's   *        
029800* reader service treats it - so the root is checked once, up     *        
029900* front, here, and the result carried in WS-ROOT-NS-MATCH for    *        
030000* every event that does not carry its own xmlns=.  Only the first*        
030100* 2000 bytes of the document are searched, since the root start  *        
030200* tag and its namespace declarations always appear at the top of *        
030300* the file.                                                      *        
030400*****************************************************************         
030500 3005-CHECK-ROOT-NAMESPACE.                                               
030600     MOVE "N"                         TO WS-ROOT-NS-MATCH-SW.             
030700     MOVE WS-XML-BUFFER(1:2000)        TO ATTR-SOURCE.                    
030800     MOVE "xmlns"                     TO ATTR-NAME.                       
030900     PERFORM 3900-EXTRACT-ATTR        THRU 3900-ATTR-EXIT.                
031000     IF  ATTR-FOUND                                                       
031100     AND ATTR-VALUE(1:42) = WS-NS-SCHEME                                  
031200         SET WS-ROOT-NS-MATCH TO TRUE                                     
031300     END-IF.                                                              
031400                                                                          
031500 3005-EXIT.                                                               
031600     EXIT.                                                                
031700                                                                          
031800*****************************************************************         
031900* Only <Event> elements under the ITRON internal namespace are   *        
032000* read.  An <Event> that carries its own xmlns= attribute is     *        
032100* checked against WS-ITRON-NAMESPACE directly; an <Event> with no*        
032200* xmlns= of its own inherits whatever default namespace          *        
032300* 3005-CHECK-ROOT-NAMESPACE found on the document root, which is *        
032400* how a normally-formed file declares the namespace just once.   *        
032500*****************************************************************         
032600 3010-NEXT-EVENT.                                                         
032700     UNSTRING WS-EVENT-REMAINDER DELIMITED BY "<Event"                    
032800         INTO WS-TS-BEFORE WS-TS-AFTER                                    
032900         ON OVERFLOW CONTINUE                                             
033000     END-UNSTRING.                                                        
033100     IF  WS-TS-AFTER = SPACES                                             
033200         MOVE SPACES                  TO WS-EVENT-REMAINDER               
033300     ELSE                                                                 
033400         UNSTRING WS-TS-AFTER DELIMITED BY ">"                            
033500             INTO WS-EVENT-TAG-TEXT WS-EVENT-REMAINDER                    
033600             ON OVERFLOW CONTINUE                                         
033700         END-UNSTRING                                                     
033800         MOVE WS-EVENT-TAG-TEXT        TO ATTR-SOURCE                     
033900         MOVE "xmlns"                  TO ATTR-NAME                       
034000         PERFORM 3900-EXTRACT-ATTR     THRU 3900-ATTR-EXIT                
034100         IF  ATTR-FOUND                                                   
034200             IF  ATTR-VALUE(1:42) = WS-NS-SCHEME                          
034300                 PERFORM 3020-PARSE-ONE-EVENT THRU 3020-EXIT              
034400             END-IF                                                       
034500         ELSE                                                             
034600             IF  WS-ROOT-NS-MATCH                                         
034700                 PERFORM 3020-PARSE-ONE-EVENT THRU 3020-EXIT              
034800             END-IF                                                       
034900         END-IF                                                           
035000     END-IF.                                                              
035100                                                                          
035200 3010-EXIT.                                                               
035300     EXIT.                                                                
035400                                                                          
035500 3020-PARSE-ONE-EVENT.                                                    
035600     MOVE WS-CURRENT-F-ID              TO ITA-F-ID.                       
035700     MOVE WS-EVENT-TAG-TEXT            TO ATTR-SOURCE.                    
035800                                                                          
035900     MOVE "CollectionSystemID"         TO ATTR-NAME.                      
036000     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
036100     IF  ATTR-FOUND                                                       
036200         MOVE ATTR-VALUE               TO ITA-COLLECTION-SYS-ID           
036300     ELSE                                                                 
036400         MOVE SPACES                   TO ITA-COLLECTION-SYS-ID           
036500     END-IF.                                                              
036600                                                                          
036700     MOVE "ObjectID"                   TO ATTR-NAME.                      
036800     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
036900     IF  ATTR-FOUND                                                       
037000         MOVE ATTR-VALUE               TO ITA-OBJECT-ID                   
037100     ELSE                                                                 
037200         MOVE SPACES                   TO ITA-OBJECT-ID                   
037300     END-IF.                                                              
037400                                                                          
037500     MOVE "ObjectType"                 TO ATTR-NAME.                      
037600     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
037700     IF  ATTR-FOUND                                                       
037800         MOVE ATTR-VALUE               TO ITA-OBJECT-TYPE                 
037900     ELSE                                                                 
038000         MOVE SPACES                   TO ITA-OBJECT-TYPE                 
038100     END-IF.                                                              
038200                                                                          
038300     MOVE "EventType"                  TO ATTR-NAME.                      
038400     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
038500     IF  ATTR-FOUND                                                       
038600         MOVE ATTR-VALUE               TO ITA-EVENT-TYPE                  
038700     ELSE                                                                 
038800         MOVE SPACES                   TO ITA-EVENT-TYPE                  
038900     END-IF.                                                              
039000                                                                          
039100     MOVE "EventDateTime"              TO ATTR-NAME.                      
039200     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
039300     IF  ATTR-FOUND                                                       
039400         MOVE ATTR-VALUE               TO ITA-EVENT-DTIME                 
039500     ELSE                                                                 
039600         MOVE SPACES                   TO ITA-EVENT-DTIME                 
039700     END-IF.                                                              
039800                                                                          
039900     MOVE "CaptureDateTime"            TO ATTR-NAME.                      
040000     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
040100     IF  ATTR-FOUND                                                       
040200         MOVE ATTR-VALUE               TO ITA-CAPTURE-DTIME               
040300     ELSE                                                                 
040400         MOVE SPACES                   TO ITA-CAPTURE-DTIME               
040500     END-IF.                                                              
040600                                                                          
040700     MOVE "IsHistorical"               TO ATTR-NAME.                      
040800     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
040900     IF  ATTR-FOUND                                                       
041000         MOVE ATTR-VALUE               TO ITA-IS-HISTORICAL               
041100     ELSE                                                                 
041200         MOVE SPACES                   TO ITA-IS-HISTORICAL               
041300     END-IF.                                                              
041400                                                                          
041500     WRITE ITFALRM-RECORD.                                                
041600     IF  WS-FS-ITFALRM NOT = "00"                                         
041700         MOVE "ITFALRM-FILE"           TO ERR-FILE-NAME                   
041800         MOVE "3020-PARSE-ONE-EVENT"   TO ERR-PARAGRAPH                   
041900         MOVE WS-FS-ITFALRM            TO ERR-FILE-STATUS                 
042000         PERFORM 9900-DISPLAY-ERROR    THRU 9900-EXIT                     
042100         SET WS-FILE-ABORTED TO TRUE                                      
042200     END-IF.                                                              
042300     ADD 1 TO WS-EVENT-BATCH-COUNT.                                       
042400     IF  WS-EVENT-BATCH-COUNT >= WS-BATCH-FLUSH-SIZE                      
042500         PERFORM 3800-FLUSH-BATCH      THRU 3800-EXIT                     
042600     END-IF.                                                              
042700                                                                          
042800 3020-EXIT.                                                               
042900     EXIT.                                                                
043000                                                                          
043100*****************************************************************         
043200* "Flush" the current 4,196-row batch - kept purely for          *        
043300* equivalence with the original batched INSERT loop.             *        
043400*****************************************************************         
043500 3800-FLUSH-BATCH.                                                        
043600     DISPLAY "SMC041 - BATCH FLUSH CHECKPOINT - ROWS THIS BATCH: "        
043700             WS-EVENT-BATCH-COUNT.                                        
043800     MOVE ZEROES                      TO WS-EVENT-BATCH-COUNT.            
043900                                                                          
044000 3800-EXIT.                                                               
044100     EXIT.                                                                
044200                                                                          
044300*****************************************************************         
044400* Generic attribute-locator - same pattern used by SMC040.       *        
044500*****************************************************************         
044600 3900-EXTRACT-ATTR.                                                       
044700     MOVE "N"                         TO ATTR-FOUND-SW.                   
044800     MOVE SPACES                      TO ATTR-VALUE.                      
044900     STRING ATTR-NAME DELIMITED BY SPACE                                  
045000            '="'       DELIMITED BY SIZE                                  
045100       INTO ATTR-PATTERN.                                                 
045200     UNSTRING ATTR-SOURCE DELIMITED BY ATTR-PATTERN                       
045300         INTO ATTR-BEFORE ATTR-AFTER                                      
045400         ON OVERFLOW CONTINUE                                             
045500     END-UNSTRING.                                                        
045600     IF  ATTR-AFTER NOT = SPACES                                          
045700         UNSTRING ATTR-AFTER DELIMITED BY '"'                             
045800             INTO ATTR-VALUE ATTR-AFTER                                   
045900             ON OVERFLOW CONTINUE                                         
046000         END-UNSTRING                                                     
046100         SET ATTR-FOUND TO TRUE                                           
046200     END-IF.                                                              
046300                                                                          
046400 3900-ATTR-EXIT.                                                          
046500     EXIT.                                                                
046600                                                                          
046700*****************************************************************         
046800* Close down.                                                    *        
046900*****************************************************************         
047000 9000-TERMINATE.                                                          
047100     CLOSE ITFPROC-FILE.                                                  
047200     CLOSE ITFALRM-FILE.                                                  
047300                                                                          
047400 9000-EXIT.                                                               
047500     EXIT.                                                                
047600                                                                          
047700 8000-UPDATE-HEADER.                                                      
047800     SET WS-ITF-RELKEY TO WS-CURRENT-F-ID.                                
047900     REWRITE ITFPROC-RECORD                                               
048000         INVALID KEY                                                      
048100             MOVE "ITFPROC-FILE"       TO ERR-FILE-NAME                   
048200             MOVE "8000-UPDATE-HEADER" TO ERR-PARAGRAPH                   
048300             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
048400     END-REWRITE.                                                         
048500                                                                          
048600 8000-EXIT.                                                               
048700     EXIT.                                                                
048800                                                                          
048900*****************************************************************         
049000* Display a file-error message - hand-carried per HANDLE.cpy     *        
049100* shop habit.                                                    *        
049200*****************************************************************         
049300 9900-DISPLAY-ERROR.                                                      
049400     ADD 1                            TO WS-9900-ERR-COUNT.               
049500     IF  WS-9900-ERR-COUNT > 50                                           
049600         GO TO 9900-EXIT                                                  
049700     END-IF.                                                              
049800     MOVE ERR-FILE-STATUS             TO ERR-RETURN-CODE.                 
049900     DISPLAY "SMC041 FILE ERROR  PGM=" ERR-PROGRAM-ID                     
050000             " PARA=" ERR-PARAGRAPH                                       
050100             " FILE=" ERR-FILE-NAME                                       
050200             " STATUS=" ERR-FILE-STATUS.                                  
050300                                                                          
050400 9900-EXIT.                                                               
050500     EXIT.                                                                
050600                                                                          
050700*****************************************************************         
050800* Build today's date / time-of-day stamp.                        *        
050900*****************************************************************         
051000 9950-GET-TIMESTAMP.                                                      
051100     ACCEPT TS-TODAY-YYYYMMDD         FROM DATE YYYYMMDD.                 
051200     ACCEPT TS-NOW-HHMMSSTH           FROM TIME.                          
051300     STRING TS-TODAY-CC TS-TODAY-YY   DELIMITED BY SIZE                   
051400            "-"                       DELIMITED BY SIZE                   
051500            TS-TODAY-MM               DELIMITED BY SIZE                   
051600            "-"                       DELIMITED BY SIZE                   
051700            TS-TODAY-DD               DELIMITED BY SIZE                   
051800            "T"                       DELIMITED BY SIZE                   
051900            TS-NOW-HH                 DELIMITED BY SIZE                   
052000            ":"                       DELIMITED BY SIZE                   
052100            TS-NOW-MM                 DELIMITED BY SIZE                   
052200            ":"                       DELIMITED BY SIZE                   
052300            TS-NOW-SS                 DELIMITED BY SIZE                   
052400       INTO TS-STAMP-19.                                                  
052500                                                                          
052600 9950-EXIT.                                                               
052700     EXIT.                                                                
052800                                                                          
052900*****************************************************************         
053000* Abend the job on an unrecoverable file error.                  *        
053100*****************************************************************         
053200 9990-ABEND-JOB.                                                          
053300     DISPLAY "SMC041 ABEND - UNRECOVERABLE FILE ERROR".                   
053400     MOVE 16                          TO RETURN-CODE.                     
053500     STOP RUN.                                                            
053600                                                                          
053700 9990-EXIT.                                                               
053800     EXIT.                                                                
