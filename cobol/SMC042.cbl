000100*****************************************************************         
000200* SMC042 - HEDNO SMART METER INTEGRATION                         *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. SMC042.                                                      
000600 AUTHOR. R. FRERKING.                                                     
000700 INSTALLATION. HEDNO - DEI IT OPERATIONS.                                 
000800 DATE-WRITTEN. 03/09/1992.                                                
000900 DATE-COMPILED.                                                           
001000 SECURITY. HEDNO INTERNAL USE ONLY - SEE SMC.ADM.POLICY.                  
001100*****************************************************************         
001200*****************************************************************         
001300* SMC042 imports one Itron generic events export file.  Unlike   *        
001400* SMC041's alarms loader this file carries no namespace on its   *        
001500* <Event> elements - every element is read, no xmlns filter - and*        
001600* there is no IS-HISTORICAL attribute to carry.  Rows are        *        
001700* appended to ITRON_FILE_EVENTS in the usual 4,196-row batches.  *        
001800*****************************************************************         
001900* Date       UserID   Description                                *        
002000* ---------- -------- -----------------------------------------  *        
002100* 03/09/1992 RFRERKIN Original program - Itron events loader.    *        
002200* 12/05/1994 MNIKOU   4,196-row flush constant carried over from *        
002300*                     the mainframe batch loader it replaced.    *        
002400* 10/14/1998 KVASIL   Y2K REMEDIATION - TS-TODAY-YYYYMMDD now 4- *        
002500*                     digit century, ticket Y2K-0231.            *        
002600* 01/06/1999 KVASIL   Y2K REMEDIATION VERIFIED - PROD ticket     *        
002700*                     Y2K-0231 closed after parallel run.        *        
002800* 05/19/2004 NKOSTAS  Header update clarified to match SMC040's  *        
002900*                     per-file (not per-event) update pattern.   *        
003000* 03/21/2006 MNIKOU   9900-DISPLAY-ERROR now caps itself at 50   *        
003100*                     lines a run, ticket HD-2006-054.           *        
003200* 04/11/2006 PDEMOU   CollectionSystemID MOVE target did not     *        
003300*                     match SMCITEC's ITE-COLLECTION-SYS-ID field*        
003400*                     name - column was never populated, ticket  *        
003500*                     HD-2006-059.                               *        
003600*****************************************************************         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-370.                                                
004000 OBJECT-COMPUTER. IBM-370.                                                
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT XMLIN-FILE ASSIGN TO XMLIN                                    
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WS-FS-XMLIN.                                      
004800     SELECT ITFPROC-FILE ASSIGN TO ITFPROC                                
004900         ORGANIZATION IS RELATIVE                                         
005000         ACCESS MODE IS DYNAMIC                                           
005100         RELATIVE KEY IS WS-ITF-RELKEY                                    
005200         FILE STATUS IS WS-FS-ITFPROC.                                    
005300     SELECT ITFEVNT-FILE ASSIGN TO ITFEVNT                                
005400         ORGANIZATION IS SEQUENTIAL                                       
005500         FILE STATUS IS WS-FS-ITFEVNT.                                    
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  XMLIN-FILE                                                           
006000     LABEL RECORDS ARE STANDARD                                           
006100     RECORDING MODE IS F.                                                 
006200 01  XMLIN-RECORD                PIC  X(200).                             
006300                                                                          
006400 FD  ITFPROC-FILE                                                         
006500     LABEL RECORDS ARE STANDARD.                                          
006600 COPY SMCITHC.                                                            
006700                                                                          
006800 FD  ITFEVNT-FILE                                                         
006900     LABEL RECORDS ARE STANDARD.                                          
007000 COPY SMCITEC.                                                            
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007300 COPY SMCERRC.                                                            
007400                                                                          
007500*****************************************************************         
007600* Caps how many file-error lines 9900-DISPLAY-ERROR will write to*        
007700* SYSOUT in one run - see HD-2006-054 in the change log above.   *        
007800*****************************************************************         
007900 77  WS-9900-ERR-COUNT           PIC S9(04) COMP VALUE ZERO.              
008000                                                                          
008100 01  WS-FILE-STATUSES.                                                    
008200     05  WS-FS-XMLIN              PIC  X(02) VALUE SPACES.                
008300     05  WS-FS-ITFPROC            PIC  X(02) VALUE SPACES.                
008400     05  WS-FS-ITFEVNT            PIC  X(02) VALUE SPACES.                
008500     05  FILLER                   PIC  X(08) VALUE SPACES.                
008600                                                                          
008700 01  WS-ITF-RELKEY                PIC S9(08) COMP VALUE ZEROES.           
008800 01  WS-NEXT-FILE-ID              PIC S9(09) COMP-3 VALUE ZEROES.         
008900 01  WS-CURRENT-F-ID              PIC S9(09) COMP-3 VALUE ZEROES.         
009000 01  WS-CURRENT-F-NAME            PIC  X(260) VALUE SPACES.               
009100 01  WS-CURRENT-F-NAME-R REDEFINES WS-CURRENT-F-NAME.                     
009200     05  WS-CFN-HEAD               PIC  X(40).                            
009300     05  FILLER                    PIC  X(220).                           
009400                                                                          
009500 01  WS-SWITCHES.                                                         
009600     05  WS-XMLIN-EOF-SW          PIC  X(01) VALUE "N".                   
009700         88  WS-XMLIN-EOF                 VALUE "Y".                      
009800     05  WS-FILE-ABORTED-SW       PIC  X(01) VALUE "N".                   
009900         88  WS-FILE-ABORTED              VALUE "Y".                      
010000     05  FILLER                   PIC  X(06) VALUE SPACES.                
010100                                                                          
010200 01  WS-COUNTERS.                                                         
010300     05  WS-BUFFER-LENGTH         PIC S9(09) COMP VALUE ZEROES.           
010400     05  WS-EVENT-BATCH-COUNT     PIC S9(05) COMP VALUE ZEROES.           
010500     05  FILLER                   PIC  X(08) VALUE SPACES.                
010600                                                                          
010700 01  WS-BATCH-FLUSH-SIZE          PIC S9(05) COMP VALUE 4196.             
010800                                                                          
010900 01  WS-XML-BUFFER                PIC  X(32000) VALUE SPACES.             
011000 01  WS-XML-BUFFER-R REDEFINES WS-XML-BUFFER.                             
011100     05  WS-XB-HEAD                PIC  X(80).                            
011200     05  FILLER                    PIC  X(31920).                         
011300 01  WS-EVENT-REMAINDER           PIC  X(32000) VALUE SPACES.             
011400 01  WS-EVENT-TAG-TEXT            PIC  X(2000) VALUE SPACES.              
011500 01  WS-EVENT-TAG-TEXT-R REDEFINES WS-EVENT-TAG-TEXT.                     
011600     05  WS-ETT-HEAD                PIC  X(80).                           
011700     05  FILLER                     PIC  X(1920).                         
011800                                                                          
011900 01  WS-TAG-SEARCH-WORK.                                                  
012000     05  WS-TS-TAG-NAME           PIC  X(40) VALUE SPACES.                
012100     05  WS-TS-VALUE              PIC  X(200) VALUE SPACES.               
012200     05  WS-TS-FOUND-SW           PIC  X(01) VALUE "N".                   
012300         88  WS-TS-FOUND                  VALUE "Y".                      
012400     05  WS-TS-BEFORE             PIC  X(32000) VALUE SPACES.             
012500     05  WS-TS-AFTER              PIC  X(32000) VALUE SPACES.             
012600     05  FILLER                   PIC  X(08) VALUE SPACES.                
012700                                                                          
012800 01  WS-ATTR-SEARCH-WORK.                                                 
012900     05  ATTR-NAME                PIC  X(30) VALUE SPACES.                
013000     05  ATTR-SOURCE              PIC  X(2000) VALUE SPACES.              
013100     05  ATTR-PATTERN             PIC  X(32) VALUE SPACES.                
013200     05  ATTR-VALUE               PIC  X(80) VALUE SPACES.                
013300     05  ATTR-FOUND-SW            PIC  X(01) VALUE "N".                   
013400         88  ATTR-FOUND                   VALUE "Y".                      
013500     05  ATTR-BEFORE              PIC  X(2000) VALUE SPACES.              
013600     05  ATTR-AFTER               PIC  X(2000) VALUE SPACES.              
013700     05  FILLER                   PIC  X(08) VALUE SPACES.                
013800                                                                          
013900 PROCEDURE DIVISION.                                                      
014000                                                                          
014100*****************************************************************         
014200* Main process.                                                  *        
014300*****************************************************************         
014400     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.                    
014500     IF  NOT WS-FILE-ABORTED                                              
014600         PERFORM 3000-PROCESS-EVENTS   THRU 3900-EXIT                     
014700     END-IF.                                                              
014800     PERFORM 9000-TERMINATE            THRU 9000-EXIT.                    
014900     STOP RUN.                                                            
015000                                                                          
015100 1000-INITIALIZE.                                                         
015200     MOVE "SMC042"                   TO ERR-PROGRAM-ID.                   
015300     OPEN INPUT XMLIN-FILE.                                               
015400     IF  WS-FS-XMLIN NOT = "00"                                           
015500         MOVE "XMLIN-FILE"           TO ERR-FILE-NAME                     
015600         MOVE WS-FS-XMLIN            TO ERR-FILE-STATUS                   
015700         MOVE "1000-INITIALIZE"      TO ERR-PARAGRAPH                     
015800         PERFORM 9900-DISPLAY-ERROR  THRU 9900-EXIT                       
015900         PERFORM 9990-ABEND-JOB      THRU 9990-EXIT                       
016000     END-IF.                                                              
016100     OPEN I-O    ITFPROC-FILE.                                            
016200     OPEN EXTEND ITFEVNT-FILE.                                            
016300                                                                          
016400     MOVE "ITFEVNT001.TXT"           TO WS-CURRENT-F-NAME.                
016500     PERFORM 1100-INSERT-HEADER      THRU 1100-EXIT.                      
016600     PERFORM 1200-LOOKUP-HEADER      THRU 1200-EXIT.                      
016700     PERFORM 1300-LOAD-PAYLOAD       THRU 1300-EXIT.                      
016800                                                                          
016900 1000-EXIT.                                                               
017000     EXIT.                                                                
017100                                                                          
017200 1100-INSERT-HEADER.                                                      
017300     ADD 1 TO WS-NEXT-FILE-ID.                                            
017400     MOVE WS-NEXT-FILE-ID             TO ITF-F-ID WS-ITF-RELKEY.          
017500     MOVE WS-CURRENT-F-NAME           TO ITF-F-NAME.                      
017600     MOVE ZEROES                      TO ITF-PROCESS-RESULT.              
017700     MOVE SPACES                      TO ITF-PROCESS-MESSAGE.             
017800     WRITE ITFPROC-RECORD                                                 
017900         INVALID KEY                                                      
018000             MOVE "ITFPROC-FILE"      TO ERR-FILE-NAME                    
018100             MOVE "1100-INSERT-HEADER" TO ERR-PARAGRAPH                   
018200             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
018300             PERFORM 9990-ABEND-JOB     THRU 9990-EXIT                    
018400     END-WRITE.                                                           
018500                                                                          
018600 1100-EXIT.                                                               
018700     EXIT.                                                                
018800                                                                          
018900 1200-LOOKUP-HEADER.                                                      
019000     SET WS-ITF-RELKEY TO 1.                                              
019100     MOVE SPACES                      TO WS-FS-ITFPROC.                   
019200     PERFORM 1210-SCAN-FOR-HEADER     THRU 1210-EXIT                      
019300         UNTIL WS-FS-ITFPROC = "23"                                       
019400            OR WS-CURRENT-F-ID NOT = ZEROES.                              
019500                                                                          
019600 1200-EXIT.                                                               
019700     EXIT.                                                                
019800                                                                          
019900 1210-SCAN-FOR-HEADER.                                                    
020000     READ ITFPROC-FILE                                                    
020100         INVALID KEY MOVE "23" TO WS-FS-ITFPROC                           
020200     END-READ.                                                            
020300     IF  WS-FS-ITFPROC NOT = "23"                                         
020400         IF  ITF-F-NAME = WS-CURRENT-F-NAME                               
020500             MOVE ITF-F-ID             TO WS-CURRENT-F-ID                 
020600         ELSE                                                             
020700             SET WS-ITF-RELKEY UP BY 1                                    
020800         END-IF                                                           
020900     END-IF.                                                              
021000                                                                          
021100 1210-EXIT.                                                               
021200     EXIT.                                                                
021300                                                                          
021400 1300-LOAD-PAYLOAD.                                                       
021500     MOVE SPACES                      TO WS-XML-BUFFER.                   
021600     MOVE ZEROES                      TO WS-BUFFER-LENGTH.                
021700     READ XMLIN-FILE                                                      
021800         AT END SET WS-XMLIN-EOF TO TRUE                                  
021900     END-READ.                                                            
022000     PERFORM 1310-APPEND-LINE         THRU 1310-EXIT                      
022100         UNTIL WS-XMLIN-EOF.                                              
022200     CLOSE XMLIN-FILE.                                                    
022300                                                                          
022400 1300-EXIT.                                                               
022500     EXIT.                                                                
022600                                                                          
022700 1310-APPEND-LINE.                                                        
022800     IF  WS-BUFFER-LENGTH < 31800                                         
022900         MOVE XMLIN-RECORD TO                                             
023000             WS-XML-BUFFER(WS-BUFFER-LENGTH + 1:200)                      
023100         ADD 200 TO WS-BUFFER-LENGTH                                      
023200     END-IF.                                                              
023300     READ XMLIN-FILE                                                      
023400         AT END SET WS-XMLIN-EOF TO TRUE                                  
023500     END-READ.                                                            
023600                                                                          
023700 1310-EXIT.                                                               
023800     EXIT.                                                                
023900                                                                          
024000*****************************************************************         
024100* Walk every <Event> element - no namespace filter for this file *        
024200* type - and append an ITFEVNT row per event.                    *        
024300*****************************************************************         
024400 3000-PROCESS-EVENTS.                                                     
024500     MOVE ZEROES                      TO WS-EVENT-BATCH-COUNT.            
024600     MOVE WS-XML-BUFFER                TO WS-EVENT-REMAINDER.             
024700     PERFORM 3010-NEXT-EVENT          THRU 3010-EXIT                      
024800         UNTIL WS-EVENT-REMAINDER = SPACES.                               
024900     IF  WS-EVENT-BATCH-COUNT > ZEROES                                    
025000         PERFORM 3800-FLUSH-BATCH     THRU 3800-EXIT                      
025100     END-IF.                                                              
025200     IF  NOT WS-FILE-ABORTED                                              
025300         MOVE ZEROES                  TO ITF-PROCESS-RESULT               
025400         MOVE SPACES                  TO ITF-PROCESS-MESSAGE              
025500     ELSE                                                                 
025600         MOVE -1                      TO ITF-PROCESS-RESULT               
025700         MOVE "EXCEPTION DURING EVENT PARSE"                              
025800             TO ITF-PROCESS-MESSAGE                                       
025900     END-IF.                                                              
026000     PERFORM 8000-UPDATE-HEADER       THRU 8000-EXIT.                     
026100                                                                          
026200 3900-EXIT.                                                               
026300     EXIT.                                                                
026400                                                                          
026500 3010-NEXT-EVENT.                                                         
026600     UNSTRING WS-EVENT-REMAINDER DELIMITED BY "<Event"                    
026700         INTO WS-TS-BEFORE WS-TS-AFTER                                    
026800         ON OVERFLOW CONTINUE                                             
026900     END-UNSTRING.                                                        
027000     IF  WS-TS-AFTER = SPACES                                             
027100         MOVE SPACES                  TO WS-EVENT-REMAINDER               
027200     ELSE                                                                 
027300         UNSTRING WS-TS-AFTER DELIMITED BY ">"                            
027400             INTO WS-EVENT-TAG-TEXT WS-EVENT-REMAINDER                    
027500             ON OVERFLOW CONTINUE                                         
027600         END-UNSTRING                                                     
027700         PERFORM 3020-PARSE-ONE-EVENT THRU 3020-EXIT                      
027800     END-IF.                                                              
027900                                                                          
028000 3010-EXIT.                                                               
028100     EXIT.                                                                
028200                                                                          
028300 3020-PARSE-ONE-EVENT.                                                    
028400     MOVE WS-CURRENT-F-ID              TO ITE-F-ID.                       
028500     MOVE WS-EVENT-TAG-TEXT            TO ATTR-SOURCE.                    
028600                                                                          
028700     MOVE "CollectionSystemID"         TO ATTR-NAME.                      
028800     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
028900     IF  ATTR-FOUND                                                       
029000         MOVE ATTR-VALUE               TO ITE-COLLECTION-SYS-ID           
029100     ELSE                                                                 
029200         MOVE SPACES                   TO ITE-COLLECTION-SYS-ID           
029300     END-IF.                                                              
029400                                                                          
029500     MOVE "ObjectID"                   TO ATTR-NAME.                      
029600     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
029700     IF  ATTR-FOUND                                                       
029800         MOVE ATTR-VALUE               TO ITE-OBJECT-ID                   
029900     ELSE                                                                 
030000         MOVE SPACES                   TO ITE-OBJECT-ID                   
030100     END-IF.                                                              
030200                                                                          
030300     MOVE "ObjectType"                 TO ATTR-NAME.                      
030400     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
030500     IF  ATTR-FOUND                                                       
030600         MOVE ATTR-VALUE               TO ITE-OBJECT-TYPE                 
030700     ELSE                                                                 
030800         MOVE SPACES                   TO ITE-OBJECT-TYPE                 
030900     END-IF.                                                              
031000                                                                          
031100     MOVE "EventType"                  TO ATTR-NAME.                      
031200     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
031300     IF  ATTR-FOUND                                                       
031400         MOVE ATTR-VALUE               TO ITE-EVENT-TYPE                  
031500     ELSE                                                                 
031600         MOVE SPACES                   TO ITE-EVENT-TYPE                  
031700     END-IF.                                                              
031800                                                                          
031900     MOVE "EventDateTime"              TO ATTR-NAME.                      
032000     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
032100     IF  ATTR-FOUND                                                       
032200         MOVE ATTR-VALUE               TO ITE-EVENT-DTIME                 
032300     ELSE                                                                 
032400         MOVE SPACES                   TO ITE-EVENT-DTIME                 
032500     END-IF.                                                              
032600                                                                          
032700     MOVE "CaptureDateTime"            TO ATTR-NAME.                      
032800     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
032900     IF  ATTR-FOUND                                                       
033000         MOVE ATTR-VALUE               TO ITE-CAPTURE-DTIME               
033100     ELSE                                                                 
033200         MOVE SPACES                   TO ITE-CAPTURE-DTIME               
033300     END-IF.                                                              
033400                                                                          
033500     WRITE ITFEVNT-RECORD.                                                
033600     IF  WS-FS-ITFEVNT NOT = "00"                                         
033700         MOVE "ITFEVNT-FILE"           TO ERR-FILE-NAME                   
033800         MOVE "3020-PARSE-ONE-EVENT"   TO ERR-PARAGRAPH                   
033900         MOVE WS-FS-ITFEVNT            TO ERR-FILE-STATUS                 
034000         PERFORM 9900-DISPLAY-ERROR    THRU 9900-EXIT                     
034100         SET WS-FILE-ABORTED TO TRUE                                      
034200     END-IF.                                                              
034300     ADD 1 TO WS-EVENT-BATCH-COUNT.                                       
034400     IF  WS-EVENT-BATCH-COUNT >= WS-BATCH-FLUSH-SIZE                      
034500         PERFORM 3800-FLUSH-BATCH      THRU 3800-EXIT                     
034600     END-IF.                                                              
034700                                                                          
034800 3020-EXIT.                                                               
034900     EXIT.                                                                
035000                                                                          
035100*****************************************************************         
035200* "Flush" the current 4,196-row batch - kept purely for          *        
035300* equivalence with the original batched INSERT loop.             *        
035400*****************************************************************         
035500 3800-FLUSH-BATCH.                                                        
035600     DISPLAY "SMC042 - BATCH FLUSH CHECKPOINT - ROWS THIS BATCH: "        
035700             WS-EVENT-BATCH-COUNT.                                        
035800     MOVE ZEROES                      TO WS-EVENT-BATCH-COUNT.            
035900                                                                          
036000 3800-EXIT.                                                               
036100     EXIT.                                                                
036200                                                                          
036300*****************************************************************         
036400* Generic attribute-locator - same pattern used by SMC040/041.   *        
036500*****************************************************************         
036600 3900-EXTRACT-ATTR.                                                       
036700     MOVE "N"                         TO ATTR-FOUND-SW.                   
036800     MOVE SPACES                      TO ATTR-VALUE.                      
036900     STRING ATTR-NAME DELIMITED BY SPACE                                  
037000            '="'       DELIMITED BY SIZE                                  
037100       INTO ATTR-PATTERN.                                                 
037200     UNSTRING ATTR-SOURCE DELIMITED BY ATTR-PATTERN                       
037300         INTO ATTR-BEFORE ATTR-AFTER                                      
037400         ON OVERFLOW CONTINUE                                             
037500     END-UNSTRING.                                                        
037600     IF  ATTR-AFTER NOT = SPACES                                          
037700         UNSTRING ATTR-AFTER DELIMITED BY '"'                             
037800             INTO ATTR-VALUE ATTR-AFTER                                   
037900             ON OVERFLOW CONTINUE                                         
038000         END-UNSTRING                                                     
038100         SET ATTR-FOUND TO TRUE                                           
038200     END-IF.                                                              
038300                                                                          
038400 3900-ATTR-EXIT.                                                          
038500     EXIT.                                                                
038600                                                                          
038700*****************************************************************         
038800* Close down.                                                    *        
038900*****************************************************************         
039000 9000-TERMINATE.                                                          
039100     CLOSE ITFPROC-FILE.                                                  
039200     CLOSE ITFEVNT-FILE.                                                  
039300                                                                          
039400 9000-EXIT.                                                               
039500     EXIT.                                                                
039600                                                                          
039700 8000-UPDATE-HEADER.                                                      
039800     SET WS-ITF-RELKEY TO WS-CURRENT-F-ID.                                
039900     REWRITE ITFPROC-RECORD                                               
040000         INVALID KEY                                                      
040100             MOVE "ITFPROC-FILE"       TO ERR-FILE-NAME                   
040200             MOVE "8000-UPDATE-HEADER" TO ERR-PARAGRAPH                   
040300             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
040400     END-REWRITE.                                                         
040500                                                                          
040600 8000-EXIT.                                                               
040700     EXIT.                                                                
040800                                                                          
040900*****************************************************************         
041000* Display a file-error message - hand-carried per HANDLE.cpy     *        
041100* shop habit.                                                    *        
041200*****************************************************************         
041300 9900-DISPLAY-ERROR.                                                      
041400     ADD 1                            TO WS-9900-ERR-COUNT.               
041500     IF  WS-9900-ERR-COUNT > 50                                           
041600         GO TO 9900-EXIT                                                  
041700     END-IF.                                                              
041800     MOVE ERR-FILE-STATUS             TO ERR-RETURN-CODE.                 
041900     DISPLAY "SMC042 FILE ERROR  PGM=" ERR-PROGRAM-ID                     
042000             " PARA=" ERR-PARAGRAPH                                       
042100             " FILE=" ERR-FILE-NAME                                       
042200             " STATUS=" ERR-FILE-STATUS.                                  
042300                                                                          
042400 9900-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700*****************************************************************         
042800* Build today's date / time-of-day stamp.                        *        
042900*****************************************************************         
043000 9950-GET-TIMESTAMP.                                                      
043100     ACCEPT TS-TODAY-YYYYMMDD         FROM DATE YYYYMMDD.                 
043200     ACCEPT TS-NOW-HHMMSSTH           FROM TIME.                          
043300     STRING TS-TODAY-CC TS-TODAY-YY   DELIMITED BY SIZE                   
043400            "-"                       DELIMITED BY SIZE                   
043500            TS-TODAY-MM               DELIMITED BY SIZE                   
043600            "-"                       DELIMITED BY SIZE                   
043700            TS-TODAY-DD               DELIMITED BY SIZE                   
043800            "T"                       DELIMITED BY SIZE                   
043900            TS-NOW-HH                 DELIMITED BY SIZE                   
044000            ":"                       DELIMITED BY SIZE                   
044100            TS-NOW-MM                 DELIMITED BY SIZE                   
044200            ":"                       DELIMITED BY SIZE                   
044300            TS-NOW-SS                 DELIMITED BY SIZE                   
044400       INTO TS-STAMP-19.                                                  
044500                                                                          
044600 9950-EXIT.                                                               
044700     EXIT.                                                                
044800                                                                          
044900*****************************************************************         
045000* Abend the job on an unrecoverable file error.                  *        
045100*****************************************************************         
045200 9990-ABEND-JOB.                                                          
045300     DISPLAY "SMC042 ABEND - UNRECOVERABLE FILE ERROR".                   
045400     MOVE 16                          TO RETURN-CODE.                     
045500     STOP RUN.                                                            
045600                                                                          
045700 9990-EXIT.                                                               
045800     EXIT.                                                                
