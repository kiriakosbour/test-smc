000100*****************************************************************         
000200* SMCCHDC - SMC_MDM_DATA_HD file record (curve header, one row   *        
000300* per distinct POD-ID/DATA-CLASS/DEBUG-LOG-ID combination,       *        
000400* insert-if-absent, never updated).                              *        
000500*****************************************************************         
000600* CHD-HEADER-ID is the generated key SMCCURC's CUR-HEADER-ID     *        
000700* points back to.                                                *        
000800*****************************************************************         
000900 01  CURVEHDR-RECORD.                                                     
001000     05  CHD-HEADER-ID          PIC S9(09) COMP-3.                        
001100     05  CHD-POD-ID             PIC  X(22) VALUE SPACES.                  
001200     05  CHD-DATA-CLASS         PIC  X(20) VALUE SPACES.                  
001300     05  CHD-DEBUG-LOG-ID       PIC S9(09) COMP-3.                        
001400     05  FILLER                 PIC  X(19) VALUE SPACES.                  
