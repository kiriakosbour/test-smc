000100*****************************************************************         
000200* SMCOITC - SMC_ORDER_ITEMS file record (one row per raw XML     *        
000300* item payload awaiting parse, scanned by PACKAGE-ID).           *        
000400*****************************************************************         
000500 01  ORDITEM-RECORD.                                                      
000600     05  OIT-ITEM-ID            PIC S9(09) COMP-3.                        
000700     05  OIT-PACKAGE-ID         PIC S9(09) COMP-3.                        
000800     05  OIT-PROFIL-BLOC-ID     PIC  X(40) VALUE SPACES.                  
000900     05  OIT-DATA-TYPE          PIC  X(40) VALUE SPACES.                  
001000     05  OIT-OBIS-CODE          PIC  X(20) VALUE SPACES.                  
001100     05  OIT-POD-ID             PIC  X(22) VALUE SPACES.                  
001200     05  OIT-STATUS             PIC  X(10) VALUE "PENDING".               
001300     05  OIT-CREATED-TIMESTAMP  PIC  X(19) VALUE SPACES.                  
001400     05  OIT-RAW-XML-LENGTH     PIC S9(09) COMP VALUE ZEROES.             
001500     05  OIT-RAW-XML            PIC  X(8000) VALUE SPACES.                
001600     05  FILLER                 PIC  X(20) VALUE SPACES.                  
