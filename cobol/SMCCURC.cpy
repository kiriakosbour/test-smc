000100*****************************************************************         
000200* SMCCURC - SMC_MDM_SCCURVES file record (horizontal daily       *        
000300* curve row, one row per POD/OBIS/calendar day).                 *        
000400*****************************************************************         
000500* Same fixed-header plus large-variable-payload plus trailing    *        
000600* pad shape this shop has always used for a big flat record,     *        
000700* here carrying a day of quarter-hour curve readings.            *        
000800*****************************************************************         
000900 01  SCCURVES-RECORD.                                                     
001000     05  CUR-HEADER-ID          PIC S9(09) COMP-3.                        
001100     05  CUR-POD-ID             PIC  X(22).                               
001200     05  CUR-SUPPLY-NUM         PIC  X(09).                               
001300     05  CUR-DATE-READ          PIC  X(10).                               
001400     05  CUR-DATE-READ-R REDEFINES CUR-DATE-READ.                         
001500         10  CUR-DATE-READ-YYYY PIC  X(04).                               
001600         10  FILLER             PIC  X(01).                               
001700         10  CUR-DATE-READ-MM   PIC  X(02).                               
001800         10  FILLER             PIC  X(01).                               
001900         10  CUR-DATE-READ-DD   PIC  X(02).                               
002000     05  CUR-DATA-CLASS         PIC  X(20).                               
002100     05  CUR-UNIT-MEASURE       PIC  X(10).                               
002200     05  CUR-SOURCE-SYSTEM      PIC  X(10) VALUE "ZFA".                   
002300     05  CUR-QUARTERS OCCURS 100 TIMES INDEXED BY CUR-Q-IDX.              
002400         10  CUR-Q              PIC S9(09)V9(03).                         
002500         10  CUR-S              PIC  X(01).                               
002600     05  FILLER                 PIC  X(50).                               
