000100*****************************************************************         
000200* SMCDLGC - SMC_MDM_DEBUG_LOG file record (one row per inbound   *        
000300* MDM push, keyed by TRANSACTION-ID).                            *        
000400*****************************************************************         
000500* Same short-fields-plus-trailing-pad shape this shop has always *        
000600* used for a small key record, here carrying the debug/audit     *        
000700* trail for a single MDM import attempt.                         *        
000800*****************************************************************         
000900 01  DEBUGLOG-RECORD.                                                     
001000     05  DLG-DEBUG-LOG-ID       PIC S9(09) COMP-3.                        
001100     05  DLG-SOURCE-SYSTEM      PIC  X(10) VALUE "ZFA_MDM".               
001200     05  DLG-ENDPOINT           PIC  X(80) VALUE SPACES.                  
001300     05  DLG-TRANSACTION-ID     PIC  X(36) VALUE SPACES.                  
001400     05  DLG-STATUS             PIC  X(10) VALUE "PENDING".               
001500     05  DLG-SENDER-ID          PIC  X(40) VALUE "UNKNOWN".               
001600     05  DLG-PAYLOAD-LENGTH     PIC S9(09) COMP VALUE ZEROES.             
001700     05  DLG-PAYLOAD-XML        PIC  X(32000) VALUE SPACES.               
001800     05  DLG-ERROR-MSG          PIC  X(4000) VALUE SPACES.                
001900     05  FILLER                 PIC  X(40) VALUE SPACES.                  
