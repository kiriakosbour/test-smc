000100*****************************************************************         
000200* SMC040 - HEDNO SMART METER INTEGRATION                         *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. SMC040.                                                      
000600 AUTHOR. R. FRERKING.                                                     
000700 INSTALLATION. HEDNO - DEI IT OPERATIONS.                                 
000800 DATE-WRITTEN. 02/11/1992.                                                
000900 DATE-COMPILED.                                                           
001000 SECURITY. HEDNO INTERNAL USE ONLY - SEE SMC.ADM.POLICY.                  
001100*****************************************************************         
001200*****************************************************************         
001300* SMC040 imports one Itron meter-reading export file.  A header  *        
001400* row is inserted into ITRON_FILE_PROCESS first so the file is   *        
001500* always accounted for, then the raw text is checked for the     *        
001600* well-formedness conditions the old SAX loader used to report - *        
001700* an unquoted-attribute file is auto-repaired and re-tried once, *        
001800* anything else unrepairable aborts the import for this file.    *        
001900* Readings are then pulled one <Channel>/<Reading> pair at a     *        
002000* time and appended to ITRON_FILE_READINGS in batches of 4,196 - *        
002100* the same flush constant the original loader used, preserved    *        
002200* here purely for equivalence, not for any COBOL-specific reason.*        
002300*****************************************************************         
002400* Date       UserID   Description                                *        
002500* ---------- -------- -----------------------------------------  *        
002600* 02/11/1992 RFRERKIN Original program - Itron readings loader.  *        
002700* 07/30/1993 KVASIL   Unquoted-attribute auto-repair added per   *        
002800*                     PL/SR 93-0119 (vendor firmware upgrade).   *        
002900* 12/05/1994 MNIKOU   4,196-row flush constant carried over from *        
003000*                     the mainframe batch loader it replaced.    *        
003100* 10/14/1998 KVASIL   Y2K REMEDIATION - TS-TODAY-YYYYMMDD now 4- *        
003200*                     digit century, ticket Y2K-0231.            *        
003300* 01/06/1999 KVASIL   Y2K REMEDIATION VERIFIED - PROD ticket     *        
003400*                     Y2K-0231 closed after parallel run.        *        
003500* 03/14/2001 PDEMOU   Non-numeric reading value now aborts the   *        
003600*                     whole file instead of defaulting to zero,  *        
003700*                     SR 2001-066 (matches vendor spec exactly). *        
003800* 05/19/2004 NKOSTAS  Header update now repeats per channel so a *        
003900*                     crash mid-file leaves the last good result.*        
004000* 02/14/2006 NKOSTAS  The 2004 change never actually moved the   *        
004100*                     SUCCESS rewrite into the channel loop - it *        
004200*                     fired once per file.  Moved for real this  *        
004300*                     time, ticket HD-2006-031.                  *        
004400* 03/07/2006 PDEMOU   PROCESS-MESSAGE was always the same label  *        
004500*                     regardless of which validation check failed*        
004600*                     - now names the actual check, ticket       *        
004700*                     HD-2006-048.  Also closed the code-2/code-4*        
004800*                     gaps in the validation taxonomy (unescaped *        
004900*                     entity reference / tag not followed by an  *        
005000*                     attribute spec or ">") that had no check at*        
005100*                     all before this change.                    *        
005200* 03/21/2006 MNIKOU   9900-DISPLAY-ERROR now caps itself at 50   *        
005300*                     lines a run, ticket HD-2006-054.           *        
005400*****************************************************************         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER. IBM-370.                                                
005800 OBJECT-COMPUTER. IBM-370.                                                
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM.                                                  
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT XMLIN-FILE ASSIGN TO XMLIN                                    
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WS-FS-XMLIN.                                      
006600     SELECT ITFPROC-FILE ASSIGN TO ITFPROC                                
006700         ORGANIZATION IS RELATIVE                                         
006800         ACCESS MODE IS DYNAMIC                                           
006900         RELATIVE KEY IS WS-ITF-RELKEY                                    
007000         FILE STATUS IS WS-FS-ITFPROC.                                    
007100     SELECT ITFREAD-FILE ASSIGN TO ITFREAD                                
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         FILE STATUS IS WS-FS-ITFREAD.                                    
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*****************************************************************         
007800* Inbound readings export - read whole into WS-XML-BUFFER the    *        
007900* same way every other SMC0nn payload is; the auto-repair step   *        
008000* rewrites WS-XML-BUFFER in place rather than through a second   *        
008100* file, since the whole payload already lives in storage.        *        
008200*****************************************************************         
008300 FD  XMLIN-FILE                                                           
008400     LABEL RECORDS ARE STANDARD                                           
008500     RECORDING MODE IS F.                                                 
008600 01  XMLIN-RECORD                PIC  X(200).                             
008700                                                                          
008800 FD  ITFPROC-FILE                                                         
008900     LABEL RECORDS ARE STANDARD.                                          
009000 COPY SMCITHC.                                                            
009100                                                                          
009200 FD  ITFREAD-FILE                                                         
009300     LABEL RECORDS ARE STANDARD.                                          
009400 COPY SMCITRC.                                                            
009500                                                                          
009600 WORKING-STORAGE SECTION.                                                 
009700*****************************************************************         
009800* Common SMC error/timestamp work area.                          *        
009900*****************************************************************         
010000 COPY SMCERRC.                                                            
010100                                                                          
010200*****************************************************************         
010300* Caps how many file-error lines 9900-DISPLAY-ERROR will write to*        
010400* SYSOUT in one run - see HD-2006-054 in the change log above.   *        
010500*****************************************************************         
010600 77  WS-9900-ERR-COUNT           PIC S9(04) COMP VALUE ZERO.              
010700                                                                          
010800*****************************************************************         
010900* Scratch fields for 2400-CHECK-TAG-SPACING's code-4 heuristic - *        
011000* the first whitespace-delimited token of a start tag, and a     *        
011100* count of how many "=" signs it contains (HD-2006-048).         *        
011200*****************************************************************         
011300 77  WS-TAGNAME-TOKEN            PIC  X(200) VALUE SPACES.                
011400 77  WS-EQUALS-COUNT             PIC S9(04) COMP VALUE ZERO.              
011500                                                                          
011600 01  WS-VALIDATE-CODE-DISP       PIC 9(01) VALUE ZERO.                    
011700                                                                          
011800 01  WS-FILE-STATUSES.                                                    
011900     05  WS-FS-XMLIN              PIC  X(02) VALUE SPACES.                
012000     05  WS-FS-ITFPROC            PIC  X(02) VALUE SPACES.                
012100     05  WS-FS-ITFREAD            PIC  X(02) VALUE SPACES.                
012200     05  FILLER                   PIC  X(08) VALUE SPACES.                
012300                                                                          
012400 01  WS-ITF-RELKEY                PIC S9(08) COMP VALUE ZEROES.           
012500 01  WS-NEXT-FILE-ID              PIC S9(09) COMP-3 VALUE ZEROES.         
012600 01  WS-CURRENT-F-ID              PIC S9(09) COMP-3 VALUE ZEROES.         
012700 01  WS-CURRENT-F-NAME            PIC  X(260) VALUE SPACES.               
012800 01  WS-CURRENT-F-NAME-R REDEFINES WS-CURRENT-F-NAME.                     
012900     05  WS-CFN-HEAD               PIC  X(40).                            
013000     05  FILLER                    PIC  X(220).                           
013100                                                                          
013200 01  WS-SWITCHES.                                                         
013300     05  WS-XMLIN-EOF-SW          PIC  X(01) VALUE "N".                   
013400         88  WS-XMLIN-EOF                 VALUE "Y".                      
013500     05  WS-REPAIR-RAN-SW         PIC  X(01) VALUE "N".                   
013600         88  WS-REPAIR-RAN                VALUE "Y".                      
013700     05  WS-FILE-ABORTED-SW       PIC  X(01) VALUE "N".                   
013800         88  WS-FILE-ABORTED              VALUE "Y".                      
013900     05  FILLER                   PIC  X(05) VALUE SPACES.                
014000                                                                          
014100 01  WS-VALIDATE-RESULT           PIC S9(03) COMP-3 VALUE ZEROES.         
014200                                                                          
014300 01  WS-COUNTERS.                                                         
014400     05  WS-BUFFER-LENGTH         PIC S9(09) COMP VALUE ZEROES.           
014500     05  WS-CHANNEL-BATCH-COUNT   PIC S9(05) COMP VALUE ZEROES.           
014600     05  WS-FILE-ROW-COUNT        PIC S9(09) COMP VALUE ZEROES.           
014700     05  FILLER                   PIC  X(08) VALUE SPACES.                
014800                                                                          
014900 01  WS-BATCH-FLUSH-SIZE          PIC S9(05) COMP VALUE 4196.             
015000                                                                          
015100 01  WS-XML-BUFFER                PIC  X(32000) VALUE SPACES.             
015200 01  WS-XML-BUFFER-R REDEFINES WS-XML-BUFFER.                             
015300     05  WS-XB-HEAD                PIC  X(80).                            
015400     05  FILLER                    PIC  X(31920).                         
015500 01  WS-CHANNEL-REMAINDER         PIC  X(32000) VALUE SPACES.             
015600                                                                          
015700*****************************************************************         
015800* Current <Channel> parse work - declared here, not in SMCITHC,  *        
015900* since it is transient parse state, not a file record shape.    *        
016000*****************************************************************         
016100 01  SMC-ITRON-CHANNEL.                                                   
016200     05  ICH-SERV-POINT-CHANNEL   PIC  X(40) VALUE SPACES.                
016300     05  ICH-START-DATE           PIC  X(10) VALUE SPACES.                
016400     05  ICH-END-DATE             PIC  X(10) VALUE SPACES.                
016500     05  ICH-TIME-ZONE            PIC  X(10) VALUE SPACES.                
016600     05  ICH-INTERVAL-LENGTH      PIC S9(05) COMP-3 VALUE ZEROES.         
016700     05  ICH-IS-REGISTER          PIC  X(05) VALUE "false".               
016800     05  FILLER                   PIC  X(15) VALUE SPACES.                
016900 01  ICH-START-DATE-R REDEFINES ICH-START-DATE.                           
017000     05  ICH-SD-YEAR               PIC  X(04).                            
017100     05  FILLER                    PIC  X(01).                            
017200     05  ICH-SD-MONTH              PIC  X(02).                            
017300     05  FILLER                    PIC  X(01).                            
017400     05  ICH-SD-DAY                PIC  X(02).                            
017500                                                                          
017600*****************************************************************         
017700* Generic tag-locator work - same shape as every other SMC0nn    *        
017800* pattern-match scan.                                            *        
017900*****************************************************************         
018000 01  WS-TAG-SEARCH-WORK.                                                  
018100     05  WS-TS-TAG-NAME           PIC  X(40) VALUE SPACES.                
018200     05  WS-TS-OPEN-TAG           PIC  X(42) VALUE SPACES.                
018300     05  WS-TS-CLOSE-TAG          PIC  X(42) VALUE SPACES.                
018400     05  WS-TS-VALUE              PIC  X(200) VALUE SPACES.               
018500     05  WS-TS-FOUND-SW           PIC  X(01) VALUE "N".                   
018600         88  WS-TS-FOUND                  VALUE "Y".                      
018700     05  WS-TS-BEFORE             PIC  X(32000) VALUE SPACES.             
018800     05  WS-TS-AFTER              PIC  X(32000) VALUE SPACES.             
018900     05  WS-TS-MIDDLE             PIC  X(32000) VALUE SPACES.             
019000     05  FILLER                   PIC  X(08) VALUE SPACES.                
019100                                                                          
019200*****************************************************************         
019300* Generic attribute-locator work - ATTR-SOURCE is the opening-   *        
019400* tag text (e.g. the text between "<Channel" and the next ">"),  *        
019500* ATTR-NAME the caller-set name to look for.                     *        
019600*****************************************************************         
019700 01  WS-ATTR-SEARCH-WORK.                                                 
019800     05  ATTR-NAME                PIC  X(30) VALUE SPACES.                
019900     05  ATTR-SOURCE              PIC  X(2000) VALUE SPACES.              
020000     05  ATTR-PATTERN             PIC  X(32) VALUE SPACES.                
020100     05  ATTR-VALUE               PIC  X(80) VALUE SPACES.                
020200     05  ATTR-FOUND-SW            PIC  X(01) VALUE "N".                   
020300         88  ATTR-FOUND                   VALUE "Y".                      
020400     05  ATTR-BEFORE              PIC  X(2000) VALUE SPACES.              
020500     05  ATTR-AFTER               PIC  X(2000) VALUE SPACES.              
020600     05  FILLER                   PIC  X(08) VALUE SPACES.                
020700                                                                          
020800 01  WS-CHANNEL-TAG-TEXT          PIC  X(2000) VALUE SPACES.              
020900 01  WS-READING-TAG-TEXT          PIC  X(2000) VALUE SPACES.              
021000 01  WS-READING-REMAINDER         PIC  X(32000) VALUE SPACES.             
021100 01  WS-VALUE-EDIT                PIC  X(20) VALUE SPACES.                
021200 01  WS-VALUE-NUMERIC-SW          PIC  X(01) VALUE "N".                   
021300     88  WS-VALUE-NUMERIC                VALUE "Y".                       
021400                                                                          
021500 PROCEDURE DIVISION.                                                      
021600                                                                          
021700*****************************************************************         
021800* Main process.                                                  *        
021900*****************************************************************         
022000     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.                     
022100     PERFORM 2000-VALIDATE-XML        THRU 2000-EXIT.                     
022200     IF  NOT WS-FILE-ABORTED                                              
022300         PERFORM 3000-PROCESS-CHANNELS THRU 3900-EXIT                     
022400     END-IF.                                                              
022500     PERFORM 9000-TERMINATE           THRU 9000-EXIT.                     
022600     STOP RUN.                                                            
022700                                                                          
022800*****************************************************************         
022900* Insert the header row, look it back up by F-NAME for its       *        
023000* generated F-ID (same insert-then-lookup shape the source used),*        
023100* then load the whole input file into WS-XML-BUFFER.             *        
023200*****************************************************************         
023300 1000-INITIALIZE.                                                         
023400     MOVE "SMC040"                   TO ERR-PROGRAM-ID.                   
023500     OPEN INPUT XMLIN-FILE.                                               
023600     IF  WS-FS-XMLIN NOT = "00"                                           
023700         MOVE "XMLIN-FILE"           TO ERR-FILE-NAME                     
023800         MOVE WS-FS-XMLIN            TO ERR-FILE-STATUS                   
023900         MOVE "1000-INITIALIZE"      TO ERR-PARAGRAPH                     
024000         PERFORM 9900-DISPLAY-ERROR  THRU 9900-EXIT                       
024100         PERFORM 9990-ABEND-JOB      THRU 9990-EXIT                       
024200     END-IF.                                                              
024300     OPEN I-O    ITFPROC-FILE.                                            
024400     OPEN EXTEND ITFREAD-FILE.                                            
024500                                                                          
024600     MOVE "ITFREAD001.TXT"           TO WS-CURRENT-F-NAME.                
024700     PERFORM 1100-INSERT-HEADER      THRU 1100-EXIT.                      
024800     PERFORM 1200-LOOKUP-HEADER      THRU 1200-EXIT.                      
024900     PERFORM 1300-LOAD-PAYLOAD       THRU 1300-EXIT.                      
025000                                                                          
025100 1000-EXIT.                                                               
025200     EXIT.                                                                
025300                                                                          
025400 1100-INSERT-HEADER.                                                      
025500     ADD 1 TO WS-NEXT-FILE-ID.                                            
025600     MOVE WS-NEXT-FILE-ID             TO ITF-F-ID WS-ITF-RELKEY.          
025700     MOVE WS-CURRENT-F-NAME           TO ITF-F-NAME.                      
025800     MOVE ZEROES                      TO ITF-PROCESS-RESULT.              
025900     MOVE SPACES                      TO ITF-PROCESS-MESSAGE.             
026000     WRITE ITFPROC-RECORD                                                 
026100         INVALID KEY                                                      
026200             MOVE "ITFPROC-FILE"      TO ERR-FILE-NAME                    
026300             MOVE "1100-INSERT-HEADER" TO ERR-PARAGRAPH                   
026400             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
026500             PERFORM 9990-ABEND-JOB     THRU 9990-EXIT                    
026600     END-WRITE.                                                           
026700                                                                          
026800 1100-EXIT.                                                               
026900     EXIT.                                                                
027000                                                                          
027100*****************************************************************         
027200* Look the header back up by F-NAME - a sequential scan, same as *        
027300* every other by-business-key lookup in this system (the RELATIVE*        
027400* key is the generated id, not the name).                        *        
027500*****************************************************************         
027600 1200-LOOKUP-HEADER.                                                      
027700     SET WS-ITF-RELKEY TO 1.                                              
027800     MOVE SPACES                      TO WS-FS-ITFPROC.                   
027900     PERFORM 1210-SCAN-FOR-HEADER     THRU 1210-EXIT                      
028000         UNTIL WS-FS-ITFPROC = "23"                                       
028100            OR WS-CURRENT-F-ID NOT = ZEROES.                              
028200                                                                          
028300 1200-EXIT.                                                               
028400     EXIT.                                                                
028500                                                                          
028600 1210-SCAN-FOR-HEADER.                                                    
028700     READ ITFPROC-FILE                                                    
028800         INVALID KEY MOVE "23" TO WS-FS-ITFPROC                           
028900     END-READ.                                                            
029000     IF  WS-FS-ITFPROC NOT = "23"                                         
029100         IF  ITF-F-NAME = WS-CURRENT-F-NAME                               
029200             MOVE ITF-F-ID             TO WS-CURRENT-F-ID                 
029300         ELSE                                                             
029400             SET WS-ITF-RELKEY UP BY 1                                    
029500         END-IF                                                           
029600     END-IF.                                                              
029700                                                                          
029800 1210-EXIT.                                                               
029900     EXIT.                                                                
030000                                                                          
030100 1300-LOAD-PAYLOAD.                                                       
030200     MOVE SPACES                      TO WS-XML-BUFFER.                   
030300     MOVE ZEROES                      TO WS-BUFFER-LENGTH.                
030400     READ XMLIN-FILE                                                      
030500         AT END SET WS-XMLIN-EOF TO TRUE                                  
030600     END-READ.                                                            
030700     PERFORM 1310-APPEND-LINE         THRU 1310-EXIT                      
030800         UNTIL WS-XMLIN-EOF.                                              
030900     CLOSE XMLIN-FILE.                                                    
031000                                                                          
031100 1300-EXIT.                                                               
031200     EXIT.                                                                
031300                                                                          
031400 1310-APPEND-LINE.                                                        
031500     IF  WS-BUFFER-LENGTH < 31800                                         
031600         MOVE XMLIN-RECORD TO                                             
031700             WS-XML-BUFFER(WS-BUFFER-LENGTH + 1:200)                      
031800         ADD 200 TO WS-BUFFER-LENGTH                                      
031900     END-IF.                                                              
032000     READ XMLIN-FILE                                                      
032100         AT END SET WS-XMLIN-EOF TO TRUE                                  
032200     END-READ.                                                            
032300                                                                          
032400 1310-EXIT.                                                               
032500     EXIT.                                                                
032600                                                                          
032700*****************************************************************         
032800* Well-formedness check - pattern match, not a real SAX parser.  *        
032900* An unquoted-attribute pattern is repaired and the buffer is    *        
033000* re-pointed at the repaired text; an unescaped entity reference *        
033100* (code 2) or a tag not followed by an attribute spec or ">"     *        
033200* (code 4) abort unrepaired; an unbalanced angle-bracket count is*        
033300* treated as the commonest remaining real-world failure (a       *        
033400* truncated/mismatched end tag, code 3); anything else checks    *        
033500* out clean.  HD-2006-048 closed the code-2/code-4 gaps.         *        
033600*****************************************************************         
033700 2000-VALIDATE-XML.                                                       
033800     MOVE ZEROES                      TO WS-VALIDATE-RESULT.              
033900     MOVE "N"                         TO WS-FILE-ABORTED-SW.              
034000                                                                          
034100     MOVE "="                         TO WS-TS-TAG-NAME.                  
034200     PERFORM 2050-SCAN-UNQUOTED-ATTR  THRU 2050-EXIT.                     
034300     IF  WS-TS-FOUND                                                      
034400         MOVE 1                       TO WS-VALIDATE-RESULT               
034500         PERFORM 2100-REPAIR-ATTRIBUTES THRU 2100-EXIT                    
034600     ELSE                                                                 
034700         PERFORM 2300-CHECK-ENTITY-REFS THRU 2300-EXIT                    
034800         IF  WS-VALIDATE-RESULT = ZEROES                                  
034900             PERFORM 2400-CHECK-TAG-SPACING THRU 2400-EXIT                
035000         END-IF                                                           
035100         IF  WS-VALIDATE-RESULT = ZEROES                                  
035200             PERFORM 2200-CHECK-TAG-BALANCE THRU 2200-EXIT                
035300         END-IF                                                           
035400     END-IF.                                                              
035500                                                                          
035600     IF  WS-VALIDATE-RESULT NOT = ZEROES                                  
035700         MOVE WS-VALIDATE-RESULT      TO ITF-PROCESS-RESULT               
035800         PERFORM 2500-BUILD-VALIDATE-MSG THRU 2500-EXIT                   
035900         PERFORM 8100-UPDATE-HEADER-ERROR THRU 8100-EXIT                  
036000     END-IF.                                                              
036100                                                                          
036200 2000-EXIT.                                                               
036300     EXIT.                                                                
036400                                                                          
036500*****************************************************************         
036600* name=value with value not wrapped in quotes - scanned one      *        
036700* equals-sign at a time; a value already starting with a quote   *        
036800* is skipped.                                                    *        
036900*****************************************************************         
037000 2050-SCAN-UNQUOTED-ATTR.                                                 
037100     MOVE "N"                         TO WS-TS-FOUND-SW.                  
037200     MOVE WS-XML-BUFFER                TO WS-TS-BEFORE.                   
037300     PERFORM 2060-TEST-ONE-EQUALS     THRU 2060-EXIT                      
037400         UNTIL WS-TS-FOUND OR WS-TS-BEFORE = SPACES.                      
037500                                                                          
037600 2050-EXIT.                                                               
037700     EXIT.                                                                
037800                                                                          
037900 2060-TEST-ONE-EQUALS.                                                    
038000     UNSTRING WS-TS-BEFORE DELIMITED BY "="                               
038100         INTO WS-TS-MIDDLE WS-TS-AFTER                                    
038200         ON OVERFLOW CONTINUE                                             
038300     END-UNSTRING.                                                        
038400     IF  WS-TS-AFTER = SPACES                                             
038500         MOVE SPACES                  TO WS-TS-BEFORE                     
038600     ELSE                                                                 
038700         IF  WS-TS-AFTER(1:1) NOT = '"'                                   
038800         AND WS-TS-AFTER(1:1) NOT = SPACE                                 
038900             SET WS-TS-FOUND TO TRUE                                      
039000         ELSE                                                             
039100             MOVE WS-TS-AFTER          TO WS-TS-BEFORE                    
039200         END-IF                                                           
039300     END-IF.                                                              
039400                                                                          
039500 2060-EXIT.                                                               
039600     EXIT.                                                                
039700                                                                          
039800*****************************************************************         
039900* Auto-repair - rewrite every unquoted name=value as name="value"*        
040000* straight back into WS-XML-BUFFER, the text actually parsed from*        
040100* here on.  A second unquoted attribute left after one repair    *        
040200* pass is treated as repair failure (code 1, no recovery),       *        
040300* matching the source's repair-return-code check.                *        
040400*****************************************************************         
040500 2100-REPAIR-ATTRIBUTES.                                                  
040600     MOVE WS-XML-BUFFER                TO WS-TS-BEFORE.                   
040700     MOVE SPACES                       TO WS-XML-BUFFER.                  
040800     MOVE ZEROES                       TO WS-BUFFER-LENGTH.               
040900     PERFORM 2110-REPAIR-ONE-EQUALS    THRU 2110-EXIT                     
041000         UNTIL WS-TS-BEFORE = SPACES.                                     
041100                                                                          
041200     MOVE "="                          TO WS-TS-TAG-NAME.                 
041300     PERFORM 2050-SCAN-UNQUOTED-ATTR   THRU 2050-EXIT.                    
041400     IF  WS-TS-FOUND                                                      
041500         MOVE 1                        TO WS-VALIDATE-RESULT              
041600     ELSE                                                                 
041700         SET WS-REPAIR-RAN TO TRUE                                        
041800         MOVE ZEROES                   TO WS-VALIDATE-RESULT              
041900     END-IF.                                                              
042000                                                                          
042100 2100-EXIT.                                                               
042200     EXIT.                                                                
042300                                                                          
042400 2110-REPAIR-ONE-EQUALS.                                                  
042500     UNSTRING WS-TS-BEFORE DELIMITED BY "="                               
042600         INTO WS-TS-MIDDLE WS-TS-AFTER                                    
042700         ON OVERFLOW CONTINUE                                             
042800     END-UNSTRING.                                                        
042900     IF  WS-TS-AFTER = SPACES                                             
043000         PERFORM 2120-APPEND-TO-BUFFER THRU 2120-EXIT                     
043100         MOVE SPACES                   TO WS-TS-BEFORE                    
043200     ELSE                                                                 
043300         IF  WS-TS-AFTER(1:1) NOT = '"'                                   
043400         AND WS-TS-AFTER(1:1) NOT = SPACE                                 
043500             UNSTRING WS-TS-AFTER DELIMITED BY SPACE                      
043600                 INTO WS-TS-VALUE WS-TS-AFTER                             
043700                 ON OVERFLOW CONTINUE                                     
043800             END-UNSTRING                                                 
043900             STRING WS-TS-MIDDLE DELIMITED BY SIZE                        
044000                    "=" DELIMITED BY SIZE                                 
044100                    '"' DELIMITED BY SIZE                                 
044200                    WS-TS-VALUE DELIMITED BY SPACE                        
044300                    '" ' DELIMITED BY SIZE                                
044400               INTO WS-TS-MIDDLE                                          
044500             PERFORM 2120-APPEND-TO-BUFFER THRU 2120-EXIT                 
044600             MOVE WS-TS-AFTER           TO WS-TS-BEFORE                   
044700         ELSE                                                             
044800             STRING WS-TS-MIDDLE DELIMITED BY SIZE                        
044900                    "=" DELIMITED BY SIZE                                 
045000               INTO WS-TS-MIDDLE                                          
045100             PERFORM 2120-APPEND-TO-BUFFER THRU 2120-EXIT                 
045200             MOVE WS-TS-AFTER           TO WS-TS-BEFORE                   
045300         END-IF                                                           
045400     END-IF.                                                              
045500                                                                          
045600 2110-EXIT.                                                               
045700     EXIT.                                                                
045800                                                                          
045900 2120-APPEND-TO-BUFFER.                                                   
046000     IF  WS-BUFFER-LENGTH < 31000                                         
046100         MOVE WS-TS-MIDDLE TO                                             
046200             WS-XML-BUFFER(WS-BUFFER-LENGTH + 1:800)                      
046300         ADD 800 TO WS-BUFFER-LENGTH                                      
046400     END-IF.                                                              
046500                                                                          
046600 2120-EXIT.                                                               
046700     EXIT.                                                                
046800                                                                          
046900*****************************************************************         
047000* Balanced-angle-bracket sanity check, the nearest pattern-match *        
047100* this shop has for "the rest of the SAX error cases" - a real   *        
047200* validating parser is infrastructure, not available here.       *        
047300*****************************************************************         
047400 2200-CHECK-TAG-BALANCE.                                                  
047500     MOVE ZEROES                      TO WS-COUNTERS.                     
047600     MOVE WS-XML-BUFFER                TO WS-TS-BEFORE.                   
047700     PERFORM 2210-COUNT-ONE-BRACKET   THRU 2210-EXIT                      
047800         UNTIL WS-TS-BEFORE = SPACES.                                     
047900     IF  WS-CHANNEL-BATCH-COUNT NOT = WS-FILE-ROW-COUNT                   
048000         MOVE 3                        TO WS-VALIDATE-RESULT              
048100     END-IF.                                                              
048200                                                                          
048300 2200-EXIT.                                                               
048400     EXIT.                                                                
048500                                                                          
048600 2210-COUNT-ONE-BRACKET.                                                  
048700     UNSTRING WS-TS-BEFORE DELIMITED BY "<"                               
048800         INTO WS-TS-MIDDLE WS-TS-AFTER                                    
048900         ON OVERFLOW CONTINUE                                             
049000     END-UNSTRING.                                                        
049100     IF  WS-TS-AFTER = SPACES                                             
049200         MOVE SPACES                  TO WS-TS-BEFORE                     
049300     ELSE                                                                 
049400         ADD 1                        TO WS-CHANNEL-BATCH-COUNT           
049500         UNSTRING WS-TS-AFTER DELIMITED BY ">"                            
049600             INTO WS-TS-MIDDLE WS-TS-AFTER                                
049700             ON OVERFLOW CONTINUE                                         
049800         END-UNSTRING                                                     
049900         ADD 1                        TO WS-FILE-ROW-COUNT                
050000         MOVE WS-TS-AFTER              TO WS-TS-BEFORE                    
050100     END-IF.                                                              
050200                                                                          
050300 2210-EXIT.                                                               
050400     EXIT.                                                                
050500                                                                          
050600*****************************************************************         
050700* Unescaped "&" check (code 2) - an "&" not immediately followed *        
050800* by amp;/lt;/gt;/quot;/apos; is a bare entity reference, scanned*        
050900* one ampersand at a time, HD-2006-048.                          *        
051000*****************************************************************         
051100 2300-CHECK-ENTITY-REFS.                                                  
051200     MOVE "N"                         TO WS-TS-FOUND-SW.                  
051300     MOVE WS-XML-BUFFER                TO WS-TS-BEFORE.                   
051400     PERFORM 2310-TEST-ONE-AMPERSAND  THRU 2310-EXIT                      
051500         UNTIL WS-TS-FOUND OR WS-TS-BEFORE = SPACES.                      
051600     IF  WS-TS-FOUND                                                      
051700         MOVE 2                       TO WS-VALIDATE-RESULT               
051800     END-IF.                                                              
051900                                                                          
052000 2300-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300 2310-TEST-ONE-AMPERSAND.                                                 
052400     UNSTRING WS-TS-BEFORE DELIMITED BY "&"                               
052500         INTO WS-TS-MIDDLE WS-TS-AFTER                                    
052600         ON OVERFLOW CONTINUE                                             
052700     END-UNSTRING.                                                        
052800     IF  WS-TS-AFTER = SPACES                                             
052900         MOVE SPACES                  TO WS-TS-BEFORE                     
053000     ELSE                                                                 
053100         IF  WS-TS-AFTER(1:4) = "amp;"                                    
053200         OR  WS-TS-AFTER(1:3) = "lt;"                                     
053300         OR  WS-TS-AFTER(1:3) = "gt;"                                     
053400         OR  WS-TS-AFTER(1:5) = "quot;"                                   
053500         OR  WS-TS-AFTER(1:5) = "apos;"                                   
053600             MOVE WS-TS-AFTER          TO WS-TS-BEFORE                    
053700         ELSE                                                             
053800             SET WS-TS-FOUND TO TRUE                                      
053900         END-IF                                                           
054000     END-IF.                                                              
054100                                                                          
054200 2310-EXIT.                                                               
054300     EXIT.                                                                
054400                                                                          
054500*****************************************************************         
054600* Element-not-followed-by-attribute-spec check (code 4) - the    *        
054700* first space-delimited token of a start tag should be just the  *        
054800* tag name; if it already contains an "=" the tag name ran       *        
054900* straight into its first attribute with no separating space,    *        
055000* HD-2006-048.  Close tags and the XML declaration are skipped.  *        
055100*****************************************************************         
055200 2400-CHECK-TAG-SPACING.                                                  
055300     MOVE "N"                         TO WS-TS-FOUND-SW.                  
055400     MOVE WS-XML-BUFFER                TO WS-TS-BEFORE.                   
055500     PERFORM 2410-TEST-ONE-TAG        THRU 2410-EXIT                      
055600         UNTIL WS-TS-FOUND OR WS-TS-BEFORE = SPACES.                      
055700     IF  WS-TS-FOUND                                                      
055800         MOVE 4                       TO WS-VALIDATE-RESULT               
055900     END-IF.                                                              
056000                                                                          
056100 2400-EXIT.                                                               
056200     EXIT.                                                                
056300                                                                          
056400 2410-TEST-ONE-TAG.                                                       
056500     UNSTRING WS-TS-BEFORE DELIMITED BY "<"                               
056600         INTO WS-TS-MIDDLE WS-TS-AFTER                                    
056700         ON OVERFLOW CONTINUE                                             
056800     END-UNSTRING.                                                        
056900     IF  WS-TS-AFTER = SPACES                                             
057000         MOVE SPACES                  TO WS-TS-BEFORE                     
057100     ELSE                                                                 
057200         UNSTRING WS-TS-AFTER DELIMITED BY ">"                            
057300             INTO WS-TS-VALUE WS-TS-AFTER                                 
057400             ON OVERFLOW CONTINUE                                         
057500         END-UNSTRING                                                     
057600         MOVE WS-TS-AFTER              TO WS-TS-BEFORE                    
057700         IF  WS-TS-VALUE(1:1) NOT = "/"                                   
057800         AND WS-TS-VALUE(1:1) NOT = "?"                                   
057900             UNSTRING WS-TS-VALUE DELIMITED BY SPACE                      
058000                 INTO WS-TAGNAME-TOKEN WS-TS-MIDDLE                       
058100                 ON OVERFLOW CONTINUE                                     
058200             END-UNSTRING                                                 
058300             MOVE ZEROES               TO WS-EQUALS-COUNT                 
058400             INSPECT WS-TAGNAME-TOKEN TALLYING WS-EQUALS-COUNT            
058500                 FOR ALL "="                                              
058600             IF  WS-EQUALS-COUNT > ZEROES                                 
058700                 SET WS-TS-FOUND TO TRUE                                  
058800             END-IF                                                       
058900         END-IF                                                           
059000     END-IF.                                                              
059100                                                                          
059200 2410-EXIT.                                                               
059300     EXIT.                                                                
059400                                                                          
059500*****************************************************************         
059600* Builds the real diagnostic text for PROCESS-MESSAGE instead of *        
059700* the old content-free "VALIDATION CODE " label, HD-2006-048.    *        
059800*****************************************************************         
059900 2500-BUILD-VALIDATE-MSG.                                                 
060000     MOVE SPACES                      TO ITF-PROCESS-MESSAGE.             
060100     MOVE WS-VALIDATE-RESULT          TO WS-VALIDATE-CODE-DISP.           
060200     EVALUATE WS-VALIDATE-RESULT                                          
060300         WHEN 1                                                           
060400             STRING "VALIDATION CODE " WS-VALIDATE-CODE-DISP              
060500                    DELIMITED BY SIZE                                     
060600                    " - UNQUOTED ATTRIBUTE VALUE, REPAIR FAILED"          
060700                    DELIMITED BY SIZE                                     
060800               INTO ITF-PROCESS-MESSAGE                                   
060900         WHEN 2                                                           
061000             STRING "VALIDATION CODE " WS-VALIDATE-CODE-DISP              
061100                    DELIMITED BY SIZE                                     
061200                    " - ENTITY REFERENCE MUST END WITH THE "              
061300                    "';' DELIMITER" DELIMITED BY SIZE                     
061400               INTO ITF-PROCESS-MESSAGE                                   
061500         WHEN 3                                                           
061600             STRING "VALIDATION CODE " WS-VALIDATE-CODE-DISP              
061700                    DELIMITED BY SIZE                                     
061800                    " - UNBALANCED TAG COUNT" DELIMITED BY SIZE           
061900               INTO ITF-PROCESS-MESSAGE                                   
062000         WHEN 4                                                           
062100             STRING "VALIDATION CODE " WS-VALIDATE-CODE-DISP              
062200                    DELIMITED BY SIZE                                     
062300                    " - ELEMENT MUST BE FOLLOWED BY EITHER "              
062400                    "ATTRIBUTE SPECIFICATIONS OR '>'"                     
062500                    DELIMITED BY SIZE                                     
062600               INTO ITF-PROCESS-MESSAGE                                   
062700         WHEN OTHER                                                       
062800             STRING "VALIDATION CODE " WS-VALIDATE-CODE-DISP              
062900                    DELIMITED BY SIZE                                     
063000               INTO ITF-PROCESS-MESSAGE                                   
063100     END-EVALUATE.                                                        
063200                                                                          
063300 2500-EXIT.                                                               
063400     EXIT.                                                                
063500                                                                          
063600*****************************************************************         
063700* Walk every <Channel> element, then every <Reading> inside it,  *        
063800* appending ITFREAD rows and flushing every 4,196.  The header   *        
063900* row is rewritten once per channel by 3020-PARSE-ONE-CHANNEL    *        
064000* below, not here - this paragraph just drives the channel scan  *        
064100* and the final batch flush.                                     *        
064200*****************************************************************         
064300 3000-PROCESS-CHANNELS.                                                   
064400     MOVE ZEROES                      TO WS-CHANNEL-BATCH-COUNT.          
064500     MOVE WS-XML-BUFFER                TO WS-CHANNEL-REMAINDER.           
064600     PERFORM 3010-NEXT-CHANNEL        THRU 3010-EXIT                      
064700         UNTIL WS-CHANNEL-REMAINDER = SPACES.                             
064800     IF  WS-CHANNEL-BATCH-COUNT > ZEROES                                  
064900         PERFORM 3800-FLUSH-BATCH     THRU 3800-EXIT                      
065000     END-IF.                                                              
065100                                                                          
065200 3900-EXIT.                                                               
065300     EXIT.                                                                
065400                                                                          
065500 3010-NEXT-CHANNEL.                                                       
065600     UNSTRING WS-CHANNEL-REMAINDER DELIMITED BY "<Channel"                
065700         INTO WS-TS-BEFORE WS-TS-AFTER                                    
065800         ON OVERFLOW CONTINUE                                             
065900     END-UNSTRING.                                                        
066000     IF  WS-TS-AFTER = SPACES                                             
066100         MOVE SPACES                  TO WS-CHANNEL-REMAINDER             
066200     ELSE                                                                 
066300         UNSTRING WS-TS-AFTER DELIMITED BY ">"                            
066400             INTO WS-CHANNEL-TAG-TEXT WS-TS-AFTER                         
066500             ON OVERFLOW CONTINUE                                         
066600         END-UNSTRING                                                     
066700         UNSTRING WS-TS-AFTER DELIMITED BY "</Channel>"                   
066800             INTO WS-TS-MIDDLE WS-CHANNEL-REMAINDER                       
066900             ON OVERFLOW CONTINUE                                         
067000         END-UNSTRING                                                     
067100         PERFORM 3020-PARSE-ONE-CHANNEL THRU 3020-EXIT                    
067200     END-IF.                                                              
067300                                                                          
067400 3010-EXIT.                                                               
067500     EXIT.                                                                
067600                                                                          
067700 3020-PARSE-ONE-CHANNEL.                                                  
067800     MOVE SPACES                      TO SMC-ITRON-CHANNEL.               
067900     MOVE "false"                     TO ICH-IS-REGISTER.                 
068000                                                                          
068100     MOVE WS-CHANNEL-TAG-TEXT         TO ATTR-SOURCE.                     
068200     MOVE "ServicePointChannelID"     TO ATTR-NAME.                       
068300     PERFORM 3900-EXTRACT-ATTR        THRU 3900-ATTR-EXIT.                
068400     IF  ATTR-FOUND                                                       
068500         MOVE ATTR-VALUE              TO ICH-SERV-POINT-CHANNEL           
068600     END-IF.                                                              
068700                                                                          
068800     MOVE "StartDate"                 TO ATTR-NAME.                       
068900     PERFORM 3900-EXTRACT-ATTR        THRU 3900-ATTR-EXIT.                
069000     IF  ATTR-FOUND                                                       
069100         MOVE ATTR-VALUE              TO ICH-START-DATE                   
069200     END-IF.                                                              
069300                                                                          
069400     MOVE "EndDate"                   TO ATTR-NAME.                       
069500     PERFORM 3900-EXTRACT-ATTR        THRU 3900-ATTR-EXIT.                
069600     IF  ATTR-FOUND                                                       
069700         MOVE ATTR-VALUE              TO ICH-END-DATE                     
069800     END-IF.                                                              
069900                                                                          
070000     MOVE "IntervalLength"            TO ATTR-NAME.                       
070100     PERFORM 3900-EXTRACT-ATTR        THRU 3900-ATTR-EXIT.                
070200     IF  ATTR-FOUND                                                       
070300         MOVE ATTR-VALUE              TO WS-VALUE-EDIT                    
070400         MOVE WS-VALUE-EDIT           TO ICH-INTERVAL-LENGTH              
070500     END-IF.                                                              
070600                                                                          
070700     MOVE "IsRegister"                TO ATTR-NAME.                       
070800     PERFORM 3900-EXTRACT-ATTR        THRU 3900-ATTR-EXIT.                
070900     IF  ATTR-FOUND                                                       
071000         MOVE ATTR-VALUE              TO ICH-IS-REGISTER                  
071100     END-IF.                                                              
071200                                                                          
071300     IF  NOT WS-FILE-ABORTED                                              
071400         PERFORM 3100-PROCESS-READINGS THRU 3100-EXIT                     
071500         IF  NOT WS-FILE-ABORTED                                          
071600             MOVE ZEROES               TO ITF-PROCESS-RESULT              
071700             MOVE SPACES                TO ITF-PROCESS-MESSAGE            
071800             PERFORM 8000-UPDATE-HEADER-OK THRU 8000-EXIT                 
071900         END-IF                                                           
072000     END-IF.                                                              
072100                                                                          
072200 3020-EXIT.                                                               
072300     EXIT.                                                                
072400                                                                          
072500*****************************************************************         
072600* Readings within the current channel body (passed via the saved *        
072700* WS-TS-MIDDLE text captured by 3010-NEXT-CHANNEL).              *        
072800*****************************************************************         
072900 3100-PROCESS-READINGS.                                                   
073000     MOVE WS-TS-MIDDLE                TO WS-READING-REMAINDER.            
073100     PERFORM 3110-NEXT-READING        THRU 3110-EXIT                      
073200         UNTIL WS-READING-REMAINDER = SPACES                              
073300            OR WS-FILE-ABORTED.                                           
073400                                                                          
073500 3100-EXIT.                                                               
073600     EXIT.                                                                
073700                                                                          
073800 3110-NEXT-READING.                                                       
073900     UNSTRING WS-READING-REMAINDER DELIMITED BY "<Reading"                
074000         INTO WS-TS-BEFORE WS-TS-AFTER                                    
074100         ON OVERFLOW CONTINUE                                             
074200     END-UNSTRING.                                                        
074300     IF  WS-TS-AFTER = SPACES                                             
074400         MOVE SPACES                  TO WS-READING-REMAINDER             
074500     ELSE                                                                 
074600         UNSTRING WS-TS-AFTER DELIMITED BY ">"                            
074700             INTO WS-READING-TAG-TEXT WS-READING-REMAINDER                
074800             ON OVERFLOW CONTINUE                                         
074900         END-UNSTRING                                                     
075000         PERFORM 3120-PARSE-ONE-READING THRU 3120-EXIT                    
075100     END-IF.                                                              
075200                                                                          
075300 3110-EXIT.                                                               
075400     EXIT.                                                                
075500                                                                          
075600 3120-PARSE-ONE-READING.                                                  
075700     MOVE WS-READING-TAG-TEXT          TO ATTR-SOURCE.                    
075800     MOVE "N"                          TO WS-VALUE-NUMERIC-SW.            
075900                                                                          
076000     MOVE "Value"                      TO ATTR-NAME.                      
076100     PERFORM 3900-EXTRACT-ATTR         THRU 3900-ATTR-EXIT.               
076200     IF  ATTR-FOUND                                                       
076300         MOVE ATTR-VALUE               TO WS-VALUE-EDIT                   
076400         IF  WS-VALUE-EDIT IS NUMERIC                                     
076500             SET WS-VALUE-NUMERIC TO TRUE                                 
076600         END-IF                                                           
076700     END-IF.                                                              
076800                                                                          
076900     IF  NOT WS-VALUE-NUMERIC                                             
077000         MOVE "N"                      TO WS-FILE-ABORTED-SW              
077100         SET WS-FILE-ABORTED TO TRUE                                      
077200         MOVE -1                       TO ITF-PROCESS-RESULT              
077300         MOVE "NON-NUMERIC READING VALUE - PARSE ABORTED"                 
077400             TO ITF-PROCESS-MESSAGE                                       
077500         PERFORM 8100-UPDATE-HEADER-ERROR THRU 8100-EXIT                  
077600     ELSE                                                                 
077700         MOVE WS-CURRENT-F-ID           TO ITR-F-ID                       
077800         MOVE ICH-SERV-POINT-CHANNEL    TO ITR-SERV-POINT-CHANNEL         
077900         MOVE WS-VALUE-EDIT             TO ITR-METER-VALUE                
078000                                                                          
078100         MOVE "StatusRef"               TO ATTR-NAME                      
078200         PERFORM 3900-EXTRACT-ATTR      THRU 3900-ATTR-EXIT               
078300         IF  ATTR-FOUND                                                   
078400             MOVE ATTR-VALUE            TO ITR-STATUS-REF                 
078500         ELSE                                                             
078600             MOVE SPACES                TO ITR-STATUS-REF                 
078700         END-IF                                                           
078800                                                                          
078900         MOVE "ReadingTime"             TO ATTR-NAME                      
079000         PERFORM 3900-EXTRACT-ATTR      THRU 3900-ATTR-EXIT               
079100         IF  ATTR-FOUND                                                   
079200             MOVE ATTR-VALUE            TO ITR-READING-TIME               
079300         ELSE                                                             
079400             MOVE SPACES                TO ITR-READING-TIME               
079500         END-IF                                                           
079600                                                                          
079700         PERFORM 3800-WRITE-ONE-READING THRU 3800-WRITE-EXIT              
079800     END-IF.                                                              
079900                                                                          
080000 3120-EXIT.                                                               
080100     EXIT.                                                                
080200                                                                          
080300 3800-WRITE-ONE-READING.                                                  
080400     WRITE ITFREAD-RECORD.                                                
080500     IF  WS-FS-ITFREAD NOT = "00"                                         
080600         MOVE "ITFREAD-FILE"            TO ERR-FILE-NAME                  
080700         MOVE "3800-WRITE-ONE-READING"  TO ERR-PARAGRAPH                  
080800         MOVE WS-FS-ITFREAD             TO ERR-FILE-STATUS                
080900         PERFORM 9900-DISPLAY-ERROR     THRU 9900-EXIT                    
081000     END-IF.                                                              
081100     ADD 1 TO WS-CHANNEL-BATCH-COUNT.                                     
081200     IF  WS-CHANNEL-BATCH-COUNT >= WS-BATCH-FLUSH-SIZE                    
081300         PERFORM 3800-FLUSH-BATCH       THRU 3800-EXIT                    
081400     END-IF.                                                              
081500                                                                          
081600 3800-WRITE-EXIT.                                                         
081700     EXIT.                                                                
081800                                                                          
081900*****************************************************************         
082000* "Flush" the current 4,196-row batch.  ITFREAD-FILE is a plain  *        
082100* append-only SEQUENTIAL file, so there is no real commit        *        
082200* boundary to draw here - the constant and the checkpoint display*        
082300* are kept purely for equivalence with the original batched      *        
082400* INSERT loop this loader replaced, per PL/SR 94-0287.           *        
082500*****************************************************************         
082600 3800-FLUSH-BATCH.                                                        
082700     DISPLAY "SMC040 - BATCH FLUSH CHECKPOINT - ROWS THIS BATCH: "        
082800             WS-CHANNEL-BATCH-COUNT.                                      
082900     MOVE ZEROES                      TO WS-CHANNEL-BATCH-COUNT.          
083000                                                                          
083100 3800-EXIT.                                                               
083200     EXIT.                                                                
083300                                                                          
083400*****************************************************************         
083500* Generic attribute-locator - ATTR-SOURCE/ATTR-NAME are set by   *        
083600* the caller, the located value comes back in ATTR-VALUE.        *        
083700*****************************************************************         
083800 3900-EXTRACT-ATTR.                                                       
083900     MOVE "N"                         TO ATTR-FOUND-SW.                   
084000     MOVE SPACES                      TO ATTR-VALUE.                      
084100     STRING ATTR-NAME DELIMITED BY SPACE                                  
084200            '="'       DELIMITED BY SIZE                                  
084300       INTO ATTR-PATTERN.                                                 
084400     UNSTRING ATTR-SOURCE DELIMITED BY ATTR-PATTERN                       
084500         INTO ATTR-BEFORE ATTR-AFTER                                      
084600         ON OVERFLOW CONTINUE                                             
084700     END-UNSTRING.                                                        
084800     IF  ATTR-AFTER NOT = SPACES                                          
084900         UNSTRING ATTR-AFTER DELIMITED BY '"'                             
085000             INTO ATTR-VALUE ATTR-AFTER                                   
085100             ON OVERFLOW CONTINUE                                         
085200         END-UNSTRING                                                     
085300         SET ATTR-FOUND TO TRUE                                           
085400     END-IF.                                                              
085500                                                                          
085600 3900-ATTR-EXIT.                                                          
085700     EXIT.                                                                
085800                                                                          
085900*****************************************************************         
086000* Close down.                                                    *        
086100*****************************************************************         
086200 9000-TERMINATE.                                                          
086300     CLOSE ITFPROC-FILE.                                                  
086400     CLOSE ITFREAD-FILE.                                                  
086500                                                                          
086600 9000-EXIT.                                                               
086700     EXIT.                                                                
086800                                                                          
086900*****************************************************************         
087000* Rewrite the header row SUCCESS - repeats per channel, per      *        
087100* HD note in the change log above.                               *        
087200*****************************************************************         
087300 8000-UPDATE-HEADER-OK.                                                   
087400     SET WS-ITF-RELKEY TO WS-CURRENT-F-ID.                                
087500     REWRITE ITFPROC-RECORD                                               
087600         INVALID KEY                                                      
087700             MOVE "ITFPROC-FILE"       TO ERR-FILE-NAME                   
087800             MOVE "8000-UPDATE-HEADER-OK" TO ERR-PARAGRAPH                
087900             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
088000     END-REWRITE.                                                         
088100                                                                          
088200 8000-EXIT.                                                               
088300     EXIT.                                                                
088400                                                                          
088500 8100-UPDATE-HEADER-ERROR.                                                
088600     SET WS-ITF-RELKEY TO WS-CURRENT-F-ID.                                
088700     REWRITE ITFPROC-RECORD                                               
088800         INVALID KEY                                                      
088900             MOVE "ITFPROC-FILE"       TO ERR-FILE-NAME                   
089000             MOVE "8100-UPDATE-HEADER-ERROR" TO ERR-PARAGRAPH             
089100             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
089200     END-REWRITE.                                                         
089300     DISPLAY "SMC040 - IMPORT ABORTED - RESULT="                          
089400             ITF-PROCESS-RESULT.                                          
089500                                                                          
089600 8100-EXIT.                                                               
089700     EXIT.                                                                
089800                                                                          
089900*****************************************************************         
090000* Display a file-error message - hand-carried per HANDLE.cpy     *        
090100* shop habit.                                                    *        
090200*****************************************************************         
090300 9900-DISPLAY-ERROR.                                                      
090400     ADD 1                            TO WS-9900-ERR-COUNT.               
090500     IF  WS-9900-ERR-COUNT > 50                                           
090600         GO TO 9900-EXIT                                                  
090700     END-IF.                                                              
090800     MOVE ERR-FILE-STATUS             TO ERR-RETURN-CODE.                 
090900     DISPLAY "SMC040 FILE ERROR  PGM=" ERR-PROGRAM-ID                     
091000             " PARA=" ERR-PARAGRAPH                                       
091100             " FILE=" ERR-FILE-NAME                                       
091200             " STATUS=" ERR-FILE-STATUS.                                  
091300                                                                          
091400 9900-EXIT.                                                               
091500     EXIT.                                                                
091600                                                                          
091700*****************************************************************         
091800* Build today's date / time-of-day stamp.                        *        
091900*****************************************************************         
092000 9950-GET-TIMESTAMP.                                                      
092100     ACCEPT TS-TODAY-YYYYMMDD         FROM DATE YYYYMMDD.                 
092200     ACCEPT TS-NOW-HHMMSSTH           FROM TIME.                          
092300     STRING TS-TODAY-CC TS-TODAY-YY   DELIMITED BY SIZE                   
092400            "-"                       DELIMITED BY SIZE                   
092500            TS-TODAY-MM               DELIMITED BY SIZE                   
092600            "-"                       DELIMITED BY SIZE                   
092700            TS-TODAY-DD               DELIMITED BY SIZE                   
092800            "T"                       DELIMITED BY SIZE                   
092900            TS-NOW-HH                 DELIMITED BY SIZE                   
093000            ":"                       DELIMITED BY SIZE                   
093100            TS-NOW-MM                 DELIMITED BY SIZE                   
093200            ":"                       DELIMITED BY SIZE                   
093300            TS-NOW-SS                 DELIMITED BY SIZE                   
093400       INTO TS-STAMP-19.                                                  
093500                                                                          
093600 9950-EXIT.                                                               
093700     EXIT.                                                                
093800                                                                          
093900*****************************************************************         
094000* Abend the job on an unrecoverable file error.                  *        
094100*****************************************************************         
094200 9990-ABEND-JOB.                                                          
094300     DISPLAY "SMC040 ABEND - UNRECOVERABLE FILE ERROR".                   
094400     MOVE 16                          TO RETURN-CODE.                     
094500     STOP RUN.                                                            
094600                                                                          
094700 9990-EXIT.                                                               
094800     EXIT.                                                                
