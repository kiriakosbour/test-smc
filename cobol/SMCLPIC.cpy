000100*****************************************************************         
000200* SMCLPIC - SMC_LOAD_PROFILE_INTERVALS file record (one row per  *        
000300* parsed interval, written append-only by the order-package      *        
000400* pipeline).                                                     *        
000500*****************************************************************         
000600 01  LPINTVL-RECORD.                                                      
000700     05  LPV-ITEM-ID            PIC S9(09) COMP-3.                        
000800     05  LPV-INTERVAL-START     PIC  X(19) VALUE SPACES.                  
000900     05  LPV-INTERVAL-END       PIC  X(19) VALUE SPACES.                  
001000     05  LPV-INTERVAL-VALUE     PIC S9(09)V9(03) VALUE ZEROES.            
001100     05  LPV-UNIT-CODE          PIC  X(10) VALUE "KWH".                   
001200     05  LPV-STATUS             PIC  X(01) VALUE "W".                     
001300     05  FILLER                 PIC  X(11) VALUE SPACES.                  
