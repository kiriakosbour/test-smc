000100*****************************************************************         
000200* SMCLPBC - SMC_LOAD_PROFILE_INBOUND file record (one row per    *        
000300* queued outbound re-send message, keyed by MESSAGE-UUID).       *        
000400*****************************************************************         
000500 01  LPINBND-RECORD.                                                      
000600     05  LPB-MESSAGE-UUID       PIC  X(36) VALUE SPACES.                  
000700     05  LPB-RAW-PAYLOAD-LEN    PIC S9(09) COMP VALUE ZEROES.             
000800     05  LPB-RAW-PAYLOAD        PIC  X(8000) VALUE SPACES.                
000900     05  LPB-STATUS             PIC  X(10) VALUE "PENDING".               
001000     05  LPB-RECEIVED-TIMESTAMP PIC  X(19) VALUE SPACES.                  
001100     05  LPB-PROC-START-TIME    PIC  X(19) VALUE SPACES.                  
001200     05  LPB-PROC-END-TIME      PIC  X(19) VALUE SPACES.                  
001300     05  LPB-LAST-HTTP-STATUS   PIC S9(03) COMP-3 VALUE ZEROES.           
001400     05  LPB-LAST-RESPONSE-MSG  PIC  X(500) VALUE SPACES.                 
001500     05  LPB-LAST-ERROR-MSG     PIC  X(4000) VALUE SPACES.                
001600     05  LPB-ORIGINAL-MSG-ID    PIC  X(36) VALUE SPACES.                  
001700     05  LPB-MANUAL-RETRY-COUNT PIC S9(05) COMP-3 VALUE ZEROES.           
001800     05  LPB-ATTEMPT-COUNT      PIC S9(05) COMP-3 VALUE ZEROES.           
001900     05  LPB-LAST-ATTEMPT-TS    PIC  X(19) VALUE SPACES.                  
002000     05  FILLER                 PIC  X(30) VALUE SPACES.                  
