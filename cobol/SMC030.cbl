000100*****************************************************************         
000200* SMC030 - HEDNO SMART METER INTEGRATION                         *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. SMC030.                                                      
000600 AUTHOR. K. VASSILIOU.                                                    
000700 INSTALLATION. HEDNO - DEI IT OPERATIONS.                                 
000800 DATE-WRITTEN. 09/23/1991.                                                
000900 DATE-COMPILED.                                                           
001000 SECURITY. HEDNO INTERNAL USE ONLY - SEE SMC.ADM.POLICY.                  
001100*****************************************************************         
001200*****************************************************************         
001300* SMC030 drives one timer-tick's worth of outbound re-send       *        
001400* status work against SMC_LOAD_PROFILE_INBOUND.  A normal run    *        
001500* (no PARMIN card, or PARMIN MODE=CYCLE) fetches up to the       *        
001600* available capacity of PENDING rows, oldest first, and marks    *        
001700* each one PROCESSING / COMPLETED / back to PENDING / FAILED     *        
001800* according to what the transport job reported for it in         *        
001900* SENDRESP.  A PARMIN card with MODE=RETRY and a MESSAGE-UUID    *        
002000* runs the operator-triggered manual retry instead - the two     *        
002100* modes never run in the same job step.                          *        
002200*****************************************************************         
002300* Date       UserID   Description                                *        
002400* ---------- -------- -----------------------------------------  *        
002500* 09/23/1991 KVASIL   Original program - outbound re-send loop.  *        
002600* 03/02/1992 RFRERKIN Capacity now MIN(batch,max-concurrent-     *        
002700*                     in-flight) per PL/SR 92-0041.              *        
002800* 08/14/1993 KVASIL   Manual retry entry point added (PARMIN     *        
002900*                     MODE=RETRY), request 93-0302.              *        
003000* 01/30/1995 MNIKOU   Connection exception now bypasses retry    *        
003100*                     budget - always FAILED, no PENDING reset.  *        
003200* 06/19/1996 RFRERKIN ORIGINAL-MESSAGE-ID now preserved if       *        
003300*                     already set, ticket 96-1140.               *        
003400* 10/14/1998 KVASIL   Y2K REMEDIATION - TS-TODAY-YYYYMMDD now 4- *        
003500*                     digit century, ticket Y2K-0231.            *        
003600* 01/06/1999 KVASIL   Y2K REMEDIATION VERIFIED - PROD ticket     *        
003700*                     Y2K-0231 closed after parallel run.        *        
003800* 11/08/2000 PDEMOU   Default max-retry-attempts raised 3 to 5,  *        
003900*                     SR 2000-201.                               *        
004000* 04/25/2002 PDEMOU   Message-id/row-UUID mismatch now logged    *        
004100*                     instead of silently ignored, HD-2002-140.  *        
004200* 05/19/2004 NKOSTAS  In-flight count now a real PROCESSING      *        
004300*                     scan instead of a fixed estimate.          *        
004400* 03/21/2006 MNIKOU   9900-DISPLAY-ERROR now caps itself at 50   *        
004500*                     lines a run, ticket HD-2006-054.           *        
004600*****************************************************************         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-370.                                                
005000 OBJECT-COMPUTER. IBM-370.                                                
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT LPINBND-FILE ASSIGN TO LPINBND                                
005600         ORGANIZATION IS RELATIVE                                         
005700         ACCESS MODE IS DYNAMIC                                           
005800         RELATIVE KEY IS WS-LPB-RELKEY                                    
005900         FILE STATUS IS WS-FS-LPINBND.                                    
006000     SELECT PARMCARD-FILE ASSIGN TO PARMIN                                
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS WS-FS-PARMIN.                                     
006300     SELECT SENDRESP-FILE ASSIGN TO SENDRESP                              
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WS-FS-SENDRSP.                                    
006600                                                                          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900*****************************************************************         
007000* SMC_LOAD_PROFILE_INBOUND - one row per queued outbound message.*        
007100*****************************************************************         
007200 FD  LPINBND-FILE                                                         
007300     LABEL RECORDS ARE STANDARD.                                          
007400 COPY SMCLPBC.                                                            
007500                                                                          
007600*****************************************************************         
007700* Optional operator parameter card.  MODE=CYCLE (or file         *        
007800* missing/empty) runs the normal timer-tick loop; MODE=RETRY     *        
007900* with PARM-MSG-UUID set runs the manual retry for that one row. *        
008000*****************************************************************         
008100 FD  PARMCARD-FILE                                                        
008200     LABEL RECORDS ARE OMITTED.                                           
008300 01  PARMCARD-RECORD             PIC  X(80).                              
008400 01  PARMCARD-RECORD-R REDEFINES PARMCARD-RECORD.                         
008500     05  PARM-MODE                PIC  X(05).                             
008600     05  PARM-MSG-UUID             PIC  X(36).                            
008700     05  FILLER                    PIC  X(39).                            
008800                                                                          
008900*****************************************************************         
009000* SENDRESP - one line per dispatched message, written by the     *        
009100* outbound transport job (SOAP/HTTP client, out of scope here)   *        
009200* in the same order the messages were fetched.  This program     *        
009300* reacts only to what SENDRESP reports, per the transport split  *        
009400* agreed with the network services group (SMC.ADM.POLICY 4.2).   *        
009500*****************************************************************         
009600 FD  SENDRESP-FILE                                                        
009700     LABEL RECORDS ARE OMITTED.                                           
009800 01  SENDRESP-RECORD             PIC  X(200).                             
009900 01  SENDRESP-RECORD-R REDEFINES SENDRESP-RECORD.                         
010000     05  SRP-MESSAGE-UUID          PIC  X(36).                            
010100     05  SRP-HTTP-STATUS           PIC  X(03).                            
010200     05  SRP-EXCEPTION-FLAG        PIC  X(01).                            
010300     05  SRP-RESPONSE-TEXT         PIC  X(160).                           
010400                                                                          
010500 WORKING-STORAGE SECTION.                                                 
010600*****************************************************************         
010700* Common SMC error/timestamp work area.                          *        
010800*****************************************************************         
010900 COPY SMCERRC.                                                            
011000                                                                          
011100*****************************************************************         
011200* Caps how many file-error lines 9900-DISPLAY-ERROR will write to*        
011300* SYSOUT in one run - see HD-2006-054 in the change log above.   *        
011400*****************************************************************         
011500 77  WS-9900-ERR-COUNT           PIC S9(04) COMP VALUE ZERO.              
011600                                                                          
011700 01  WS-FILE-STATUSES.                                                    
011800     05  WS-FS-LPINBND           PIC  X(02) VALUE SPACES.                 
011900     05  WS-FS-PARMIN            PIC  X(02) VALUE SPACES.                 
012000     05  WS-FS-SENDRSP           PIC  X(02) VALUE SPACES.                 
012100     05  FILLER                  PIC  X(08) VALUE SPACES.                 
012200                                                                          
012300 01  WS-LPB-RELKEY               PIC S9(08) COMP VALUE ZEROES.            
012400                                                                          
012500 01  WS-SWITCHES.                                                         
012600     05  WS-VALIDATION-FAILED-SW PIC  X(01) VALUE "N".                    
012700         88  WS-VALIDATION-FAILED       VALUE "Y".                        
012800     05  WS-PARMIN-PRESENT-SW    PIC  X(01) VALUE "N".                    
012900         88  WS-PARMIN-PRESENT          VALUE "Y".                        
013000     05  FILLER                  PIC  X(06) VALUE SPACES.                 
013100                                                                          
013200 01  WS-LIMITS.                                                           
013300     05  WS-MAX-BATCH-SIZE       PIC S9(04) COMP VALUE 50.                
013400     05  WS-MAX-CONCURRENT       PIC S9(04) COMP VALUE 20.                
013500     05  WS-MAX-RETRY-ATTEMPTS   PIC S9(04) COMP VALUE 5.                 
013600     05  FILLER                  PIC  X(06) VALUE SPACES.                 
013700                                                                          
013800 01  WS-COUNTERS.                                                         
013900     05  WS-IN-FLIGHT-COUNT      PIC S9(04) COMP VALUE ZEROES.            
014000     05  WS-CAPACITY             PIC S9(04) COMP VALUE ZEROES.            
014100     05  WS-PENDING-COUNT        PIC S9(04) COMP VALUE ZEROES.            
014200     05  WS-MSG-IDX              PIC S9(04) COMP VALUE ZEROES.            
014300     05  FILLER                  PIC  X(08) VALUE SPACES.                 
014400                                                                          
014500*****************************************************************         
014600* One entry per PENDING row picked up this cycle, ascending      *        
014700* relative-key order - the INBOUND file is filled append-style   *        
014800* by SMC042/controller inserts, so relative-key order is taken   *        
014900* as a satisfactory proxy for oldest-RECEIVED-TIMESTAMP-first    *        
015000* without a separate SORT step (no SORT verb in this shop's      *        
015100* batch suite as of this writing).                               *        
015200*****************************************************************         
015300 01  WS-PENDING-TABLE.                                                    
015400     05  WS-PND-ENTRY OCCURS 50 TIMES INDEXED BY WS-PND-IDX.              
015500         10  WS-PND-RELKEY        PIC S9(08) COMP VALUE ZEROES.           
015600                                                                          
015700 01  WS-VALIDATE-BUFFER           PIC  X(8000) VALUE SPACES.              
015800 01  WS-VALIDATE-BUFFER-R REDEFINES WS-VALIDATE-BUFFER.                   
015900     05  WS-VB-HEAD                PIC  X(80).                            
016000     05  FILLER                    PIC  X(7920).                          
016100                                                                          
016200*****************************************************************         
016300* Generic tag-search work area - same shape as every other       *        
016400* SMC0nn program, hand-duplicated per HANDLE.cpy shop habit.     *        
016500*****************************************************************         
016600 01  WS-TAG-SEARCH-WORK.                                                  
016700     05  WS-TS-TAG-NAME          PIC  X(40) VALUE SPACES.                 
016800     05  WS-TS-OPEN-TAG          PIC  X(42) VALUE SPACES.                 
016900     05  WS-TS-CLOSE-TAG         PIC  X(42) VALUE SPACES.                 
017000     05  WS-TS-VALUE             PIC  X(200) VALUE SPACES.                
017100     05  WS-TS-FOUND-SW          PIC  X(01) VALUE "N".                    
017200         88  WS-TS-FOUND                 VALUE "Y".                       
017300     05  WS-TS-BEFORE            PIC  X(8000) VALUE SPACES.               
017400     05  WS-TS-AFTER             PIC  X(8000) VALUE SPACES.               
017500     05  WS-TS-MIDDLE            PIC  X(8000) VALUE SPACES.               
017600     05  FILLER                  PIC  X(08) VALUE SPACES.                 
017700                                                                          
017800 01  WS-MESSAGE-ID-WORK           PIC  X(80) VALUE SPACES.                
017900                                                                          
018000 PROCEDURE DIVISION.                                                      
018100                                                                          
018200*****************************************************************         
018300* Main process.                                                  *        
018400*****************************************************************         
018500     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.                    
018600     IF  WS-PARMIN-PRESENT AND PARM-MODE = "RETRY"                        
018700         PERFORM 4000-MANUAL-RETRY     THRU 4000-EXIT                     
018800     ELSE                                                                 
018900         PERFORM 2000-FETCH-PENDING    THRU 2000-EXIT                     
019000         IF  WS-CAPACITY > 0 AND WS-PENDING-COUNT > 0                     
019100             PERFORM 3000-PROCESS-MESSAGE THRU 3900-EXIT                  
019200                 VARYING WS-MSG-IDX FROM 1 BY 1                           
019300                 UNTIL WS-MSG-IDX > WS-PENDING-COUNT                      
019400         ELSE                                                             
019500             DISPLAY "SMC030 - NO CAPACITY OR NO PENDING ROWS"            
019600                     " - CYCLE SKIPPED"                                   
019700         END-IF                                                           
019800     END-IF.                                                              
019900     PERFORM 9000-TERMINATE            THRU 9000-EXIT.                    
020000     STOP RUN.                                                            
020100                                                                          
020200*****************************************************************         
020300* Open files and read the optional PARMIN card.  A missing or    *        
020400* empty PARMIN means the normal timer-tick cycle runs.           *        
020500*****************************************************************         
020600 1000-INITIALIZE.                                                         
020700     MOVE "SMC030"                   TO ERR-PROGRAM-ID.                   
020800     OPEN I-O    LPINBND-FILE.                                            
020900     IF  WS-FS-LPINBND NOT = "00"                                         
021000         MOVE "LPINBND-FILE"         TO ERR-FILE-NAME                     
021100         MOVE WS-FS-LPINBND          TO ERR-FILE-STATUS                   
021200         MOVE "1000-INITIALIZE"      TO ERR-PARAGRAPH                     
021300         PERFORM 9900-DISPLAY-ERROR  THRU 9900-EXIT                       
021400         PERFORM 9990-ABEND-JOB      THRU 9990-EXIT                       
021500     END-IF.                                                              
021600     OPEN INPUT  SENDRESP-FILE.                                           
021700                                                                          
021800     OPEN INPUT  PARMCARD-FILE.                                           
021900     IF  WS-FS-PARMIN = "00"                                              
022000         READ PARMCARD-FILE                                               
022100             AT END MOVE SPACES TO PARMCARD-RECORD                        
022200         END-READ                                                         
022300         IF  PARM-MODE NOT = SPACES                                       
022400             SET WS-PARMIN-PRESENT TO TRUE                                
022500         END-IF                                                           
022600     END-IF.                                                              
022700                                                                          
022800 1000-EXIT.                                                               
022900     EXIT.                                                                
023000                                                                          
023100*****************************************************************         
023200* Compute capacity then collect up to that many PENDING rows.    *        
023300*****************************************************************         
023400 2000-FETCH-PENDING.                                                      
023500     PERFORM 2010-COUNT-IN-FLIGHT     THRU 2010-EXIT.                     
023600     COMPUTE WS-CAPACITY =                                                
023700         WS-MAX-CONCURRENT - WS-IN-FLIGHT-COUNT.                          
023800     IF  WS-CAPACITY > WS-MAX-BATCH-SIZE                                  
023900         MOVE WS-MAX-BATCH-SIZE       TO WS-CAPACITY                      
024000     END-IF.                                                              
024100     IF  WS-CAPACITY < 0                                                  
024200         MOVE ZEROES                  TO WS-CAPACITY                      
024300     END-IF.                                                              
024400     MOVE ZEROES                      TO WS-PENDING-COUNT.                
024500     IF  WS-CAPACITY > 0                                                  
024600         PERFORM 2030-COLLECT-PENDING THRU 2030-EXIT                      
024700     END-IF.                                                              
024800                                                                          
024900 2000-EXIT.                                                               
025000     EXIT.                                                                
025100                                                                          
025200 2010-COUNT-IN-FLIGHT.                                                    
025300     MOVE ZEROES                      TO WS-IN-FLIGHT-COUNT.              
025400     SET WS-LPB-RELKEY TO 1.                                              
025500     MOVE SPACES                      TO WS-FS-LPINBND.                   
025600     PERFORM 2020-TEST-IN-FLIGHT      THRU 2020-EXIT                      
025700         UNTIL WS-FS-LPINBND = "23".                                      
025800                                                                          
025900 2010-EXIT.                                                               
026000     EXIT.                                                                
026100                                                                          
026200 2020-TEST-IN-FLIGHT.                                                     
026300     READ LPINBND-FILE                                                    
026400         INVALID KEY MOVE "23" TO WS-FS-LPINBND                           
026500     END-READ.                                                            
026600     IF  WS-FS-LPINBND NOT = "23"                                         
026700         IF  LPB-STATUS = "PROCESSING"                                    
026800             ADD 1 TO WS-IN-FLIGHT-COUNT                                  
026900         END-IF                                                           
027000         SET WS-LPB-RELKEY UP BY 1                                        
027100     END-IF.                                                              
027200                                                                          
027300 2020-EXIT.                                                               
027400     EXIT.                                                                
027500                                                                          
027600 2030-COLLECT-PENDING.                                                    
027700     SET WS-LPB-RELKEY TO 1.                                              
027800     MOVE SPACES                      TO WS-FS-LPINBND.                   
027900     PERFORM 2040-TEST-PENDING        THRU 2040-EXIT                      
028000         UNTIL WS-FS-LPINBND = "23"                                       
028100            OR WS-PENDING-COUNT >= WS-CAPACITY.                           
028200                                                                          
028300 2030-EXIT.                                                               
028400     EXIT.                                                                
028500                                                                          
028600 2040-TEST-PENDING.                                                       
028700     READ LPINBND-FILE                                                    
028800         INVALID KEY MOVE "23" TO WS-FS-LPINBND                           
028900     END-READ.                                                            
029000     IF  WS-FS-LPINBND NOT = "23"                                         
029100         IF  LPB-STATUS = "PENDING"                                       
029200             ADD 1 TO WS-PENDING-COUNT                                    
029300             SET WS-PND-IDX TO WS-PENDING-COUNT                           
029400             MOVE WS-LPB-RELKEY TO WS-PND-RELKEY(WS-PND-IDX)              
029500         END-IF                                                           
029600         SET WS-LPB-RELKEY UP BY 1                                        
029700     END-IF.                                                              
029800                                                                          
029900 2040-EXIT.                                                               
030000     EXIT.                                                                
030100                                                                          
030200*****************************************************************         
030300* Process one fetched message - mark PROCESSING, validate, then  *        
030400* branch on the transport job's reported outcome.                *        
030500*****************************************************************         
030600 3000-PROCESS-MESSAGE.                                                    
030700     SET WS-LPB-RELKEY TO WS-PND-RELKEY(WS-MSG-IDX).                      
030800     MOVE SPACES                      TO WS-FS-LPINBND.                   
030900     READ LPINBND-FILE                                                    
031000         INVALID KEY MOVE "23" TO WS-FS-LPINBND                           
031100     END-READ.                                                            
031200     IF  WS-FS-LPINBND = "00"                                             
031300         PERFORM 3010-MARK-PROCESSING     THRU 3010-EXIT.                 
031400         PERFORM 3100-VALIDATE-PAYLOAD    THRU 3100-EXIT.                 
031500         PERFORM 3150-CHECK-MESSAGE-ID    THRU 3150-EXIT.                 
031600         IF  WS-VALIDATION-FAILED                                         
031700             PERFORM 3400-ON-CONNECTION-FAILURE THRU 3400-EXIT            
031800         ELSE                                                             
031900             PERFORM 3500-READ-SEND-RESULT    THRU 3500-EXIT              
032000             IF  SRP-EXCEPTION-FLAG = "Y"                                 
032100                 PERFORM 3400-ON-CONNECTION-FAILURE THRU 3400-EXIT        
032200             ELSE                                                         
032300                 IF  SRP-HTTP-STATUS >= "200"                             
032400                 AND SRP-HTTP-STATUS <  "300"                             
032500                     PERFORM 3200-ON-SUCCESS THRU 3200-EXIT               
032600                 ELSE                                                     
032700                     PERFORM 3300-ON-HTTP-FAILURE THRU 3300-EXIT          
032800                 END-IF                                                   
032900             END-IF                                                       
033000         END-IF                                                           
033100     END-IF.                                                              
033200                                                                          
033300 3900-EXIT.                                                               
033400     EXIT.                                                                
033500                                                                          
033600 3010-MARK-PROCESSING.                                                    
033700     PERFORM 9950-GET-TIMESTAMP       THRU 9950-EXIT.                     
033800     MOVE "PROCESSING"                TO LPB-STATUS.                      
033900     MOVE TS-STAMP-19                 TO LPB-PROC-START-TIME.             
034000     MOVE TS-STAMP-19                 TO LPB-LAST-ATTEMPT-TS.             
034100     ADD 1                            TO LPB-ATTEMPT-COUNT.               
034200     REWRITE LPINBND-RECORD                                               
034300         INVALID KEY                                                      
034400             MOVE "LPINBND-FILE"      TO ERR-FILE-NAME                    
034500             MOVE "3010-MARK-PROCESSING" TO ERR-PARAGRAPH                 
034600             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
034700     END-REWRITE.                                                         
034800                                                                          
034900 3010-EXIT.                                                               
035000     EXIT.                                                                
035100                                                                          
035200*****************************************************************         
035300* Well-formed XML, non-empty MessageID, at least one Profile     *        
035400* element - pattern match against the raw payload, not a full    *        
035500* XML parse, same as every other SMC0nn tag scan.                *        
035600*****************************************************************         
035700 3100-VALIDATE-PAYLOAD.                                                   
035800     MOVE "N"                         TO WS-VALIDATION-FAILED-SW.         
035900     MOVE SPACES                      TO WS-VALIDATE-BUFFER.              
036000     MOVE LPB-RAW-PAYLOAD             TO WS-VALIDATE-BUFFER.              
036100                                                                          
036200     MOVE "MessageID"                 TO WS-TS-TAG-NAME.                  
036300     PERFORM 3150-LOCATE-TAG-VALUE    THRU 3150-LOCATE-EXIT.              
036400     IF  NOT WS-TS-FOUND OR WS-TS-VALUE = SPACES                          
036500         MOVE "Y"                     TO WS-VALIDATION-FAILED-SW          
036600     ELSE                                                                 
036700         MOVE WS-TS-VALUE             TO WS-MESSAGE-ID-WORK               
036800     END-IF.                                                              
036900                                                                          
037000     MOVE "Profile"                   TO WS-TS-TAG-NAME.                  
037100     PERFORM 3150-LOCATE-TAG-VALUE    THRU 3150-LOCATE-EXIT.              
037200     IF  NOT WS-TS-FOUND                                                  
037300         MOVE "Y"                     TO WS-VALIDATION-FAILED-SW          
037400     END-IF.                                                              
037500                                                                          
037600 3100-EXIT.                                                               
037700     EXIT.                                                                
037800                                                                          
037900*****************************************************************         
038000* Extracted message-id vs. the row's own MESSAGE-UUID - a        *        
038100* mismatch is only logged, per HD-2002-140; the row UUID wins    *        
038200* either way.                                                    *        
038300*****************************************************************         
038400 3150-CHECK-MESSAGE-ID.                                                   
038500     IF  NOT WS-VALIDATION-FAILED                                         
038600         IF  WS-MESSAGE-ID-WORK(1:36) NOT = LPB-MESSAGE-UUID              
038700             DISPLAY "SMC030 - MESSAGE-ID MISMATCH ROW="                  
038800                     LPB-MESSAGE-UUID " PAYLOAD="                         
038900                     WS-MESSAGE-ID-WORK                                   
039000         END-IF                                                           
039100     END-IF.                                                              
039200                                                                          
039300 3150-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600*****************************************************************         
039700* Generic tag-locator, same shape as 2150/3150 in SMC010/SMC020 -*        
039800* operates on WS-VALIDATE-BUFFER via caller-set WS-TS-TAG-NAME.  *        
039900*****************************************************************         
040000 3150-LOCATE-TAG-VALUE.                                                   
040100     MOVE "N"                         TO WS-TS-FOUND-SW.                  
040200     MOVE SPACES                      TO WS-TS-VALUE.                     
040300     STRING "<" WS-TS-TAG-NAME DELIMITED BY SPACE                         
040400       INTO WS-TS-OPEN-TAG.                                               
040500     STRING "</" WS-TS-TAG-NAME DELIMITED BY SPACE ">"                    
040600            DELIMITED BY SIZE                                             
040700       INTO WS-TS-CLOSE-TAG.                                              
040800     UNSTRING WS-VALIDATE-BUFFER DELIMITED BY WS-TS-OPEN-TAG              
040900         INTO WS-TS-BEFORE WS-TS-MIDDLE                                   
041000         ON OVERFLOW CONTINUE                                             
041100     END-UNSTRING.                                                        
041200     IF  WS-TS-MIDDLE NOT = SPACES                                        
041300         UNSTRING WS-TS-MIDDLE DELIMITED BY ">"                           
041400             INTO WS-TS-MIDDLE WS-TS-AFTER                                
041500             ON OVERFLOW CONTINUE                                         
041600         END-UNSTRING                                                     
041700         UNSTRING WS-TS-AFTER DELIMITED BY WS-TS-CLOSE-TAG                
041800             INTO WS-TS-VALUE WS-TS-AFTER                                 
041900             ON OVERFLOW CONTINUE                                         
042000         END-UNSTRING                                                     
042100         SET WS-TS-FOUND TO TRUE                                          
042200     END-IF.                                                              
042300                                                                          
042400 3150-LOCATE-EXIT.                                                        
042500     EXIT.                                                                
042600                                                                          
042700*****************************************************************         
042800* Read one SENDRESP line.  AT END is treated as a connection     *        
042900* exception for this message - the transport job never reported  *        
043000* back, which is itself failure information.                     *        
043100*****************************************************************         
043200 3500-READ-SEND-RESULT.                                                   
043300     READ SENDRESP-FILE                                                   
043400         AT END                                                           
043500             MOVE "Y"                 TO SRP-EXCEPTION-FLAG               
043600             MOVE "NO TRANSPORT RESPONSE RECEIVED"                        
043700                                      TO SRP-RESPONSE-TEXT                
043800     END-READ.                                                            
043900                                                                          
044000 3500-EXIT.                                                               
044100     EXIT.                                                                
044200                                                                          
044300 3200-ON-SUCCESS.                                                         
044400     PERFORM 9950-GET-TIMESTAMP       THRU 9950-EXIT.                     
044500     MOVE "COMPLETED"                 TO LPB-STATUS.                      
044600     MOVE SRP-HTTP-STATUS             TO LPB-LAST-HTTP-STATUS.            
044700     MOVE SRP-RESPONSE-TEXT           TO LPB-LAST-RESPONSE-MSG.           
044800     MOVE TS-STAMP-19                 TO LPB-PROC-END-TIME.               
044900     MOVE SPACES                      TO LPB-LAST-ERROR-MSG.              
045000     PERFORM 3910-REWRITE-ROW         THRU 3910-EXIT.                     
045100     DISPLAY "SMC030 - MESSAGE " LPB-MESSAGE-UUID " COMPLETED".           
045200                                                                          
045300 3200-EXIT.                                                               
045400     EXIT.                                                                
045500                                                                          
045600 3300-ON-HTTP-FAILURE.                                                    
045700     PERFORM 9950-GET-TIMESTAMP       THRU 9950-EXIT.                     
045800     MOVE SRP-HTTP-STATUS             TO LPB-LAST-HTTP-STATUS.            
045900     MOVE SRP-RESPONSE-TEXT           TO LPB-LAST-RESPONSE-MSG.           
046000     MOVE TS-STAMP-19                 TO LPB-PROC-END-TIME.               
046100     MOVE SRP-RESPONSE-TEXT           TO LPB-LAST-ERROR-MSG.              
046200     IF  LPB-ATTEMPT-COUNT < WS-MAX-RETRY-ATTEMPTS                        
046300         MOVE "PENDING"                TO LPB-STATUS                      
046400     ELSE                                                                 
046500         MOVE "FAILED"                 TO LPB-STATUS                      
046600         IF  LPB-ORIGINAL-MSG-ID = SPACES                                 
046700             MOVE LPB-MESSAGE-UUID     TO LPB-ORIGINAL-MSG-ID             
046800         END-IF                                                           
046900     END-IF.                                                              
047000     PERFORM 3910-REWRITE-ROW         THRU 3910-EXIT.                     
047100     DISPLAY "SMC030 - MESSAGE " LPB-MESSAGE-UUID " HTTP FAILURE "        
047200             SRP-HTTP-STATUS " - NOW " LPB-STATUS.                        
047300                                                                          
047400 3300-EXIT.                                                               
047500     EXIT.                                                                
047600                                                                          
047700 3400-ON-CONNECTION-FAILURE.                                              
047800     PERFORM 9950-GET-TIMESTAMP       THRU 9950-EXIT.                     
047900     MOVE "FAILED"                    TO LPB-STATUS.                      
048000     MOVE -1                          TO LPB-LAST-HTTP-STATUS.            
048100     MOVE "NO RESPONSE FROM TRANSPORT" TO LPB-LAST-RESPONSE-MSG.          
048200     MOVE TS-STAMP-19                 TO LPB-PROC-END-TIME.               
048300     IF  WS-VALIDATION-FAILED                                             
048400         MOVE "PAYLOAD VALIDATION FAILED - MALFORMED OR MISSING "         
048500              TO LPB-LAST-ERROR-MSG                                       
048600     ELSE                                                                 
048700         MOVE SRP-RESPONSE-TEXT       TO LPB-LAST-ERROR-MSG               
048800     END-IF.                                                              
048900     IF  LPB-ORIGINAL-MSG-ID = SPACES                                     
049000         MOVE LPB-MESSAGE-UUID        TO LPB-ORIGINAL-MSG-ID              
049100     END-IF.                                                              
049200     PERFORM 3910-REWRITE-ROW         THRU 3910-EXIT.                     
049300     DISPLAY "SMC030 - MESSAGE " LPB-MESSAGE-UUID                         
049400             " CONNECTION FAILURE - NOW FAILED".                          
049500                                                                          
049600 3400-EXIT.                                                               
049700     EXIT.                                                                
049800                                                                          
049900 3910-REWRITE-ROW.                                                        
050000     REWRITE LPINBND-RECORD                                               
050100         INVALID KEY                                                      
050200             MOVE "LPINBND-FILE"      TO ERR-FILE-NAME                    
050300             MOVE "3910-REWRITE-ROW"  TO ERR-PARAGRAPH                    
050400             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
050500     END-REWRITE.                                                         
050600                                                                          
050700 3910-EXIT.                                                               
050800     EXIT.                                                                
050900                                                                          
051000*****************************************************************         
051100* Manual retry (PARMIN MODE=RETRY PARM-MSG-UUID=nnn...).  A row  *        
051200* not currently FAILED is rejected outright - no-op, per the     *        
051300* business rule.  Scan by relative key since MESSAGE-UUID is not *        
051400* the file's access key (RELATIVE organization keys on the slot  *        
051500* number the row was written into, not the business key).        *        
051600*****************************************************************         
051700 4000-MANUAL-RETRY.                                                       
051800     SET WS-LPB-RELKEY TO 1.                                              
051900     MOVE SPACES                      TO WS-FS-LPINBND.                   
052000     MOVE "N"                         TO WS-VALIDATION-FAILED-SW.         
052100     PERFORM 4010-SCAN-FOR-RETRY      THRU 4010-EXIT                      
052200         UNTIL WS-FS-LPINBND = "23" OR WS-VALIDATION-FAILED.              
052300                                                                          
052400 4000-EXIT.                                                               
052500     EXIT.                                                                
052600                                                                          
052700 4010-SCAN-FOR-RETRY.                                                     
052800     READ LPINBND-FILE                                                    
052900         INVALID KEY MOVE "23" TO WS-FS-LPINBND                           
053000     END-READ.                                                            
053100     IF  WS-FS-LPINBND NOT = "23"                                         
053200         IF  LPB-MESSAGE-UUID = PARM-MSG-UUID                             
053300             SET WS-VALIDATION-FAILED TO TRUE                             
053400             PERFORM 4020-APPLY-RETRY THRU 4020-EXIT                      
053500         ELSE                                                             
053600             SET WS-LPB-RELKEY UP BY 1                                    
053700         END-IF                                                           
053800     END-IF.                                                              
053900                                                                          
054000 4010-EXIT.                                                               
054100     EXIT.                                                                
054200                                                                          
054300 4020-APPLY-RETRY.                                                        
054400     IF  LPB-STATUS = "FAILED"                                            
054500         MOVE "PENDING"                TO LPB-STATUS                      
054600         MOVE SPACES                   TO LPB-PROC-START-TIME             
054700         MOVE SPACES                   TO LPB-PROC-END-TIME               
054800         MOVE ZEROES                   TO LPB-LAST-HTTP-STATUS            
054900         MOVE SPACES                   TO LPB-LAST-RESPONSE-MSG           
055000         MOVE SPACES                   TO LPB-LAST-ERROR-MSG              
055100         ADD 1                         TO LPB-MANUAL-RETRY-COUNT          
055200         IF  LPB-ORIGINAL-MSG-ID = SPACES                                 
055300             MOVE LPB-MESSAGE-UUID      TO LPB-ORIGINAL-MSG-ID            
055400         END-IF                                                           
055500         REWRITE LPINBND-RECORD                                           
055600             INVALID KEY                                                  
055700                 MOVE "LPINBND-FILE"   TO ERR-FILE-NAME                   
055800                 MOVE "4020-APPLY-RETRY" TO ERR-PARAGRAPH                 
055900                 PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                
056000         END-REWRITE                                                      
056100         DISPLAY "SMC030 - MANUAL RETRY ACCEPTED FOR "                    
056200                 LPB-MESSAGE-UUID                                         
056300     ELSE                                                                 
056400         DISPLAY "SMC030 - MANUAL RETRY REJECTED - NOT FAILED - "         
056500                 LPB-MESSAGE-UUID                                         
056600     END-IF.                                                              
056700                                                                          
056800 4020-EXIT.                                                               
056900     EXIT.                                                                
057000                                                                          
057100*****************************************************************         
057200* Close down.                                                    *        
057300*****************************************************************         
057400 9000-TERMINATE.                                                          
057500     CLOSE LPINBND-FILE.                                                  
057600     CLOSE PARMCARD-FILE.                                                 
057700     CLOSE SENDRESP-FILE.                                                 
057800                                                                          
057900 9000-EXIT.                                                               
058000     EXIT.                                                                
058100                                                                          
058200*****************************************************************         
058300* Display a file-error message - hand-carried into every SMC0nn  *        
058400* program rather than COPYd from a shared source, per shop habit.*        
058500*****************************************************************         
058600 9900-DISPLAY-ERROR.                                                      
058700     ADD 1                            TO WS-9900-ERR-COUNT.               
058800     IF  WS-9900-ERR-COUNT > 50                                           
058900         GO TO 9900-EXIT                                                  
059000     END-IF.                                                              
059100     MOVE ERR-FILE-STATUS             TO ERR-RETURN-CODE.                 
059200     DISPLAY "SMC030 FILE ERROR  PGM=" ERR-PROGRAM-ID                     
059300             " PARA=" ERR-PARAGRAPH                                       
059400             " FILE=" ERR-FILE-NAME                                       
059500             " STATUS=" ERR-FILE-STATUS.                                  
059600                                                                          
059700 9900-EXIT.                                                               
059800     EXIT.                                                                
059900                                                                          
060000*****************************************************************         
060100* Build today's date / time-of-day stamp.                        *        
060200*****************************************************************         
060300 9950-GET-TIMESTAMP.                                                      
060400     ACCEPT TS-TODAY-YYYYMMDD         FROM DATE YYYYMMDD.                 
060500     ACCEPT TS-NOW-HHMMSSTH           FROM TIME.                          
060600     STRING TS-TODAY-CC TS-TODAY-YY   DELIMITED BY SIZE                   
060700            "-"                       DELIMITED BY SIZE                   
060800            TS-TODAY-MM               DELIMITED BY SIZE                   
060900            "-"                       DELIMITED BY SIZE                   
061000            TS-TODAY-DD               DELIMITED BY SIZE                   
061100            "T"                       DELIMITED BY SIZE                   
061200            TS-NOW-HH                 DELIMITED BY SIZE                   
061300            ":"                       DELIMITED BY SIZE                   
061400            TS-NOW-MM                 DELIMITED BY SIZE                   
061500            ":"                       DELIMITED BY SIZE                   
061600            TS-NOW-SS                 DELIMITED BY SIZE                   
061700       INTO TS-STAMP-19.                                                  
061800                                                                          
061900 9950-EXIT.                                                               
062000     EXIT.                                                                
062100                                                                          
062200*****************************************************************         
062300* Abend the job on an unrecoverable file error.                  *        
062400*****************************************************************         
062500 9990-ABEND-JOB.                                                          
062600     DISPLAY "SMC030 ABEND - UNRECOVERABLE FILE ERROR".                   
062700     MOVE 16                          TO RETURN-CODE.                     
062800     STOP RUN.                                                            
062900                                                                          
063000 9990-EXIT.                                                               
063100     EXIT.                                                                
