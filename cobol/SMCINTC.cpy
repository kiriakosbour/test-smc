000100*****************************************************************         
000200* SMCINTC - SMC interval entry (one 15-minute reading).          *        
000300*****************************************************************         
000400* Common shape for a single parsed meter interval, used both     *        
000500* standalone (order-package pipeline) and as the occurring       *        
000600* table entry inside SMCLPFC (MDM load-profile pipeline).        *        
000700*****************************************************************         
000800 01  SMC-INTERVAL-ENTRY.                                                  
000900     05  SI-START-DATETIME      PIC  X(19) VALUE SPACES.                  
001000     05  SI-START-DT-R REDEFINES SI-START-DATETIME.                       
001100         10  SI-START-YYYY      PIC  X(04).                               
001200         10  FILLER             PIC  X(01).                               
001300         10  SI-START-MM        PIC  X(02).                               
001400         10  FILLER             PIC  X(01).                               
001500         10  SI-START-DD        PIC  X(02).                               
001600         10  FILLER             PIC  X(01).                               
001700         10  SI-START-HH        PIC  X(02).                               
001800         10  FILLER             PIC  X(01).                               
001900         10  SI-START-MI        PIC  X(02).                               
002000         10  FILLER             PIC  X(01).                               
002100         10  SI-START-SS        PIC  X(02).                               
002200     05  SI-END-DATETIME        PIC  X(19) VALUE SPACES.                  
002300     05  SI-VALUE               PIC S9(09)V9(03) VALUE ZEROES.            
002400     05  SI-UNIT-CODE           PIC  X(10) VALUE "KWH".                   
002500     05  SI-STATUS              PIC  X(01) VALUE "W".                     
002600     05  FILLER                 PIC  X(09) VALUE SPACES.                  
