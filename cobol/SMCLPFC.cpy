000100*****************************************************************         
000200* SMCLPFC - SMC load-profile (one POD/OBIS profile extracted     *        
000300* from an inbound MDM XML push).                                 *        
000400*****************************************************************         
000500* SMC-LOAD-PROFILE-HEADER carries the profile identity; the      *        
000600* SMC-LOAD-PROFILE-INTERVALS table carries up to 100 parsed      *        
000700* 15-minute readings for the profile, built by SMC010s           *        
000800* 2300-EXTRACT-INTERVALS paragraph and consumed by its           *        
000900* 3100-PIVOT-TO-CURVE paragraph.                                 *        
001000*****************************************************************         
001100 01  SMC-LOAD-PROFILE-HEADER.                                             
001200     05  LP-MESSAGE-UUID        PIC  X(36) VALUE SPACES.                  
001300     05  LP-POD-ID              PIC  X(22) VALUE "UNKNOWN".               
001400     05  LP-OBIS-CODE           PIC  X(20) VALUE "UNKNOWN".               
001500     05  LP-INTERVAL-COUNT      PIC S9(04) COMP VALUE ZEROES.             
001600     05  FILLER                 PIC  X(10) VALUE SPACES.                  
001700                                                                          
001800 01  SMC-LOAD-PROFILE-INTERVALS.                                          
001900     05  LP-INTERVAL-TAB OCCURS 100 TIMES                                 
002000                         INDEXED BY LP-IDX.                               
002100         10  LPI-START-DATETIME PIC  X(19) VALUE SPACES.                  
002200         10  LPI-END-DATETIME   PIC  X(19) VALUE SPACES.                  
002300         10  LPI-VALUE          PIC S9(09)V9(03) VALUE ZEROES.            
002400         10  LPI-UNIT-CODE      PIC  X(10) VALUE "KWH".                   
002500         10  LPI-STATUS         PIC  X(01) VALUE "W".                     
002600         10  FILLER             PIC  X(05) VALUE SPACES.                  
