000100*****************************************************************         
000200* SMC010 - HEDNO SMART METER INTEGRATION                         *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. SMC010.                                                      
000600 AUTHOR. K. VASSILIOU.                                                    
000700 INSTALLATION. HEDNO - DEI IT OPERATIONS.                                 
000800 DATE-WRITTEN. 05/14/1991.                                                
000900 DATE-COMPILED.                                                           
001000 SECURITY. HEDNO INTERNAL USE ONLY - SEE SMC.ADM.POLICY.                  
001100*****************************************************************         
001200*****************************************************************         
001300* SMC010 reads one inbound MDM push (an ERP item notification    *        
001400* or bulk-notification XML document naming one or more           *        
001500* UtilitiesTimeSeries profiles) and turns it into horizontal     *        
001600* daily curve rows for SMC_MDM_SCCURVES - one row per POD /      *        
001700* OBIS / calendar day, with up to 100 quarter-hour value/status  *        
001800* slots per row.  A DEBUG LOG header row is written PENDING as   *        
001900* soon as the payload is read, then updated SUCCESS or ERROR     *        
002000* once the whole payload has been processed (no partial commit   *        
002100* of curve rows - step 4 of the batch flow is all-or-nothing).   *        
002200*****************************************************************         
002300* Date       UserID   Description                                *        
002400* ---------- -------- -----------------------------------------  *        
002500* 05/14/1991 KVASIL   Original program - ZFA MDM push loader.    *        
002600* 11/02/1992 KVASIL   Added SUPPLY-NUM derivation from POD-ID.   *        
002700* 04/19/1993 RFRERKIN Pivot now keeps last-write-wins per PL/SR  *        
002800*                     request 93-0188 (duplicate intervals).     *        
002900* 09/08/1994 KVASIL   UNKNOWN default for missing POD/OBIS.      *        
003000* 02/27/1995 MNIKOU   Added debug-log PENDING row up front so    *        
003100*                     a crashed run is still traceable.          *        
003200* 07/11/1996 RFRERKIN Headroom in curve table widened to Q100.   *        
003300* 03/03/1997 MNIKOU   Direct UtilitiesTimeSeries fallback search *        
003400*                     when no notification wrapper is present.   *        
003500* 10/14/1998 KVASIL   Y2K REMEDIATION - TS-TODAY-YYYYMMDD now 4- *        
003600*                     digit century, ticket Y2K-0231.            *        
003700* 01/06/1999 KVASIL   Y2K REMEDIATION VERIFIED - PROD ticket     *        
003800*                     Y2K-0231 closed after parallel run.        *        
003900* 08/30/2000 PDEMOU   Quantity unitCode attribute now honoured,  *        
004000*                     defaults to KWH per SR 2000-114.           *        
004100* 06/12/2002 PDEMOU   Added ItemStatus/StatusRef fallback chain  *        
004200*                     for interval STATUS, ticket HD-2002-077.   *        
004300* 05/19/2004 NKOSTAS  Fail-fast rule clarified - any profile     *        
004400*                     error now aborts the whole payload.        *        
004500* 11/09/2005 NKOSTAS  Bulk pushes were silently truncated to the *        
004600*                     first UtilitiesTimeSeries - parse now loops*        
004700*                     over every profile found, ticket HD-2005-  *        
004800*                     163.                                       *        
004900* 03/21/2006 MNIKOU   9900-DISPLAY-ERROR now caps itself at 50   *        
005000*                     lines a run - a bad payload was flooding   *        
005100*                     SYSOUT, ticket HD-2006-054.                *        
005200* 04/11/2006 NKOSTAS  The 05/19/2004 fail-fast fix never actually*        
005300*                     wired WS-PAYLOAD-ERROR-SW to a header or   *        
005400*                     curve-row WRITE failure, so a write error  *        
005500*                     partway through a payload just logged and  *        
005600*                     kept going to the next profile - both WRITE*        
005700*                     paragraphs now set the switch and the      *        
005800*                     profile loop and curve-row loop both stop  *        
005900*                     on it, ticket HD-2006-066.                 *        
006000*****************************************************************         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER. IBM-370.                                                
006400 OBJECT-COMPUTER. IBM-370.                                                
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM.                                                  
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT XMLIN-FILE ASSIGN TO XMLIN                                    
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WS-XMLIN-STATUS.                                  
007200     SELECT DEBUGLOG-FILE ASSIGN TO DEBUGLOG                              
007300         ORGANIZATION IS RELATIVE                                         
007400         ACCESS MODE IS DYNAMIC                                           
007500         RELATIVE KEY IS WS-DLG-RELKEY                                    
007600         FILE STATUS IS WS-DLG-STATUS.                                    
007700     SELECT CURVEHDR-FILE ASSIGN TO CURVEHDR                              
007800         ORGANIZATION IS RELATIVE                                         
007900         ACCESS MODE IS DYNAMIC                                           
008000         RELATIVE KEY IS WS-CHD-RELKEY                                    
008100         FILE STATUS IS WS-CHD-STATUS.                                    
008200     SELECT SCCURVES-FILE ASSIGN TO SCCURVES                              
008300         ORGANIZATION IS SEQUENTIAL                                       
008400         FILE STATUS IS WS-CUR-STATUS.                                    
008500                                                                          
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800*****************************************************************         
008900* Inbound payload - one physical record per input line, read     *        
009000* whole into WS-XML-BUFFER by 1100-LOAD-PAYLOAD.                 *        
009100*****************************************************************         
009200 FD  XMLIN-FILE                                                           
009300     LABEL RECORDS ARE STANDARD                                           
009400     RECORDING MODE IS F.                                                 
009500 01  XMLIN-RECORD                PIC  X(200).                             
009600                                                                          
009700 FD  DEBUGLOG-FILE                                                        
009800     LABEL RECORDS ARE STANDARD.                                          
009900 COPY SMCDLGC.                                                            
010000                                                                          
010100 FD  CURVEHDR-FILE                                                        
010200     LABEL RECORDS ARE STANDARD.                                          
010300 COPY SMCCHDC.                                                            
010400                                                                          
010500 FD  SCCURVES-FILE                                                        
010600     LABEL RECORDS ARE STANDARD.                                          
010700 COPY SMCCURC.                                                            
010800                                                                          
010900 WORKING-STORAGE SECTION.                                                 
011000*****************************************************************         
011100* Common SMC error/timestamp work area and record shapes.        *        
011200*****************************************************************         
011300 COPY SMCERRC.                                                            
011400 COPY SMCINTC.                                                            
011500 COPY SMCLPFC.                                                            
011600                                                                          
011700*****************************************************************         
011800* Caps how many file-error lines 9900-DISPLAY-ERROR will write to*        
011900* SYSOUT in one run - see HD-2006-054 in the change log above.   *        
012000*****************************************************************         
012100 77  WS-9900-ERR-COUNT           PIC S9(04) COMP VALUE ZERO.              
012200                                                                          
012300*****************************************************************         
012400* File status and key work.                                      *        
012500*****************************************************************         
012600 01  WS-FILE-STATUSES.                                                    
012700     05  WS-XMLIN-STATUS        PIC  X(02) VALUE SPACES.                  
012800     05  WS-DLG-STATUS          PIC  X(02) VALUE SPACES.                  
012900     05  WS-CHD-STATUS          PIC  X(02) VALUE SPACES.                  
013000     05  WS-CUR-STATUS          PIC  X(02) VALUE SPACES.                  
013100     05  FILLER                 PIC  X(08) VALUE SPACES.                  
013200                                                                          
013300 01  WS-DLG-RELKEY              PIC S9(08) COMP VALUE ZEROES.             
013400 01  WS-CHD-RELKEY              PIC S9(08) COMP VALUE ZEROES.             
013500 01  WS-NEXT-DEBUG-LOG-ID       PIC S9(09) COMP-3 VALUE ZEROES.           
013600 01  WS-NEXT-HEADER-ID          PIC S9(09) COMP-3 VALUE ZEROES.           
013700                                                                          
013800 01  WS-TRANSACTION-ID          PIC  X(36) VALUE SPACES.                  
013900 01  WS-TRANSACTION-ID-R REDEFINES WS-TRANSACTION-ID.                     
014000     05  WS-TXN-PREFIX          PIC  X(07).                               
014100     05  WS-TXN-STAMP           PIC  X(19).                               
014200     05  FILLER                 PIC  X(10).                               
014300                                                                          
014400 01  WS-SWITCHES.                                                         
014500     05  WS-XMLIN-EOF-SW        PIC  X(01) VALUE "N".                     
014600         88  WS-XMLIN-EOF               VALUE "Y".                        
014700     05  WS-PAYLOAD-ERROR-SW    PIC  X(01) VALUE "N".                     
014800         88  WS-PAYLOAD-ERROR           VALUE "Y".                        
014900     05  WS-HEADER-FOUND-SW     PIC  X(01) VALUE "N".                     
015000         88  WS-HEADER-FOUND            VALUE "Y".                        
015100     05  FILLER                 PIC  X(05) VALUE SPACES.                  
015200                                                                          
015300 01  WS-COUNTERS.                                                         
015400     05  WS-PROFILE-COUNT       PIC S9(04) COMP VALUE ZEROES.             
015500     05  WS-CURVE-ROWS-WRITTEN  PIC S9(08) COMP VALUE ZEROES.             
015600     05  WS-BUFFER-LENGTH       PIC S9(09) COMP VALUE ZEROES.             
015700     05  FILLER                 PIC  X(08) VALUE SPACES.                  
015800                                                                          
015900*****************************************************************         
016000* Raw payload buffer - the whole push is read into this field    *        
016100* line by line, then scanned for tags by pattern match (not a    *        
016200* full XML parse), per the MDM import business rules.            *        
016300*****************************************************************         
016400 01  WS-XML-BUFFER               PIC  X(32000) VALUE SPACES.              
016500 01  WS-XML-BUFFER-SAVE           PIC  X(32000) VALUE SPACES.             
016600                                                                          
016700*****************************************************************         
016800* What is left of the payload still to be searched for another   *        
016900* UtilitiesTimeSeries profile, once the one currently being      *        
017000* extracted has been sliced off into WS-XML-BUFFER by            *        
017100* 2010-NEXT-PROFILE below.                                       *        
017200*****************************************************************         
017300 01  WS-PAYLOAD-REMAINDER        PIC  X(32000) VALUE SPACES.              
017400                                                                          
017500 01  WS-ENDPOINT-PATH            PIC  X(80)                               
017600                                 VALUE "MDM-PUSH-INBOUND".                
017700 01  WS-ENDPOINT-PATH-R REDEFINES WS-ENDPOINT-PATH.                       
017800     05  WS-EP-SYSTEM-TAG         PIC  X(20).                             
017900     05  WS-EP-DETAIL             PIC  X(60).                             
018000 01  WS-SUPPLY-NUM               PIC  X(09) VALUE SPACES.                 
018100                                                                          
018200*****************************************************************         
018300* Generic tag-search work area - shared by every EXTRACT         *        
018400* paragraph below.  WS-TS-TAG-NAME is moved in by the caller,    *        
018500* 2150-LOCATE-TAG-VALUE is PERFORMed, the caller then tests      *        
018600* WS-TS-FOUND-SW and reads WS-TS-VALUE.                          *        
018700*****************************************************************         
018800 01  WS-TAG-SEARCH-WORK.                                                  
018900     05  WS-TS-TAG-NAME          PIC  X(40) VALUE SPACES.                 
019000     05  WS-TS-OPEN-TAG          PIC  X(42) VALUE SPACES.                 
019100     05  WS-TS-CLOSE-TAG         PIC  X(42) VALUE SPACES.                 
019200     05  WS-TS-VALUE             PIC  X(32000) VALUE SPACES.              
019300     05  WS-TS-FOUND-SW          PIC  X(01) VALUE "N".                    
019400         88  WS-TS-FOUND                 VALUE "Y".                       
019500     05  WS-TS-BEFORE            PIC  X(32000) VALUE SPACES.              
019600     05  WS-TS-AFTER             PIC  X(32000) VALUE SPACES.              
019700     05  WS-TS-MIDDLE            PIC  X(32000) VALUE SPACES.              
019800     05  FILLER                  PIC  X(08) VALUE SPACES.                 
019900                                                                          
020000*****************************************************************         
020100* Item-level parse work - one <Item> at a time under the         *        
020200* current TimeSeries, extracted by 2300-EXTRACT-INTERVALS /      *        
020300* 2310-EXTRACT-ITEM into the SMC-LOAD-PROFILE-INTERVALS table.   *        
020400*****************************************************************         
020500 01  WS-ITEM-WORK.                                                        
020600     05  WS-ITEM-TEXT            PIC  X(2000) VALUE SPACES.               
020700     05  WS-ITEM-EDIT             PIC  X(20) VALUE SPACES.                
020800     05  FILLER                   PIC  X(10) VALUE SPACES.                
020900 01  WS-ITEM-TEXT-R REDEFINES WS-ITEM-TEXT.                               
021000     05  WS-ITEM-TEXT-HEAD        PIC  X(20).                             
021100     05  FILLER                   PIC  X(1980).                           
021200                                                                          
021300*****************************************************************         
021400* Pivot work table - one entry per distinct calendar date found  *        
021500* in the current profile, each carrying the full 100-quarter     *        
021600* value/status array until it is written out to SCCURVES by      *        
021700* 3200-WRITE-CURVE-ROWS.                                         *        
021800*****************************************************************         
021900 01  WS-CURVE-WORK-TABLE.                                                 
022000     05  WS-CVW-ENTRY OCCURS 40 TIMES INDEXED BY WS-CVW-IDX.              
022100         10  WS-CVW-DATE          PIC  X(10) VALUE SPACES.                
022200         10  WS-CVW-UNIT          PIC  X(10) VALUE SPACES.                
022300         10  WS-CVW-USED-SW       PIC  X(01) VALUE "N".                   
022400             88  WS-CVW-USED              VALUE "Y".                      
022500         10  WS-CVW-QUARTER OCCURS 100 TIMES                              
022600                            INDEXED BY WS-CVW-Q-IDX.                      
022700             15  WS-CVW-Q-VALUE   PIC S9(09)V9(03) VALUE ZEROES.          
022800             15  WS-CVW-Q-STATUS  PIC  X(01) VALUE SPACES.                
022900         10  FILLER               PIC  X(04) VALUE SPACES.                
023000 01  WS-CURVE-ENTRY-COUNT         PIC S9(04) COMP VALUE ZEROES.           
023100 01  WS-THIS-ITEM-DATE            PIC  X(10) VALUE SPACES.                
023200                                                                          
023300 01  WS-QUARTER-INDEX-WORK.                                               
023400     05  WS-QW-HOUR               PIC S9(04) COMP VALUE ZEROES.           
023500     05  WS-QW-MINUTE             PIC S9(04) COMP VALUE ZEROES.           
023600     05  WS-QW-MIN-DIV-15         PIC S9(04) COMP VALUE ZEROES.           
023700     05  WS-QW-QINDEX             PIC S9(04) COMP VALUE ZEROES.           
023800     05  FILLER                   PIC  X(04) VALUE SPACES.                
023900                                                                          
024000 PROCEDURE DIVISION.                                                      
024100                                                                          
024200*****************************************************************         
024300* Main process.                                                  *        
024400*****************************************************************         
024500     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.                      
024600     PERFORM 2000-PARSE-PAYLOAD      THRU 2000-EXIT.                      
024700     IF  WS-PAYLOAD-ERROR                                                 
024800         PERFORM 8100-SET-HEADER-ERROR   THRU 8100-EXIT                   
024900     ELSE                                                                 
025000         PERFORM 8000-SET-HEADER-SUCCESS THRU 8000-EXIT                   
025100     END-IF.                                                              
025200     PERFORM 9000-TERMINATE          THRU 9000-EXIT.                      
025300     STOP RUN.                                                            
025400                                                                          
025500*****************************************************************         
025600* Open files, read the whole payload into WS-XML-BUFFER, and     *        
025700* insert the PENDING debug-log header row.  Commit (CLOSE is     *        
025800* not issued here - the header stays open for the later          *        
025900* SUCCESS/ERROR rewrite) so the attempt is recorded even if      *        
026000* later steps fail.                                              *        
026100*****************************************************************         
026200 1000-INITIALIZE.                                                         
026300     PERFORM 9950-GET-TIMESTAMP   THRU 9950-EXIT.                         
026400     MOVE "SMC010"                TO ERR-PROGRAM-ID.                      
026500     STRING "SMC010-" DELIMITED BY SIZE                                   
026600            TS-STAMP-19 DELIMITED BY SIZE                                 
026700       INTO WS-TRANSACTION-ID.                                            
026800                                                                          
026900     OPEN INPUT  XMLIN-FILE.                                              
027000     IF  WS-XMLIN-STATUS NOT = "00"                                       
027100         MOVE "XMLIN-FILE"        TO ERR-FILE-NAME                        
027200         MOVE WS-XMLIN-STATUS     TO ERR-FILE-STATUS                      
027300         MOVE "1000-INITIALIZE"   TO ERR-PARAGRAPH                        
027400         PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                        
027500         PERFORM 9990-ABEND-JOB     THRU 9990-EXIT                        
027600     END-IF.                                                              
027700                                                                          
027800     OPEN I-O    DEBUGLOG-FILE.                                           
027900     OPEN I-O    CURVEHDR-FILE.                                           
028000     OPEN EXTEND SCCURVES-FILE.                                           
028100                                                                          
028200     PERFORM 1100-LOAD-PAYLOAD    THRU 1100-EXIT.                         
028300     PERFORM 1200-INSERT-DEBUG-LOG THRU 1200-EXIT.                        
028400                                                                          
028500 1000-EXIT.                                                               
028600     EXIT.                                                                
028700                                                                          
028800*****************************************************************         
028900* Read every line of XMLIN into WS-XML-BUFFER.  A plain line-    *        
029000* by-line LINE SEQUENTIAL concatenation, not a DOM build - the   *        
029100* parse below works entirely off tag text inside this buffer.    *        
029200*****************************************************************         
029300 1100-LOAD-PAYLOAD.                                                       
029400     MOVE SPACES                  TO WS-XML-BUFFER.                       
029500     MOVE ZEROES                  TO WS-BUFFER-LENGTH.                    
029600     READ XMLIN-FILE                                                      
029700         AT END SET WS-XMLIN-EOF TO TRUE                                  
029800     END-READ.                                                            
029900     PERFORM 1150-APPEND-LINE     THRU 1150-EXIT                          
030000         UNTIL WS-XMLIN-EOF.                                              
030100     CLOSE XMLIN-FILE.                                                    
030200                                                                          
030300 1100-EXIT.                                                               
030400     EXIT.                                                                
030500                                                                          
030600 1150-APPEND-LINE.                                                        
030700     IF  WS-BUFFER-LENGTH < 31800                                         
030800         MOVE XMLIN-RECORD TO                                             
030900             WS-XML-BUFFER(WS-BUFFER-LENGTH + 1:200)                      
031000         ADD 200 TO WS-BUFFER-LENGTH                                      
031100     END-IF.                                                              
031200     READ XMLIN-FILE                                                      
031300         AT END SET WS-XMLIN-EOF TO TRUE                                  
031400     END-READ.                                                            
031500                                                                          
031600 1150-EXIT.                                                               
031700     EXIT.                                                                
031800                                                                          
031900*****************************************************************         
032000* Insert the PENDING debug-log header.  SENDER-ID is a best-     *        
032100* effort scan for SenderParty/StandardID - if it is not found    *        
032200* the UNKNOWN default already in DLG-SENDER-ID (via SMCDLGC)     *        
032300* stands.                                                        *        
032400*****************************************************************         
032500 1200-INSERT-DEBUG-LOG.                                                   
032600     ADD 1 TO WS-NEXT-DEBUG-LOG-ID.                                       
032700     MOVE WS-NEXT-DEBUG-LOG-ID     TO DLG-DEBUG-LOG-ID                    
032800                                      WS-DLG-RELKEY.                      
032900     MOVE "ZFA_MDM"                TO DLG-SOURCE-SYSTEM.                  
033000     MOVE WS-ENDPOINT-PATH         TO DLG-ENDPOINT.                       
033100     MOVE WS-TRANSACTION-ID        TO DLG-TRANSACTION-ID.                 
033200     MOVE "PENDING"                TO DLG-STATUS.                         
033300     MOVE WS-XML-BUFFER            TO DLG-PAYLOAD-XML.                    
033400     MOVE WS-BUFFER-LENGTH         TO DLG-PAYLOAD-LENGTH.                 
033500                                                                          
033600     MOVE "StandardID"             TO WS-TS-TAG-NAME.                     
033700     PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT.                        
033800     IF  WS-TS-FOUND                                                      
033900         MOVE WS-TS-VALUE          TO DLG-SENDER-ID                       
034000     END-IF.                                                              
034100                                                                          
034200     WRITE DEBUGLOG-RECORD                                                
034300         INVALID KEY                                                      
034400             MOVE "DEBUGLOG-FILE"  TO ERR-FILE-NAME                       
034500             MOVE "1200-INSERT-DEBUG-LOG" TO ERR-PARAGRAPH                
034600             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
034700             PERFORM 9990-ABEND-JOB     THRU 9990-EXIT                    
034800     END-WRITE.                                                           
034900                                                                          
035000 1200-EXIT.                                                               
035100     EXIT.                                                                
035200                                                                          
035300*****************************************************************         
035400* Parse WS-XML-BUFFER into zero or more LOAD-PROFILE entries.    *        
035500* Only one profile is kept in working storage at a time - each   *        
035600* is extracted, pivoted and written immediately by               *        
035700* 2010-NEXT-PROFILE/3000-PROCESS-PROFILES before the next        *        
035800* UtilitiesTimeSeries tag is searched for, so WS-PROFILE-COUNT   *        
035900* only counts how many were found, not an array of them.  A push *        
036000* naming several profiles (the BulkNotificationMessage case) is  *        
036100* walked the same way 2300-EXTRACT-INTERVALS already walks       *        
036200* repeated <Item> tags - WS-PAYLOAD-REMAINDER holds what is left *        
036300* to search once the current tag's body has been sliced off.     *        
036400*****************************************************************         
036500 2000-PARSE-PAYLOAD.                                                      
036600     MOVE ZEROES                   TO WS-PROFILE-COUNT.                   
036700     MOVE WS-XML-BUFFER             TO WS-PAYLOAD-REMAINDER.              
036800     MOVE "UtilitiesTimeSeries"    TO WS-TS-TAG-NAME.                     
036900     PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT.                        
037000                                                                          
037100     PERFORM 2010-NEXT-PROFILE     THRU 2010-EXIT                         
037200         UNTIL NOT WS-TS-FOUND OR WS-PAYLOAD-ERROR.                       
037300                                                                          
037400     IF  WS-PROFILE-COUNT = 0                                             
037500         MOVE "Y"                  TO WS-PAYLOAD-ERROR-SW                 
037600         MOVE "XML parsed successfully but contained no Utilitie"         
037700             TO ERR-MESSAGE-TEXT                                          
037800     END-IF.                                                              
037900                                                                          
038000 2000-EXIT.                                                               
038100     EXIT.                                                                
038200                                                                          
038300*****************************************************************         
038400* One UtilitiesTimeSeries element.  WS-TS-VALUE (the body between*        
038500* the open and close tag located by 2150) becomes the working    *        
038600* buffer for this profile's own POD-ID/OBIS-CODE/Item search, so *        
038700* tags from a later profile in the same push can never leak into *        
038800* this one's fields.  WS-TS-AFTER is saved off as the remainder  *        
038900* before WS-XML-BUFFER is overwritten, then restored afterwards  *        
039000* so the next 2150 search resumes past this profile.             *        
039100*****************************************************************         
039200 2010-NEXT-PROFILE.                                                       
039300     MOVE WS-TS-AFTER                TO WS-PAYLOAD-REMAINDER.             
039400     MOVE WS-TS-VALUE                TO WS-XML-BUFFER.                    
039500                                                                          
039600     PERFORM 2100-EXTRACT-POD-ID     THRU 2100-EXIT.                      
039700     PERFORM 2200-EXTRACT-OBIS-CODE  THRU 2200-EXIT.                      
039800     PERFORM 2300-EXTRACT-INTERVALS  THRU 2300-EXIT.                      
039900     IF  LP-INTERVAL-COUNT > 0                                            
040000         ADD 1 TO WS-PROFILE-COUNT                                        
040100         PERFORM 3000-PROCESS-PROFILES THRU 3000-EXIT                     
040200     END-IF.                                                              
040300                                                                          
040400     MOVE WS-PAYLOAD-REMAINDER       TO WS-XML-BUFFER.                    
040500     MOVE "UtilitiesTimeSeries"      TO WS-TS-TAG-NAME.                   
040600     PERFORM 2150-LOCATE-TAG-VALUE   THRU 2150-EXIT.                      
040700                                                                          
040800 2010-EXIT.                                                               
040900     EXIT.                                                                
041000                                                                          
041100*****************************************************************         
041200* POD-ID - first of six candidate tags to have a non-empty       *        
041300* value, else UNKNOWN.                                           *        
041400*****************************************************************         
041500 2100-EXTRACT-POD-ID.                                                     
041600     MOVE "UNKNOWN"                 TO LP-POD-ID.                         
041700     MOVE "N"                       TO WS-HEADER-FOUND-SW.                
041800                                                                          
041900     MOVE "UtilitiesPointOfDeliveryPartyID" TO WS-TS-TAG-NAME.            
042000     PERFORM 2150-LOCATE-TAG-VALUE  THRU 2150-EXIT.                       
042100     IF  WS-TS-FOUND                                                      
042200         MOVE WS-TS-VALUE           TO LP-POD-ID                          
042300         SET WS-HEADER-FOUND        TO TRUE                               
042400     END-IF.                                                              
042500                                                                          
042600     IF  NOT WS-HEADER-FOUND                                              
042700         MOVE "UtilitiesDeviceID"   TO WS-TS-TAG-NAME                     
042800         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
042900         IF  WS-TS-FOUND                                                  
043000             MOVE WS-TS-VALUE       TO LP-POD-ID                          
043100             SET WS-HEADER-FOUND    TO TRUE                               
043200         END-IF                                                           
043300     END-IF.                                                              
043400                                                                          
043500     IF  NOT WS-HEADER-FOUND                                              
043600         MOVE "MeteringPointID"    TO WS-TS-TAG-NAME                      
043700         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
043800         IF  WS-TS-FOUND                                                  
043900             MOVE WS-TS-VALUE       TO LP-POD-ID                          
044000             SET WS-HEADER-FOUND    TO TRUE                               
044100         END-IF                                                           
044200     END-IF.                                                              
044300                                                                          
044400     IF  NOT WS-HEADER-FOUND                                              
044500         MOVE "ServicePointChannelID" TO WS-TS-TAG-NAME                   
044600         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
044700         IF  WS-TS-FOUND                                                  
044800             MOVE WS-TS-VALUE       TO LP-POD-ID                          
044900             SET WS-HEADER-FOUND    TO TRUE                               
045000         END-IF                                                           
045100     END-IF.                                                              
045200                                                                          
045300     IF  NOT WS-HEADER-FOUND                                              
045400         MOVE "POD_ID"              TO WS-TS-TAG-NAME                     
045500         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
045600         IF  WS-TS-FOUND                                                  
045700             MOVE WS-TS-VALUE       TO LP-POD-ID                          
045800             SET WS-HEADER-FOUND    TO TRUE                               
045900         END-IF                                                           
046000     END-IF.                                                              
046100                                                                          
046200     IF  NOT WS-HEADER-FOUND                                              
046300         MOVE "PodId"                TO WS-TS-TAG-NAME                    
046400         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
046500         IF  WS-TS-FOUND                                                  
046600             MOVE WS-TS-VALUE       TO LP-POD-ID                          
046700         END-IF                                                           
046800     END-IF.                                                              
046900                                                                          
047000 2100-EXIT.                                                               
047100     EXIT.                                                                
047200                                                                          
047300*****************************************************************         
047400* OBIS-CODE - same first-found-wins chain as POD-ID above.       *        
047500*****************************************************************         
047600 2200-EXTRACT-OBIS-CODE.                                                  
047700     MOVE "UNKNOWN"                  TO LP-OBIS-CODE.                     
047800     MOVE "N"                        TO WS-HEADER-FOUND-SW.               
047900                                                                          
048000     MOVE "UtilitiesObjectIdentificationSystemCodeText"                   
048100                                      TO WS-TS-TAG-NAME.                  
048200     PERFORM 2150-LOCATE-TAG-VALUE   THRU 2150-EXIT.                      
048300     IF  WS-TS-FOUND                                                      
048400         MOVE WS-TS-VALUE            TO LP-OBIS-CODE                      
048500         SET WS-HEADER-FOUND         TO TRUE                              
048600     END-IF.                                                              
048700                                                                          
048800     IF  NOT WS-HEADER-FOUND                                              
048900         MOVE "UtilitiesMeasurementTaskTypeCode" TO WS-TS-TAG-NAME        
049000         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
049100         IF  WS-TS-FOUND                                                  
049200             MOVE WS-TS-VALUE         TO LP-OBIS-CODE                     
049300             SET WS-HEADER-FOUND      TO TRUE                             
049400         END-IF                                                           
049500     END-IF.                                                              
049600                                                                          
049700     IF  NOT WS-HEADER-FOUND                                              
049800         MOVE "MeasuredQuantityTypeCode" TO WS-TS-TAG-NAME                
049900         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
050000         IF  WS-TS-FOUND                                                  
050100             MOVE WS-TS-VALUE         TO LP-OBIS-CODE                     
050200             SET WS-HEADER-FOUND      TO TRUE                             
050300         END-IF                                                           
050400     END-IF.                                                              
050500                                                                          
050600     IF  NOT WS-HEADER-FOUND                                              
050700         MOVE "ObisCode"              TO WS-TS-TAG-NAME                   
050800         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
050900         IF  WS-TS-FOUND                                                  
051000             MOVE WS-TS-VALUE         TO LP-OBIS-CODE                     
051100             SET WS-HEADER-FOUND      TO TRUE                             
051200         END-IF                                                           
051300     END-IF.                                                              
051400                                                                          
051500     IF  NOT WS-HEADER-FOUND                                              
051600         MOVE "OBIS"                  TO WS-TS-TAG-NAME                   
051700         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
051800         IF  WS-TS-FOUND                                                  
051900             MOVE WS-TS-VALUE         TO LP-OBIS-CODE                     
052000         END-IF                                                           
052100     END-IF.                                                              
052200                                                                          
052300 2200-EXIT.                                                               
052400     EXIT.                                                                
052500                                                                          
052600*****************************************************************         
052700* One INTERVAL per <Item>.  WS-XML-BUFFER is saved and then      *        
052800* consumed from the front each time an <Item> tag is located,    *        
052900* so repeated calls walk forward through the TimeSeries in       *        
053000* document order; the original buffer is restored on exit.       *        
053100*****************************************************************         
053200 2300-EXTRACT-INTERVALS.                                                  
053300     MOVE ZEROES                    TO LP-INTERVAL-COUNT.                 
053400     MOVE WS-XML-BUFFER              TO WS-XML-BUFFER-SAVE.               
053500                                                                          
053600     MOVE "Item"                    TO WS-TS-TAG-NAME.                    
053700     PERFORM 2150-LOCATE-TAG-VALUE  THRU 2150-EXIT.                       
053800                                                                          
053900     PERFORM 2320-NEXT-ITEM         THRU 2320-EXIT                        
054000         UNTIL NOT WS-TS-FOUND OR LP-INTERVAL-COUNT >= 100.               
054100                                                                          
054200     MOVE WS-XML-BUFFER-SAVE         TO WS-XML-BUFFER.                    
054300                                                                          
054400 2300-EXIT.                                                               
054500     EXIT.                                                                
054600                                                                          
054700 2320-NEXT-ITEM.                                                          
054800     MOVE WS-TS-VALUE                TO WS-ITEM-TEXT.                     
054900     PERFORM 2310-EXTRACT-ITEM       THRU 2310-EXIT.                      
055000     MOVE WS-TS-AFTER                TO WS-XML-BUFFER.                    
055100     MOVE "Item"                     TO WS-TS-TAG-NAME.                   
055200     PERFORM 2150-LOCATE-TAG-VALUE   THRU 2150-EXIT.                      
055300                                                                          
055400 2320-EXIT.                                                               
055500     EXIT.                                                                
055600                                                                          
055700*****************************************************************         
055800* Parse one <Item> body (held in WS-ITEM-TEXT) into the next     *        
055900* free SMC-LOAD-PROFILE-INTERVALS slot.  An item with none of    *        
056000* the three start-time tags is skipped entirely (no slot used).  *        
056100*****************************************************************         
056200 2310-EXTRACT-ITEM.                                                       
056300     MOVE WS-XML-BUFFER               TO WS-XML-BUFFER-SAVE.              
056400     MOVE WS-ITEM-TEXT                TO WS-XML-BUFFER.                   
056500                                                                          
056600     MOVE "UTCValidityStartDateTime" TO WS-TS-TAG-NAME.                   
056700     PERFORM 2150-LOCATE-TAG-VALUE   THRU 2150-EXIT.                      
056800     IF  NOT WS-TS-FOUND                                                  
056900         MOVE "StartDateTime"        TO WS-TS-TAG-NAME                    
057000         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
057100     END-IF.                                                              
057200     IF  NOT WS-TS-FOUND                                                  
057300         MOVE "UtilitiesTimeSeriesItemDateTime" TO WS-TS-TAG-NAME         
057400         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
057500     END-IF.                                                              
057600                                                                          
057700     IF  WS-TS-FOUND                                                      
057800         ADD 1 TO LP-INTERVAL-COUNT                                       
057900         SET LP-IDX TO LP-INTERVAL-COUNT                                  
058000         MOVE WS-TS-VALUE(1:19)      TO LPI-START-DATETIME(LP-IDX)        
058100         MOVE "KWH"                  TO LPI-UNIT-CODE(LP-IDX)             
058200         MOVE "W"                    TO LPI-STATUS(LP-IDX)                
058300         MOVE ZEROES                 TO LPI-VALUE(LP-IDX)                 
058400         PERFORM 2330-EXTRACT-ITEM-VALUE  THRU 2330-EXIT                  
058500         PERFORM 2340-EXTRACT-ITEM-STATUS THRU 2340-EXIT                  
058600     END-IF.                                                              
058700                                                                          
058800     MOVE WS-XML-BUFFER-SAVE          TO WS-XML-BUFFER.                   
058900                                                                          
059000 2310-EXIT.                                                               
059100     EXIT.                                                                
059200                                                                          
059300 2330-EXTRACT-ITEM-VALUE.                                                 
059400     MOVE "Quantity"                  TO WS-TS-TAG-NAME.                  
059500     PERFORM 2150-LOCATE-TAG-VALUE    THRU 2150-EXIT.                     
059600     IF  NOT WS-TS-FOUND                                                  
059700         MOVE "Value"                 TO WS-TS-TAG-NAME                   
059800         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
059900     END-IF.                                                              
060000     IF  WS-TS-FOUND                                                      
060100         MOVE WS-TS-VALUE             TO WS-ITEM-EDIT                     
060200         IF  WS-ITEM-EDIT IS NUMERIC                                      
060300             MOVE WS-ITEM-EDIT        TO LPI-VALUE(LP-IDX)                
060400         END-IF                                                           
060500     END-IF.                                                              
060600                                                                          
060700 2330-EXIT.                                                               
060800     EXIT.                                                                
060900                                                                          
061000 2340-EXTRACT-ITEM-STATUS.                                                
061100     MOVE "UtilitiesTimeSeriesItemTypeCode" TO WS-TS-TAG-NAME.            
061200     PERFORM 2150-LOCATE-TAG-VALUE    THRU 2150-EXIT.                     
061300     IF  NOT WS-TS-FOUND                                                  
061400         MOVE "StatusRef"             TO WS-TS-TAG-NAME                   
061500         PERFORM 2150-LOCATE-TAG-VALUE THRU 2150-EXIT                     
061600     END-IF.                                                              
061700     IF  WS-TS-FOUND                                                      
061800         MOVE WS-TS-VALUE(1:1)        TO LPI-STATUS(LP-IDX)               
061900     END-IF.                                                              
062000                                                                          
062100 2340-EXIT.                                                               
062200     EXIT.                                                                
062300                                                                          
062400*****************************************************************         
062500* Generic tag locator.  Splits WS-XML-BUFFER on the open tag,    *        
062600* then splits the remainder on the matching close tag, leaving   *        
062700* the tag body in WS-TS-VALUE and everything after the close     *        
062800* tag in WS-TS-AFTER (used by the Item-walking loop above).      *        
062900* Attribute-bearing open tags (e.g. Quantity unitCode="KWH")     *        
063000* are not matched by this simple form - Quantity is searched     *        
063100* for literally as "<Quantity>" first and, when the caller finds *        
063200* it unquoted, the UNIT-CODE stays at its KWH default.           *        
063300*****************************************************************         
063400 2150-LOCATE-TAG-VALUE.                                                   
063500     MOVE "N"                        TO WS-TS-FOUND-SW.                   
063600     MOVE SPACES                     TO WS-TS-VALUE                       
063700                                         WS-TS-BEFORE                     
063800                                         WS-TS-AFTER                      
063900                                         WS-TS-MIDDLE.                    
064000                                                                          
064100     STRING "<" DELIMITED BY SIZE                                         
064200            WS-TS-TAG-NAME DELIMITED BY SPACE                             
064300            ">" DELIMITED BY SIZE                                         
064400       INTO WS-TS-OPEN-TAG.                                               
064500     STRING "</" DELIMITED BY SIZE                                        
064600            WS-TS-TAG-NAME DELIMITED BY SPACE                             
064700            ">" DELIMITED BY SIZE                                         
064800       INTO WS-TS-CLOSE-TAG.                                              
064900                                                                          
065000     UNSTRING WS-XML-BUFFER DELIMITED BY WS-TS-OPEN-TAG                   
065100         INTO WS-TS-BEFORE WS-TS-MIDDLE                                   
065200         ON OVERFLOW CONTINUE                                             
065300     END-UNSTRING.                                                        
065400                                                                          
065500     IF  WS-TS-MIDDLE NOT = SPACES                                        
065600         UNSTRING WS-TS-MIDDLE DELIMITED BY WS-TS-CLOSE-TAG               
065700             INTO WS-TS-VALUE WS-TS-AFTER                                 
065800             ON OVERFLOW CONTINUE                                         
065900         END-UNSTRING                                                     
066000         SET WS-TS-FOUND TO TRUE                                          
066100     END-IF.                                                              
066200                                                                          
066300 2150-EXIT.                                                               
066400     EXIT.                                                                
066500                                                                          
066600*****************************************************************         
066700* Process the one profile just extracted by 2010-NEXT-PROFILE:   *        
066800* derive SUPPLY-NUM, insert-if-absent the curve header, pivot    *        
066900* its intervals into the working curve table, then write the     *        
067000* rows out.  Called once per UtilitiesTimeSeries found that has  *        
067100* at least one parsed interval - a profile with zero intervals is*        
067200* discarded without error by the caller (step 3 of the batch     *        
067300* flow) and never reaches here.                                  *        
067400*****************************************************************         
067500 3000-PROCESS-PROFILES.                                                   
067600     PERFORM 3050-DERIVE-SUPPLY-NUM        THRU 3050-EXIT.                
067700     PERFORM 3010-INSERT-HEADER-IF-ABSENT  THRU 3010-EXIT.                
067800     IF  NOT WS-PAYLOAD-ERROR                                             
067900         PERFORM 3100-PIVOT-TO-CURVE       THRU 3100-EXIT                 
068000         PERFORM 3200-WRITE-CURVE-ROWS     THRU 3200-EXIT                 
068100     END-IF.                                                              
068200                                                                          
068300 3000-EXIT.                                                               
068400     EXIT.                                                                
068500                                                                          
068600*****************************************************************         
068700* SUPPLY-NUM = 9 chars of POD-ID starting at character 4, only   *        
068800* when POD-ID is at least 12 characters long.                    *        
068900*****************************************************************         
069000 3050-DERIVE-SUPPLY-NUM.                                                  
069100     MOVE LP-POD-ID                  TO WS-SUPPLY-NUM.                    
069200     IF  LP-POD-ID(12:1) NOT = SPACE                                      
069300         MOVE LP-POD-ID(4:9)         TO WS-SUPPLY-NUM                     
069400     END-IF.                                                              
069500                                                                          
069600 3050-EXIT.                                                               
069700     EXIT.                                                                
069800                                                                          
069900*****************************************************************         
070000* Insert-if-absent curve-header row keyed by POD-ID/DATA-CLASS/  *        
070100* DEBUG-LOG-ID.  This batch is single-threaded per run so a      *        
070200* simple sequential scan of the header file is sufficient -      *        
070300* there is no concurrent writer to race against.                 *        
070400*****************************************************************         
070500 3010-INSERT-HEADER-IF-ABSENT.                                            
070600     SET WS-CHD-RELKEY TO 1.                                              
070700     MOVE SPACES                     TO WS-CHD-STATUS.                    
070800     MOVE "N"                        TO WS-HEADER-FOUND-SW.               
070900                                                                          
071000     PERFORM 3015-SCAN-HEADER        THRU 3015-EXIT                       
071100         UNTIL WS-CHD-STATUS = "23" OR WS-HEADER-FOUND.                   
071200                                                                          
071300     IF  NOT WS-HEADER-FOUND                                              
071400         PERFORM 3020-WRITE-NEW-HEADER THRU 3020-EXIT                     
071500     END-IF.                                                              
071600                                                                          
071700 3010-EXIT.                                                               
071800     EXIT.                                                                
071900                                                                          
072000 3015-SCAN-HEADER.                                                        
072100     READ CURVEHDR-FILE                                                   
072200         INVALID KEY MOVE "23" TO WS-CHD-STATUS                           
072300     END-READ.                                                            
072400     IF  WS-CHD-STATUS NOT = "23"                                         
072500         IF  CHD-POD-ID       = LP-POD-ID                                 
072600         AND CHD-DATA-CLASS   = LP-OBIS-CODE                              
072700         AND CHD-DEBUG-LOG-ID = DLG-DEBUG-LOG-ID                          
072800             SET WS-HEADER-FOUND TO TRUE                                  
072900             MOVE CHD-HEADER-ID  TO WS-NEXT-HEADER-ID                     
073000         ELSE                                                             
073100             ADD 1 TO WS-CHD-RELKEY                                       
073200         END-IF                                                           
073300     END-IF.                                                              
073400                                                                          
073500 3015-EXIT.                                                               
073600     EXIT.                                                                
073700                                                                          
073800 3020-WRITE-NEW-HEADER.                                                   
073900     ADD 1 TO WS-NEXT-HEADER-ID.                                          
074000     MOVE WS-NEXT-HEADER-ID          TO CHD-HEADER-ID.                    
074100     MOVE LP-POD-ID                  TO CHD-POD-ID.                       
074200     MOVE LP-OBIS-CODE               TO CHD-DATA-CLASS.                   
074300     MOVE DLG-DEBUG-LOG-ID           TO CHD-DEBUG-LOG-ID.                 
074400     WRITE CURVEHDR-RECORD                                                
074500         INVALID KEY                                                      
074600             MOVE "CURVEHDR-FILE"    TO ERR-FILE-NAME                     
074700             MOVE "3020-WRITE-NEW-HEADER" TO ERR-PARAGRAPH                
074800             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
074900             MOVE "Y"                TO WS-PAYLOAD-ERROR-SW               
075000     END-WRITE.                                                           
075100                                                                          
075200 3020-EXIT.                                                               
075300     EXIT.                                                                
075400                                                                          
075500*****************************************************************         
075600* Pivot step.  Group the profile's intervals by calendar date    *        
075700* and quarter-hour index; later intervals for the same day and   *        
075800* quarter overwrite earlier ones (last-write-wins, no averaging).*        
075900*****************************************************************         
076000 3100-PIVOT-TO-CURVE.                                                     
076100     MOVE ZEROES                     TO WS-CURVE-ENTRY-COUNT.             
076200     PERFORM 3105-PIVOT-ONE-INTERVAL THRU 3105-EXIT                       
076300         VARYING LP-IDX FROM 1 BY 1                                       
076400         UNTIL LP-IDX > LP-INTERVAL-COUNT.                                
076500                                                                          
076600 3100-EXIT.                                                               
076700     EXIT.                                                                
076800                                                                          
076900 3105-PIVOT-ONE-INTERVAL.                                                 
077000     IF  LPI-START-DATETIME(LP-IDX) NOT = SPACES                          
077100         PERFORM 3110-FIND-OR-ADD-DATE THRU 3110-EXIT                     
077200         PERFORM 3120-COMPUTE-QINDEX   THRU 3120-EXIT                     
077300         IF  WS-QW-QINDEX >= 1 AND WS-QW-QINDEX <= 100                    
077400             SET WS-CVW-Q-IDX TO WS-QW-QINDEX                             
077500             MOVE LPI-VALUE(LP-IDX)                                       
077600                 TO WS-CVW-Q-VALUE(WS-CVW-IDX WS-CVW-Q-IDX)               
077700             MOVE LPI-STATUS(LP-IDX)                                      
077800                 TO WS-CVW-Q-STATUS(WS-CVW-IDX WS-CVW-Q-IDX)              
077900             IF  WS-CVW-UNIT(WS-CVW-IDX) = SPACES                         
078000                 MOVE LPI-UNIT-CODE(LP-IDX)                               
078100                     TO WS-CVW-UNIT(WS-CVW-IDX)                           
078200             END-IF                                                       
078300         END-IF                                                           
078400     END-IF.                                                              
078500                                                                          
078600 3105-EXIT.                                                               
078700     EXIT.                                                                
078800                                                                          
078900*****************************************************************         
079000* Locate this interval's calendar date among the entries found   *        
079100* so far, adding a new entry (initialised to zero/spaces) if     *        
079200* this is the first interval seen for that date.                 *        
079300*****************************************************************         
079400 3110-FIND-OR-ADD-DATE.                                                   
079500     MOVE "N"                        TO WS-HEADER-FOUND-SW.               
079600     SET WS-CVW-IDX TO 1.                                                 
079700     PERFORM 3115-TEST-DATE-ENTRY    THRU 3115-EXIT                       
079800         UNTIL WS-CVW-IDX > WS-CURVE-ENTRY-COUNT                          
079900            OR WS-HEADER-FOUND.                                           
080000                                                                          
080100     IF  NOT WS-HEADER-FOUND AND WS-CURVE-ENTRY-COUNT < 40                
080200         ADD 1 TO WS-CURVE-ENTRY-COUNT                                    
080300         SET WS-CVW-IDX TO WS-CURVE-ENTRY-COUNT                           
080400         MOVE LPI-START-DATETIME(LP-IDX)(1:10)                            
080500             TO WS-CVW-DATE(WS-CVW-IDX)                                   
080600         SET WS-CVW-USED(WS-CVW-IDX) TO TRUE                              
080700     END-IF.                                                              
080800                                                                          
080900 3110-EXIT.                                                               
081000     EXIT.                                                                
081100                                                                          
081200 3115-TEST-DATE-ENTRY.                                                    
081300     MOVE LPI-START-DATETIME(LP-IDX)(1:10) TO WS-THIS-ITEM-DATE.          
081400     IF  WS-CVW-DATE(WS-CVW-IDX) = WS-THIS-ITEM-DATE                      
081500         SET WS-HEADER-FOUND TO TRUE                                      
081600     ELSE                                                                 
081700         SET WS-CVW-IDX UP BY 1                                           
081800     END-IF.                                                              
081900                                                                          
082000 3115-EXIT.                                                               
082100     EXIT.                                                                
082200                                                                          
082300*****************************************************************         
082400* qIndex = hour*4 + floor(minute/15) + 1.                        *        
082500*****************************************************************         
082600 3120-COMPUTE-QINDEX.                                                     
082700     MOVE LPI-START-DATETIME(LP-IDX)(12:2) TO WS-QW-HOUR.                 
082800     MOVE LPI-START-DATETIME(LP-IDX)(15:2) TO WS-QW-MINUTE.               
082900     DIVIDE WS-QW-MINUTE BY 15 GIVING WS-QW-MIN-DIV-15.                   
083000     COMPUTE WS-QW-QINDEX =                                               
083100         (WS-QW-HOUR * 4) + WS-QW-MIN-DIV-15 + 1.                         
083200                                                                          
083300 3120-EXIT.                                                               
083400     EXIT.                                                                
083500                                                                          
083600*****************************************************************         
083700* Write one DAILY-CURVE-ROW per distinct date accumulated in     *        
083800* WS-CURVE-WORK-TABLE.                                           *        
083900*****************************************************************         
084000 3200-WRITE-CURVE-ROWS.                                                   
084100     PERFORM 3210-WRITE-ONE-CURVE-ROW THRU 3210-EXIT                      
084200         VARYING WS-CVW-IDX FROM 1 BY 1                                   
084300         UNTIL WS-CVW-IDX > WS-CURVE-ENTRY-COUNT                          
084400            OR WS-PAYLOAD-ERROR.                                          
084500                                                                          
084600 3200-EXIT.                                                               
084700     EXIT.                                                                
084800                                                                          
084900 3210-WRITE-ONE-CURVE-ROW.                                                
085000     MOVE WS-NEXT-HEADER-ID          TO CUR-HEADER-ID.                    
085100     MOVE LP-POD-ID                  TO CUR-POD-ID.                       
085200     MOVE WS-SUPPLY-NUM              TO CUR-SUPPLY-NUM.                   
085300     MOVE WS-CVW-DATE(WS-CVW-IDX)    TO CUR-DATE-READ.                    
085400     MOVE LP-OBIS-CODE               TO CUR-DATA-CLASS.                   
085500     MOVE WS-CVW-UNIT(WS-CVW-IDX)    TO CUR-UNIT-MEASURE.                 
085600     MOVE "ZFA"                      TO CUR-SOURCE-SYSTEM.                
085700                                                                          
085800     PERFORM 3220-COPY-ONE-QUARTER   THRU 3220-EXIT                       
085900         VARYING CUR-Q-IDX FROM 1 BY 1 UNTIL CUR-Q-IDX > 100.             
086000                                                                          
086100     WRITE SCCURVES-RECORD.                                               
086200     IF  WS-CUR-STATUS NOT = "00"                                         
086300         MOVE "SCCURVES-FILE"        TO ERR-FILE-NAME                     
086400         MOVE "3210-WRITE-ONE-CURVE-ROW" TO ERR-PARAGRAPH                 
086500         MOVE WS-CUR-STATUS          TO ERR-FILE-STATUS                   
086600         PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                        
086700         MOVE "Y"                    TO WS-PAYLOAD-ERROR-SW               
086800     ELSE                                                                 
086900         ADD 1 TO WS-CURVE-ROWS-WRITTEN                                   
087000     END-IF.                                                              
087100                                                                          
087200 3210-EXIT.                                                               
087300     EXIT.                                                                
087400                                                                          
087500 3220-COPY-ONE-QUARTER.                                                   
087600     MOVE WS-CVW-Q-VALUE(WS-CVW-IDX CUR-Q-IDX)                            
087700         TO CUR-Q(CUR-Q-IDX).                                             
087800     MOVE WS-CVW-Q-STATUS(WS-CVW-IDX CUR-Q-IDX)                           
087900         TO CUR-S(CUR-Q-IDX).                                             
088000                                                                          
088100 3220-EXIT.                                                               
088200     EXIT.                                                                
088300                                                                          
088400*****************************************************************         
088500* Rewrite the debug-log header row SUCCESS.                      *        
088600*****************************************************************         
088700 8000-SET-HEADER-SUCCESS.                                                 
088800     MOVE "SUCCESS"                  TO DLG-STATUS.                       
088900     REWRITE DEBUGLOG-RECORD                                              
089000         INVALID KEY                                                      
089100             MOVE "DEBUGLOG-FILE"    TO ERR-FILE-NAME                     
089200             MOVE "8000-SET-HEADER-SUCCESS" TO ERR-PARAGRAPH              
089300             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
089400     END-REWRITE.                                                         
089500     DISPLAY "SMC010 - IMPORT SUCCESS - CURVE ROWS WRITTEN: "             
089600             WS-CURVE-ROWS-WRITTEN.                                       
089700                                                                          
089800 8000-EXIT.                                                               
089900     EXIT.                                                                
090000                                                                          
090100*****************************************************************         
090200* Rewrite the debug-log header row ERROR.  DLG-ERROR-MSG is      *        
090300* X(4000) so the MOVE itself provides the 4000-char truncation.  *        
090400*****************************************************************         
090500 8100-SET-HEADER-ERROR.                                                   
090600     MOVE "ERROR"                    TO DLG-STATUS.                       
090700     MOVE ERR-MESSAGE-TEXT           TO DLG-ERROR-MSG.                    
090800     REWRITE DEBUGLOG-RECORD                                              
090900         INVALID KEY                                                      
091000             MOVE "DEBUGLOG-FILE"    TO ERR-FILE-NAME                     
091100             MOVE "8100-SET-HEADER-ERROR" TO ERR-PARAGRAPH                
091200             PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT                    
091300     END-REWRITE.                                                         
091400     DISPLAY "SMC010 - IMPORT ERROR - " ERR-MESSAGE-TEXT.                 
091500                                                                          
091600 8100-EXIT.                                                               
091700     EXIT.                                                                
091800                                                                          
091900*****************************************************************         
092000* Close down.                                                    *        
092100*****************************************************************         
092200 9000-TERMINATE.                                                          
092300     CLOSE DEBUGLOG-FILE.                                                 
092400     CLOSE CURVEHDR-FILE.                                                 
092500     CLOSE SCCURVES-FILE.                                                 
092600                                                                          
092700 9000-EXIT.                                                               
092800     EXIT.                                                                
092900                                                                          
093000*****************************************************************         
093100* Display a file-error message - the batch equivalent of the     *        
093200* old 9997-FCT-ERROR CICS paragraph, hand-carried into every     *        
093300* SMC0nn program rather than COPYd from a shared source.         *        
093400*****************************************************************         
093500 9900-DISPLAY-ERROR.                                                      
093600     ADD 1                           TO WS-9900-ERR-COUNT.                
093700     IF  WS-9900-ERR-COUNT > 50                                           
093800         GO TO 9900-EXIT                                                  
093900     END-IF.                                                              
094000     MOVE ERR-FILE-STATUS            TO ERR-RETURN-CODE.                  
094100     DISPLAY "SMC010 FILE ERROR  PGM=" ERR-PROGRAM-ID                     
094200             " PARA=" ERR-PARAGRAPH                                       
094300             " FILE=" ERR-FILE-NAME                                       
094400             " STATUS=" ERR-FILE-STATUS.                                  
094500     DISPLAY "SMC010 FILE ERROR  TEXT=" ERR-MESSAGE-TEXT.                 
094600                                                                          
094700 9900-EXIT.                                                               
094800     EXIT.                                                                
094900                                                                          
095000*****************************************************************         
095100* Build today's date / time-of-day stamp - the batch equivalent  *        
095200* of the old 9999-WRITE-CSSL ASKTIME/FORMATTIME pair.            *        
095300*****************************************************************         
095400 9950-GET-TIMESTAMP.                                                      
095500     ACCEPT TS-TODAY-YYYYMMDD        FROM DATE YYYYMMDD.                  
095600     ACCEPT TS-NOW-HHMMSSTH          FROM TIME.                           
095700     STRING TS-TODAY-CC TS-TODAY-YY  DELIMITED BY SIZE                    
095800            "-"                      DELIMITED BY SIZE                    
095900            TS-TODAY-MM              DELIMITED BY SIZE                    
096000            "-"                      DELIMITED BY SIZE                    
096100            TS-TODAY-DD              DELIMITED BY SIZE                    
096200            "T"                      DELIMITED BY SIZE                    
096300            TS-NOW-HH                DELIMITED BY SIZE                    
096400            ":"                      DELIMITED BY SIZE                    
096500            TS-NOW-MM                DELIMITED BY SIZE                    
096600            ":"                      DELIMITED BY SIZE                    
096700            TS-NOW-SS                DELIMITED BY SIZE                    
096800       INTO TS-STAMP-19.                                                  
096900                                                                          
097000 9950-EXIT.                                                               
097100     EXIT.                                                                
097200                                                                          
097300*****************************************************************         
097400* Abend the job on an unrecoverable file error.                  *        
097500*****************************************************************         
097600 9990-ABEND-JOB.                                                          
097700     DISPLAY "SMC010 ABEND - UNRECOVERABLE FILE ERROR".                   
097800     MOVE 16                         TO RETURN-CODE.                      
097900     STOP RUN.                                                            
098000                                                                          
098100 9990-EXIT.                                                               
098200     EXIT.                                                                
