000100*****************************************************************         
000200* SMCITEC - ITRON_FILE_EVENTS file record (one row per generic   *        
000300* <Event> in an Itron events file - no IS-HISTORICAL flag here,  *        
000400* unlike SMCITAC).                                               *        
000500*****************************************************************         
000600 01  ITFEVNT-RECORD.                                                      
000700     05  ITE-F-ID               PIC S9(09) COMP-3.                        
000800     05  ITE-COLLECTION-SYS-ID  PIC  X(40) VALUE SPACES.                  
000900     05  ITE-OBJECT-ID          PIC  X(40) VALUE SPACES.                  
001000     05  ITE-OBJECT-TYPE        PIC  X(20) VALUE SPACES.                  
001100     05  ITE-EVENT-TYPE         PIC  X(20) VALUE SPACES.                  
001200     05  ITE-EVENT-DTIME        PIC  X(19) VALUE SPACES.                  
001300     05  ITE-CAPTURE-DTIME      PIC  X(19) VALUE SPACES.                  
001400     05  FILLER                 PIC  X(20) VALUE SPACES.                  
