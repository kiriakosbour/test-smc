000100*****************************************************************         
000200* SMCITAC - ITRON_FILE_ALARMS file record (one row per           *        
000300* namespace-qualified <Event> in an Itron alarms file).          *        
000400*****************************************************************         
000500 01  ITFALRM-RECORD.                                                      
000600     05  ITA-F-ID               PIC S9(09) COMP-3.                        
000700     05  ITA-COLLECTION-SYS-ID  PIC  X(40) VALUE SPACES.                  
000800     05  ITA-OBJECT-ID          PIC  X(40) VALUE SPACES.                  
000900     05  ITA-OBJECT-TYPE        PIC  X(20) VALUE SPACES.                  
001000     05  ITA-EVENT-TYPE         PIC  X(20) VALUE SPACES.                  
001100     05  ITA-EVENT-DTIME        PIC  X(19) VALUE SPACES.                  
001200     05  ITA-CAPTURE-DTIME      PIC  X(19) VALUE SPACES.                  
001300     05  ITA-IS-HISTORICAL      PIC  X(05) VALUE SPACES.                  
001400     05  FILLER                 PIC  X(15) VALUE SPACES.                  
