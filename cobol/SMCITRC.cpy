000100*****************************************************************         
000200* SMCITRC - ITRON_FILE_READINGS file record (one row per         *        
000300* <Reading> under an Itron <Channel>).                           *        
000400*****************************************************************         
000500* METER-VALUE is COMP-3, unlike the MDM quantities elsewhere in  *        
000600* this suite - a non-numeric reading value is a hard parse       *        
000700* failure for the whole file here, not a default-to-zero case.   *        
000800*****************************************************************         
000900 01  ITFREAD-RECORD.                                                      
001000     05  ITR-F-ID               PIC S9(09) COMP-3.                        
001100     05  ITR-SERV-POINT-CHANNEL PIC  X(40) VALUE SPACES.                  
001200     05  ITR-METER-VALUE        PIC S9(09)V9(06) COMP-3.                  
001300     05  ITR-STATUS-REF         PIC  X(10) VALUE SPACES.                  
001400     05  ITR-READING-TIME       PIC  X(19) VALUE SPACES.                  
001500     05  FILLER                 PIC  X(18) VALUE SPACES.                  
