000100*****************************************************************         
000200* SMCITHC - ITRON_FILE_PROCESS file record (one row per Itron    *        
000300* file imported - readings, alarms, or events).  The working     *        
000400* ITRON-CHANNEL area used while parsing a readings file's        *        
000500* <Channel> elements is declared directly in SMC040 - it is      *        
000600* parse work, not a persistent record shape, and does not        *        
000700* belong in a file-record copybook.                              *        
000800*****************************************************************         
000900 01  ITFPROC-RECORD.                                                      
001000     05  ITF-F-ID               PIC S9(09) COMP-3.                        
001100     05  ITF-F-NAME             PIC  X(260) VALUE SPACES.                 
001200     05  ITF-PROCESS-RESULT     PIC S9(03) COMP-3 VALUE ZEROES.           
001300     05  ITF-PROCESS-MESSAGE    PIC  X(4000) VALUE SPACES.                
001400     05  FILLER                 PIC  X(20) VALUE SPACES.                  
