000100*****************************************************************         
000200* SMC020 - HEDNO SMART METER INTEGRATION                         *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID. SMC020.                                                      
000600 AUTHOR. K. VASSILIOU.                                                    
000700 INSTALLATION. HEDNO - DEI IT OPERATIONS.                                 
000800 DATE-WRITTEN. 06/03/1991.                                                
000900 DATE-COMPILED.                                                           
001000 SECURITY. HEDNO INTERNAL USE ONLY - SEE SMC.ADM.POLICY.                  
001100*****************************************************************         
001200*****************************************************************         
001300* SMC020 is the order-package parser.  Once per batch cycle it   *        
001400* scans SMC_ORDER_PACKAGES for OPEN packages old enough or big   *        
001500* enough to process, then for each ready package walks every     *        
001600* ORDER-ITEM row in the package, keeps only the Energie /        *        
001700* Consumption items, parses each one's raw XML into interval     *        
001800* rows and appends them to SMC_LOAD_PROFILE_INTERVALS.  A        *        
001900* package that processes cleanly is marked COMPLETED and every   *        
002000* one of its items - including ones that were filtered out -     *        
002100* is marked PROCESSED; a package that hits trouble is marked     *        
002200* FAILED and the run moves on to the next ready package.         *        
002300*****************************************************************         
002400* Date       UserID   Description                                *        
002500* ---------- -------- -----------------------------------------  *        
002600* 06/03/1991 KVASIL   Original program - ZFA order queue drain.  *        
002700* 01/14/1993 RFRERKIN Readiness rule widened to size OR age, not *        
002800*                     age alone, per PL/SR request 93-0021.      *        
002900* 08/22/1994 KVASIL   Non-Energie items now left PENDING instead *        
003000*                     of being deleted from the package.         *        
003100* 05/02/1995 MNIKOU   Per-item batch insert isolated so one bad  *        
003200*                     item no longer fails the whole package.    *        
003300* 10/14/1998 KVASIL   Y2K REMEDIATION - package age now computed *        
003400*                     off 4-digit century, ticket Y2K-0231.      *        
003500* 01/06/1999 KVASIL   Y2K REMEDIATION VERIFIED - PROD ticket     *        
003600*                     Y2K-0231 closed after parallel run.        *        
003700* 11/19/2001 PDEMOU   Item count limited to 100 intervals/item   *        
003800*                     to match the SMC-LOAD-PROFILE-INTERVALS    *        
003900*                     table size, per SR 2001-266.               *        
004000* 05/19/2004 NKOSTAS  Added same-day guard on age computation -  *        
004100*                     see 2040-COMPUTE-PACKAGE-AGE comment.      *        
004200* 01/11/2006 NKOSTAS  A real ORDITEM read/rewrite error was being*        
004300*                     read as plain end-of-scan and let the      *        
004400*                     package finish COMPLETED - now fails the   *        
004500*                     package, ticket HD-2006-009.               *        
004600* 03/21/2006 MNIKOU   9900-DISPLAY-ERROR now caps itself at 50   *        
004700*                     lines a run, ticket HD-2006-054.           *        
004800*****************************************************************         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-370.                                                
005200 OBJECT-COMPUTER. IBM-370.                                                
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT ORDPKG-FILE ASSIGN TO ORDPKG                                  
005800         ORGANIZATION IS RELATIVE                                         
005900         ACCESS MODE IS DYNAMIC                                           
006000         RELATIVE KEY IS WS-OPK-RELKEY                                    
006100         FILE STATUS IS WS-FS-ORDPKG.                                     
006200     SELECT ORDITEM-FILE ASSIGN TO ORDITEM                                
006300         ORGANIZATION IS RELATIVE                                         
006400         ACCESS MODE IS DYNAMIC                                           
006500         RELATIVE KEY IS WS-OIT-RELKEY                                    
006600         FILE STATUS IS WS-FS-ORDITEM.                                    
006700     SELECT LPINTVL-FILE ASSIGN TO LPINTVL                                
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         FILE STATUS IS WS-FS-LPINTVL.                                    
007000                                                                          
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300 FD  ORDPKG-FILE                                                          
007400     LABEL RECORDS ARE STANDARD.                                          
007500 COPY SMCOPKC.                                                            
007600                                                                          
007700 FD  ORDITEM-FILE                                                         
007800     LABEL RECORDS ARE STANDARD.                                          
007900 COPY SMCOITC.                                                            
008000                                                                          
008100 FD  LPINTVL-FILE                                                         
008200     LABEL RECORDS ARE STANDARD.                                          
008300 COPY SMCLPIC.                                                            
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600 COPY SMCERRC.                                                            
008700 COPY SMCLPFC.                                                            
008800                                                                          
008900*****************************************************************         
009000* Caps how many file-error lines 9900-DISPLAY-ERROR will write to*        
009100* SYSOUT in one run - see HD-2006-054 in the change log above.   *        
009200*****************************************************************         
009300 77  WS-9900-ERR-COUNT           PIC S9(04) COMP VALUE ZERO.              
009400                                                                          
009500 01  WS-FILE-STATUSES.                                                    
009600     05  WS-FS-ORDPKG            PIC  X(02) VALUE SPACES.                 
009700     05  WS-FS-ORDITEM           PIC  X(02) VALUE SPACES.                 
009800     05  WS-FS-LPINTVL           PIC  X(02) VALUE SPACES.                 
009900     05  FILLER                  PIC  X(08) VALUE SPACES.                 
010000                                                                          
010100 01  WS-OPK-RELKEY               PIC S9(08) COMP VALUE ZEROES.            
010200 01  WS-OIT-RELKEY               PIC S9(08) COMP VALUE ZEROES.            
010300 01  WS-CURRENT-PKG-ID           PIC S9(09) COMP-3 VALUE ZEROES.          
010400                                                                          
010500 01  WS-SWITCHES.                                                         
010600     05  WS-PACKAGE-READY-SW     PIC  X(01) VALUE "N".                    
010700         88  WS-PACKAGE-READY            VALUE "Y".                       
010800     05  WS-PACKAGE-FAILED-SW    PIC  X(01) VALUE "N".                    
010900         88  WS-PACKAGE-FAILED           VALUE "Y".                       
011000     05  WS-ITEM-QUALIFIES-SW    PIC  X(01) VALUE "N".                    
011100         88  WS-ITEM-QUALIFIES           VALUE "Y".                       
011200     05  FILLER                  PIC  X(06) VALUE SPACES.                 
011300                                                                          
011400*****************************************************************         
011500* Readiness-rule controls.  Hardcoded in this release - see      *        
011600* SMC.ADM.POLICY for the PARM-card variant under design.         *        
011700*****************************************************************         
011800 01  WS-MAX-PACKAGE-SIZE         PIC S9(04) COMP VALUE 500.               
011900 01  WS-MAX-AGE-MINUTES          PIC S9(04) COMP VALUE 60.                
012000                                                                          
012100 01  WS-COUNTERS.                                                         
012200     05  WS-PACKAGE-ITEM-COUNT   PIC S9(04) COMP VALUE ZEROES.            
012300     05  WS-PACKAGE-INTERVALS-SAVED PIC S9(08) COMP VALUE ZEROES.         
012400     05  WS-NOW-MINUTES          PIC S9(06) COMP VALUE ZEROES.            
012500     05  WS-CREATED-MINUTES      PIC S9(06) COMP VALUE ZEROES.            
012600     05  WS-PACKAGE-AGE-MINUTES  PIC S9(06) COMP VALUE ZEROES.            
012700     05  FILLER                  PIC  X(08) VALUE SPACES.                 
012800                                                                          
012900 01  WS-TODAY-EDIT                PIC  X(08) VALUE SPACES.                
013000 01  WS-TODAY-EDIT-R REDEFINES WS-TODAY-EDIT.                             
013100     05  WS-TODAY-YYYY            PIC  X(04).                             
013200     05  WS-TODAY-MM              PIC  X(02).                             
013300     05  WS-TODAY-DD              PIC  X(02).                             
013400                                                                          
013500*****************************************************************         
013600* Per-item raw-XML work - same pattern-match tag locator as      *        
013700* SMC010, hand-carried into this program rather than shared.     *        
013800*****************************************************************         
013900 01  WS-ITEM-XML-BUFFER           PIC  X(8000) VALUE SPACES.              
014000 01  WS-ITEM-XML-BUFFER-R REDEFINES WS-ITEM-XML-BUFFER.                   
014100     05  WS-ITEM-XML-HEAD         PIC  X(80).                             
014200     05  FILLER                   PIC  X(7920).                           
014300 01  WS-ITEM-XML-SAVE             PIC  X(8000) VALUE SPACES.              
014400                                                                          
014500 01  WS-TAG-SEARCH-WORK.                                                  
014600     05  WS-TS-TAG-NAME           PIC  X(40) VALUE SPACES.                
014700     05  WS-TS-OPEN-TAG           PIC  X(42) VALUE SPACES.                
014800     05  WS-TS-CLOSE-TAG          PIC  X(42) VALUE SPACES.                
014900     05  WS-TS-VALUE              PIC  X(200) VALUE SPACES.               
015000     05  WS-TS-FOUND-SW           PIC  X(01) VALUE "N".                   
015100         88  WS-TS-FOUND                  VALUE "Y".                      
015200     05  WS-TS-BEFORE             PIC  X(8000) VALUE SPACES.              
015300     05  WS-TS-AFTER              PIC  X(8000) VALUE SPACES.              
015400     05  WS-TS-MIDDLE             PIC  X(8000) VALUE SPACES.              
015500     05  FILLER                   PIC  X(08) VALUE SPACES.                
015600                                                                          
015700 01  WS-SUBITEM-WORK.                                                     
015800     05  WS-SUBITEM-TEXT          PIC  X(2000) VALUE SPACES.              
015900     05  WS-SUBITEM-START         PIC  X(19) VALUE SPACES.                
016000     05  WS-SUBITEM-END           PIC  X(19) VALUE SPACES.                
016100     05  WS-SUBITEM-VALUE-EDIT    PIC  X(20) VALUE SPACES.                
016200     05  WS-SUBITEM-STATUS        PIC  X(10) VALUE SPACES.                
016300     05  FILLER                   PIC  X(10) VALUE SPACES.                
016400 01  WS-SUBITEM-TEXT-R REDEFINES WS-SUBITEM-TEXT.                         
016500     05  WS-SUBITEM-TEXT-HEAD     PIC  X(20).                             
016600     05  FILLER                   PIC  X(1980).                           
016700                                                                          
016800 PROCEDURE DIVISION.                                                      
016900                                                                          
017000*****************************************************************         
017100* Main process.                                                  *        
017200*****************************************************************         
017300     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.                    
017400     PERFORM 2000-FIND-READY-PACKAGES  THRU 2000-EXIT.                    
017500     PERFORM 9000-TERMINATE            THRU 9000-EXIT.                    
017600     STOP RUN.                                                            
017700                                                                          
017800 1000-INITIALIZE.                                                         
017900     MOVE "SMC020"                    TO ERR-PROGRAM-ID.                  
018000     OPEN I-O    ORDPKG-FILE.                                             
018100     IF  WS-FS-ORDPKG NOT = "00"                                          
018200         MOVE "ORDPKG-FILE"           TO ERR-FILE-NAME                    
018300         MOVE WS-FS-ORDPKG            TO ERR-FILE-STATUS                  
018400         MOVE "1000-INITIALIZE"       TO ERR-PARAGRAPH                    
018500         PERFORM 9900-DISPLAY-ERROR   THRU 9900-EXIT                      
018600         PERFORM 9990-ABEND-JOB       THRU 9990-EXIT                      
018700     END-IF.                                                              
018800     OPEN I-O    ORDITEM-FILE.                                            
018900     OPEN EXTEND LPINTVL-FILE.                                            
019000                                                                          
019100 1000-EXIT.                                                               
019200     EXIT.                                                                
019300                                                                          
019400*****************************************************************         
019500* Sequential scan of every ORDPKG slot.  A package not at all    *        
019600* OPEN is skipped without reading its items.                     *        
019700*****************************************************************         
019800 2000-FIND-READY-PACKAGES.                                                
019900     SET WS-OPK-RELKEY TO 1.                                              
020000     MOVE SPACES                      TO WS-FS-ORDPKG.                    
020100     PERFORM 2010-SCAN-ONE-PACKAGE    THRU 2010-EXIT                      
020200         UNTIL WS-FS-ORDPKG = "23".                                       
020300                                                                          
020400 2000-EXIT.                                                               
020500     EXIT.                                                                
020600                                                                          
020700 2010-SCAN-ONE-PACKAGE.                                                   
020800     READ ORDPKG-FILE                                                     
020900         INVALID KEY MOVE "23" TO WS-FS-ORDPKG                            
021000     END-READ.                                                            
021100     IF  WS-FS-ORDPKG NOT = "23"                                          
021200         IF  OPK-STATUS = "OPEN"                                          
021300             PERFORM 2020-TEST-PACKAGE-READY THRU 2020-EXIT               
021400             IF  WS-PACKAGE-READY                                         
021500                 MOVE OPK-PACKAGE-ID  TO WS-CURRENT-PKG-ID                
021600                 PERFORM 3000-PROCESS-PACKAGE THRU 3000-EXIT              
021700             END-IF                                                       
021800         END-IF                                                           
021900         ADD 1 TO WS-OPK-RELKEY                                           
022000     END-IF.                                                              
022100                                                                          
022200 2010-EXIT.                                                               
022300     EXIT.                                                                
022400                                                                          
022500 2020-TEST-PACKAGE-READY.                                                 
022600     MOVE "N"                         TO WS-PACKAGE-READY-SW.             
022700     PERFORM 2030-COUNT-PACKAGE-ITEMS THRU 2030-EXIT.                     
022800     IF  WS-PACKAGE-ITEM-COUNT >= WS-MAX-PACKAGE-SIZE                     
022900         SET WS-PACKAGE-READY TO TRUE                                     
023000     ELSE                                                                 
023100         PERFORM 2040-COMPUTE-PACKAGE-AGE THRU 2040-EXIT                  
023200         IF  WS-PACKAGE-AGE-MINUTES > WS-MAX-AGE-MINUTES                  
023300             SET WS-PACKAGE-READY TO TRUE                                 
023400         END-IF                                                           
023500     END-IF.                                                              
023600                                                                          
023700 2020-EXIT.                                                               
023800     EXIT.                                                                
023900                                                                          
024000*****************************************************************         
024100* Item count for the age/size rule - a full scan of ORDITEM per  *        
024200* package.  Acceptable at current volumes; if ORDITEM ever grows *        
024300* past a few thousand rows this should move to an indexed file   *        
024400* keyed on PACKAGE-ID (see SMC.ADM.POLICY open item OI-014).     *        
024500*****************************************************************         
024600 2030-COUNT-PACKAGE-ITEMS.                                                
024700     MOVE ZEROES                      TO WS-PACKAGE-ITEM-COUNT.           
024800     SET WS-OIT-RELKEY TO 1.                                              
024900     MOVE SPACES                      TO WS-FS-ORDITEM.                   
025000     PERFORM 2035-COUNT-ONE-ITEM      THRU 2035-EXIT                      
025100         UNTIL WS-FS-ORDITEM = "23".                                      
025200                                                                          
025300 2030-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
025600 2035-COUNT-ONE-ITEM.                                                     
025700     READ ORDITEM-FILE                                                    
025800         INVALID KEY MOVE "23" TO WS-FS-ORDITEM                           
025900     END-READ.                                                            
026000     IF  WS-FS-ORDITEM NOT = "23"                                         
026100         IF  OIT-PACKAGE-ID = WS-CURRENT-PKG-ID                           
026200             ADD 1 TO WS-PACKAGE-ITEM-COUNT                               
026300         END-IF                                                           
026400         ADD 1 TO WS-OIT-RELKEY                                           
026500     END-IF.                                                              
026600                                                                          
026700 2035-EXIT.                                                               
026800     EXIT.                                                                
026900                                                                          
027000*****************************************************************         
027100* Age in minutes, same-calendar-day only.  A package created on  *        
027200* an earlier day is always treated as aged-out (forced past the  *        
027300* threshold) rather than attempting cross-midnight arithmetic -  *        
027400* a deliberate simplification carried since the original 1991    *        
027500* release, revisited and left as-is per ticket HD-2004-091.      *        
027600*****************************************************************         
027700 2040-COMPUTE-PACKAGE-AGE.                                                
027800     PERFORM 9950-GET-TIMESTAMP       THRU 9950-EXIT.                     
027900     MOVE TS-TODAY-YYYYMMDD           TO WS-TODAY-EDIT.                   
028000     IF  OPK-CREATED-YYYY = WS-TODAY-YYYY                                 
028100     AND OPK-CREATED-MM   = WS-TODAY-MM                                   
028200     AND OPK-CREATED-DD   = WS-TODAY-DD                                   
028300         COMPUTE WS-NOW-MINUTES =                                         
028400             (TS-NOW-HH * 60) + TS-NOW-MM                                 
028500         COMPUTE WS-CREATED-MINUTES =                                     
028600             (OPK-CREATED-HH * 60) + OPK-CREATED-MI                       
028700         COMPUTE WS-PACKAGE-AGE-MINUTES =                                 
028800             WS-NOW-MINUTES - WS-CREATED-MINUTES                          
028900     ELSE                                                                 
029000         MOVE 999999                  TO WS-PACKAGE-AGE-MINUTES           
029100     END-IF.                                                              
029200                                                                          
029300 2040-EXIT.                                                               
029400     EXIT.                                                                
029500                                                                          
029600*****************************************************************         
029700* Process one ready package.  PROCESSING is set first so a       *        
029800* restart after an abend will not pick the same package up       *        
029900* twice as OPEN.                                                 *        
030000*****************************************************************         
030100 3000-PROCESS-PACKAGE.                                                    
030200     PERFORM 3010-MARK-PROCESSING     THRU 3010-EXIT.                     
030300     IF  WS-FS-ORDPKG = "00"                                              
030400         MOVE "N"                     TO WS-PACKAGE-FAILED-SW             
030500         MOVE ZEROES               TO WS-PACKAGE-INTERVALS-SAVED          
030600         PERFORM 3100-PROCESS-ALL-ITEMS THRU 3100-EXIT                    
030700         IF  WS-PACKAGE-FAILED                                            
030800             PERFORM 3600-FAIL-PACKAGE    THRU 3600-EXIT                  
030900         ELSE                                                             
031000             PERFORM 3500-COMPLETE-PACKAGE THRU 3500-EXIT                 
031100             IF  NOT WS-PACKAGE-FAILED                                    
031200                 DISPLAY "SMC020 - PACKAGE " WS-CURRENT-PKG-ID            
031300                         " COMPLETED - INTERVALS SAVED: "                 
031400                         WS-PACKAGE-INTERVALS-SAVED                       
031500             END-IF                                                       
031600         END-IF                                                           
031700     ELSE                                                                 
031800         PERFORM 3600-FAIL-PACKAGE     THRU 3600-EXIT                     
031900     END-IF.                                                              
032000                                                                          
032100 3000-EXIT.                                                               
032200     EXIT.                                                                
032300                                                                          
032400 3010-MARK-PROCESSING.                                                    
032500     MOVE "PROCESSING"                TO OPK-STATUS.                      
032600     REWRITE ORDPKG-RECORD                                                
032700         INVALID KEY MOVE "99" TO WS-FS-ORDPKG                            
032800     END-REWRITE.                                                         
032900                                                                          
033000 3010-EXIT.                                                               
033100     EXIT.                                                                
033200                                                                          
033300*****************************************************************         
033400* Walk every item in the package; a per-item failure (bad file   *        
033500* status on the interval write) is swallowed here and does not   *        
033600* fail the package - only a genuine ORDITEM read failure does    *        
033700* (status neither "00" found nor "23" end-of-scan).              *        
033800*****************************************************************         
033900 3100-PROCESS-ALL-ITEMS.                                                  
034000     SET WS-OIT-RELKEY TO 1.                                              
034100     MOVE SPACES                      TO WS-FS-ORDITEM.                   
034200     PERFORM 3110-PROCESS-ONE-ITEM    THRU 3110-EXIT                      
034300         UNTIL WS-FS-ORDITEM = "23" OR WS-PACKAGE-FAILED.                 
034400                                                                          
034500 3100-EXIT.                                                               
034600     EXIT.                                                                
034700                                                                          
034800 3110-PROCESS-ONE-ITEM.                                                   
034900     READ ORDITEM-FILE                                                    
035000         INVALID KEY MOVE "23" TO WS-FS-ORDITEM                           
035100     END-READ.                                                            
035200     IF  WS-FS-ORDITEM = "23"                                             
035300         CONTINUE                                                         
035400     ELSE                                                                 
035500         IF  WS-FS-ORDITEM NOT = "00"                                     
035600             MOVE "Y"                     TO WS-PACKAGE-FAILED-SW         
035700             MOVE "ORDITEM-FILE"          TO ERR-FILE-NAME                
035800             MOVE "3110-PROCESS-ONE-ITEM" TO ERR-PARAGRAPH                
035900             MOVE WS-FS-ORDITEM           TO ERR-FILE-STATUS              
036000             PERFORM 9900-DISPLAY-ERROR   THRU 9900-EXIT                  
036100         ELSE                                                             
036200             IF  OIT-PACKAGE-ID = WS-CURRENT-PKG-ID                       
036300                 PERFORM 3200-FILTER-ITEM  THRU 3200-EXIT                 
036400                 IF  WS-ITEM-QUALIFIES                                    
036500                     PERFORM 3300-PARSE-ITEM-XML THRU 3300-EXIT           
036600                     PERFORM 3400-SAVE-ITEM-INTERVALS                     
036700                         THRU 3400-EXIT                                   
036800                 END-IF                                                   
036900             END-IF                                                       
037000             ADD 1 TO WS-OIT-RELKEY                                       
037100         END-IF                                                           
037200     END-IF.                                                              
037300                                                                          
037400 3110-EXIT.                                                               
037500     EXIT.                                                                
037600                                                                          
037700*****************************************************************         
037800* Data-type filter - exact string match only.                    *        
037900*****************************************************************         
038000 3200-FILTER-ITEM.                                                        
038100     MOVE "N"                         TO WS-ITEM-QUALIFIES-SW.            
038200     IF  OIT-DATA-TYPE = "Energie / Consumption"                          
038300         SET WS-ITEM-QUALIFIES TO TRUE                                    
038400     END-IF.                                                              
038500                                                                          
038600 3200-EXIT.                                                               
038700     EXIT.                                                                
038800                                                                          
038900*****************************************************************         
039000* Parse OIT-RAW-XML's <Item> elements into SMC-LOAD-PROFILE-     *        
039100* INTERVALS, reusing the copybook table SMC010 also uses.  An    *        
039200* item yields no row at all if Start/End/Value are not all       *        
039300* present (this is not an error - it is simply skipped).         *        
039400*****************************************************************         
039500 3300-PARSE-ITEM-XML.                                                     
039600     MOVE OIT-RAW-XML                 TO WS-ITEM-XML-BUFFER.              
039700     MOVE ZEROES                      TO LP-INTERVAL-COUNT.               
039800     MOVE "Item"                      TO WS-TS-TAG-NAME.                  
039900     PERFORM 3150-LOCATE-TAG-VALUE    THRU 3150-EXIT.                     
040000     PERFORM 3310-NEXT-SUBITEM        THRU 3310-EXIT                      
040100         UNTIL NOT WS-TS-FOUND OR LP-INTERVAL-COUNT >= 100.               
040200                                                                          
040300 3300-EXIT.                                                               
040400     EXIT.                                                                
040500                                                                          
040600 3310-NEXT-SUBITEM.                                                       
040700     MOVE WS-TS-VALUE                 TO WS-SUBITEM-TEXT.                 
040800     PERFORM 3320-EXTRACT-SUBITEM     THRU 3320-EXIT.                     
040900     MOVE WS-TS-AFTER                 TO WS-ITEM-XML-BUFFER.              
041000     MOVE "Item"                      TO WS-TS-TAG-NAME.                  
041100     PERFORM 3150-LOCATE-TAG-VALUE    THRU 3150-EXIT.                     
041200                                                                          
041300 3310-EXIT.                                                               
041400     EXIT.                                                                
041500                                                                          
041600 3320-EXTRACT-SUBITEM.                                                    
041700     MOVE WS-ITEM-XML-BUFFER          TO WS-ITEM-XML-SAVE.                
041800     MOVE WS-SUBITEM-TEXT             TO WS-ITEM-XML-BUFFER.              
041900     MOVE SPACES TO WS-SUBITEM-START WS-SUBITEM-END                       
042000                     WS-SUBITEM-VALUE-EDIT WS-SUBITEM-STATUS.             
042100                                                                          
042200     MOVE "Start"                     TO WS-TS-TAG-NAME.                  
042300     PERFORM 3150-LOCATE-TAG-VALUE    THRU 3150-EXIT.                     
042400     IF  WS-TS-FOUND                                                      
042500         MOVE WS-TS-VALUE             TO WS-SUBITEM-START                 
042600     END-IF.                                                              
042700                                                                          
042800     MOVE "End"                       TO WS-TS-TAG-NAME.                  
042900     PERFORM 3150-LOCATE-TAG-VALUE    THRU 3150-EXIT.                     
043000     IF  WS-TS-FOUND                                                      
043100         MOVE WS-TS-VALUE             TO WS-SUBITEM-END                   
043200     END-IF.                                                              
043300                                                                          
043400     MOVE "Value"                     TO WS-TS-TAG-NAME.                  
043500     PERFORM 3150-LOCATE-TAG-VALUE    THRU 3150-EXIT.                     
043600     IF  WS-TS-FOUND                                                      
043700         MOVE WS-TS-VALUE             TO WS-SUBITEM-VALUE-EDIT            
043800     END-IF.                                                              
043900                                                                          
044000     MOVE "Status"                    TO WS-TS-TAG-NAME.                  
044100     PERFORM 3150-LOCATE-TAG-VALUE    THRU 3150-EXIT.                     
044200     IF  WS-TS-FOUND                                                      
044300         MOVE WS-TS-VALUE             TO WS-SUBITEM-STATUS                
044400     END-IF.                                                              
044500                                                                          
044600     IF  WS-SUBITEM-START      NOT = SPACES                               
044700     AND WS-SUBITEM-END        NOT = SPACES                               
044800     AND WS-SUBITEM-VALUE-EDIT NOT = SPACES                               
044900         ADD 1 TO LP-INTERVAL-COUNT                                       
045000         SET LP-IDX TO LP-INTERVAL-COUNT                                  
045100         MOVE WS-SUBITEM-START(1:19)                                      
045200             TO LPI-START-DATETIME(LP-IDX)                                
045300         MOVE WS-SUBITEM-END(1:19)                                        
045400             TO LPI-END-DATETIME(LP-IDX)                                  
045500         MOVE "KWH"                   TO LPI-UNIT-CODE(LP-IDX)            
045600         MOVE ZEROES                  TO LPI-VALUE(LP-IDX)                
045700         IF  WS-SUBITEM-VALUE-EDIT IS NUMERIC                             
045800             MOVE WS-SUBITEM-VALUE-EDIT TO LPI-VALUE(LP-IDX)              
045900         END-IF                                                           
046000         MOVE "W"                     TO LPI-STATUS(LP-IDX)               
046100         IF  WS-SUBITEM-STATUS NOT = SPACES                               
046200             MOVE WS-SUBITEM-STATUS(1:1) TO LPI-STATUS(LP-IDX)            
046300         END-IF                                                           
046400     END-IF.                                                              
046500                                                                          
046600     MOVE WS-ITEM-XML-SAVE            TO WS-ITEM-XML-BUFFER.              
046700                                                                          
046800 3320-EXIT.                                                               
046900     EXIT.                                                                
047000                                                                          
047100*****************************************************************         
047200* Generic tag locator - hand-carried copy of SMC010's paragraph  *        
047300* of the same shape, per the shop's habit of duplicating rather  *        
047400* than sharing procedure-division logic across programs.         *        
047500*****************************************************************         
047600 3150-LOCATE-TAG-VALUE.                                                   
047700     MOVE "N"                         TO WS-TS-FOUND-SW.                  
047800     MOVE SPACES TO WS-TS-VALUE WS-TS-BEFORE                              
047900                     WS-TS-AFTER WS-TS-MIDDLE.                            
048000                                                                          
048100     STRING "<" DELIMITED BY SIZE                                         
048200            WS-TS-TAG-NAME DELIMITED BY SPACE                             
048300            ">" DELIMITED BY SIZE                                         
048400       INTO WS-TS-OPEN-TAG.                                               
048500     STRING "</" DELIMITED BY SIZE                                        
048600            WS-TS-TAG-NAME DELIMITED BY SPACE                             
048700            ">" DELIMITED BY SIZE                                         
048800       INTO WS-TS-CLOSE-TAG.                                              
048900                                                                          
049000     UNSTRING WS-ITEM-XML-BUFFER DELIMITED BY WS-TS-OPEN-TAG              
049100         INTO WS-TS-BEFORE WS-TS-MIDDLE                                   
049200         ON OVERFLOW CONTINUE                                             
049300     END-UNSTRING.                                                        
049400                                                                          
049500     IF  WS-TS-MIDDLE NOT = SPACES                                        
049600         UNSTRING WS-TS-MIDDLE DELIMITED BY WS-TS-CLOSE-TAG               
049700             INTO WS-TS-VALUE WS-TS-AFTER                                 
049800             ON OVERFLOW CONTINUE                                         
049900         END-UNSTRING                                                     
050000         SET WS-TS-FOUND TO TRUE                                          
050100     END-IF.                                                              
050200                                                                          
050300 3150-EXIT.                                                               
050400     EXIT.                                                                
050500                                                                          
050600*****************************************************************         
050700* Append this item's parsed intervals.  All-or-nothing per item  *        
050800* in spirit - the table is fully built before any row is written *        
050900* and nothing is written at all when LP-INTERVAL-COUNT is zero.  *        
051000*****************************************************************         
051100 3400-SAVE-ITEM-INTERVALS.                                                
051200     IF  LP-INTERVAL-COUNT > 0                                            
051300         PERFORM 3410-WRITE-ONE-INTERVAL THRU 3410-EXIT                   
051400             VARYING LP-IDX FROM 1 BY 1                                   
051500             UNTIL LP-IDX > LP-INTERVAL-COUNT                             
051600         ADD LP-INTERVAL-COUNT TO WS-PACKAGE-INTERVALS-SAVED              
051700     END-IF.                                                              
051800                                                                          
051900 3400-EXIT.                                                               
052000     EXIT.                                                                
052100                                                                          
052200 3410-WRITE-ONE-INTERVAL.                                                 
052300     MOVE OIT-ITEM-ID                 TO LPV-ITEM-ID.                     
052400     MOVE LPI-START-DATETIME(LP-IDX)  TO LPV-INTERVAL-START.              
052500     MOVE LPI-END-DATETIME(LP-IDX)    TO LPV-INTERVAL-END.                
052600     MOVE LPI-VALUE(LP-IDX)           TO LPV-INTERVAL-VALUE.              
052700     MOVE LPI-UNIT-CODE(LP-IDX)       TO LPV-UNIT-CODE.                   
052800     MOVE LPI-STATUS(LP-IDX)          TO LPV-STATUS.                      
052900     WRITE LPINTVL-RECORD.                                                
053000     IF  WS-FS-LPINTVL NOT = "00"                                         
053100         MOVE "LPINTVL-FILE"          TO ERR-FILE-NAME                    
053200         MOVE "3410-WRITE-ONE-INTERVAL" TO ERR-PARAGRAPH                  
053300         MOVE WS-FS-LPINTVL           TO ERR-FILE-STATUS                  
053400         PERFORM 9900-DISPLAY-ERROR   THRU 9900-EXIT                      
053500     END-IF.                                                              
053600                                                                          
053700 3410-EXIT.                                                               
053800     EXIT.                                                                
053900                                                                          
054000*****************************************************************         
054100* Mark every item in the package PROCESSED (not just the         *        
054200* filtered ones) and the package itself COMPLETED - unless the   *        
054300* mark sweep itself turns up a genuine ORDITEM rewrite failure,  *        
054400* in which case the package is FAILED here instead (a failure is *        
054500* terminal no matter which step of the cycle trips it).          *        
054600*****************************************************************         
054700 3500-COMPLETE-PACKAGE.                                                   
054800     PERFORM 3510-MARK-ALL-ITEMS-PROCESSED THRU 3510-EXIT.                
054900     IF  WS-PACKAGE-FAILED                                                
055000         PERFORM 3600-FAIL-PACKAGE        THRU 3600-EXIT                  
055100     ELSE                                                                 
055200         MOVE "COMPLETED"                 TO OPK-STATUS                   
055300         REWRITE ORDPKG-RECORD                                            
055400             INVALID KEY MOVE "99" TO WS-FS-ORDPKG                        
055500         END-REWRITE                                                      
055600     END-IF.                                                              
055700                                                                          
055800 3500-EXIT.                                                               
055900     EXIT.                                                                
056000                                                                          
056100 3510-MARK-ALL-ITEMS-PROCESSED.                                           
056200     SET WS-OIT-RELKEY TO 1.                                              
056300     MOVE SPACES                      TO WS-FS-ORDITEM.                   
056400     PERFORM 3520-MARK-ONE-ITEM       THRU 3520-EXIT                      
056500         UNTIL WS-FS-ORDITEM = "23" OR WS-PACKAGE-FAILED.                 
056600                                                                          
056700 3510-EXIT.                                                               
056800     EXIT.                                                                
056900                                                                          
057000 3520-MARK-ONE-ITEM.                                                      
057100     READ ORDITEM-FILE                                                    
057200         INVALID KEY MOVE "23" TO WS-FS-ORDITEM                           
057300     END-READ.                                                            
057400     IF  WS-FS-ORDITEM = "23"                                             
057500         CONTINUE                                                         
057600     ELSE                                                                 
057700         IF  WS-FS-ORDITEM NOT = "00"                                     
057800             MOVE "Y"                     TO WS-PACKAGE-FAILED-SW         
057900             MOVE "ORDITEM-FILE"          TO ERR-FILE-NAME                
058000             MOVE "3520-MARK-ONE-ITEM"    TO ERR-PARAGRAPH                
058100             MOVE WS-FS-ORDITEM           TO ERR-FILE-STATUS              
058200             PERFORM 9900-DISPLAY-ERROR   THRU 9900-EXIT                  
058300         ELSE                                                             
058400             IF  OIT-PACKAGE-ID = WS-CURRENT-PKG-ID                       
058500                 MOVE "PROCESSED"         TO OIT-STATUS                   
058600                 REWRITE ORDITEM-RECORD                                   
058700                     INVALID KEY CONTINUE                                 
058800                 END-REWRITE                                              
058900                 IF  WS-FS-ORDITEM NOT = "00"                             
059000                     MOVE "Y"             TO WS-PACKAGE-FAILED-SW         
059100                     MOVE "ORDITEM-FILE"  TO ERR-FILE-NAME                
059200                     MOVE "3520-MARK-ONE-ITEM"                            
059300                         TO ERR-PARAGRAPH                                 
059400                     MOVE WS-FS-ORDITEM   TO ERR-FILE-STATUS              
059500                     PERFORM 9900-DISPLAY-ERROR THRU 9900-EXIT            
059600                 END-IF                                                   
059700             END-IF                                                       
059800             ADD 1 TO WS-OIT-RELKEY                                       
059900         END-IF                                                           
060000     END-IF.                                                              
060100                                                                          
060200 3520-EXIT.                                                               
060300     EXIT.                                                                
060400                                                                          
060500*****************************************************************         
060600* Terminal failure for this package.                             *        
060700*****************************************************************         
060800 3600-FAIL-PACKAGE.                                                       
060900     MOVE "FAILED"                    TO OPK-STATUS.                      
061000     REWRITE ORDPKG-RECORD                                                
061100         INVALID KEY CONTINUE                                             
061200     END-REWRITE.                                                         
061300     DISPLAY "SMC020 - PACKAGE " WS-CURRENT-PKG-ID " FAILED".             
061400                                                                          
061500 3600-EXIT.                                                               
061600     EXIT.                                                                
061700                                                                          
061800*****************************************************************         
061900* Close down.                                                    *        
062000*****************************************************************         
062100 9000-TERMINATE.                                                          
062200     CLOSE ORDPKG-FILE.                                                   
062300     CLOSE ORDITEM-FILE.                                                  
062400     CLOSE LPINTVL-FILE.                                                  
062500                                                                          
062600 9000-EXIT.                                                               
062700     EXIT.                                                                
062800                                                                          
062900*****************************************************************         
063000* Display a file-error message - hand-carried, same shape as     *        
063100* SMC010's paragraph of the same number.                         *        
063200*****************************************************************         
063300 9900-DISPLAY-ERROR.                                                      
063400     ADD 1                            TO WS-9900-ERR-COUNT.               
063500     IF  WS-9900-ERR-COUNT > 50                                           
063600         GO TO 9900-EXIT                                                  
063700     END-IF.                                                              
063800     MOVE ERR-FILE-STATUS             TO ERR-RETURN-CODE.                 
063900     DISPLAY "SMC020 FILE ERROR  PGM=" ERR-PROGRAM-ID                     
064000             " PARA=" ERR-PARAGRAPH                                       
064100             " FILE=" ERR-FILE-NAME                                       
064200             " STATUS=" ERR-FILE-STATUS.                                  
064300     DISPLAY "SMC020 FILE ERROR  TEXT=" ERR-MESSAGE-TEXT.                 
064400                                                                          
064500 9900-EXIT.                                                               
064600     EXIT.                                                                
064700                                                                          
064800*****************************************************************         
064900* Build today's date / time-of-day stamp.                        *        
065000*****************************************************************         
065100 9950-GET-TIMESTAMP.                                                      
065200     ACCEPT TS-TODAY-YYYYMMDD         FROM DATE YYYYMMDD.                 
065300     ACCEPT TS-NOW-HHMMSSTH           FROM TIME.                          
065400                                                                          
065500 9950-EXIT.                                                               
065600     EXIT.                                                                
065700                                                                          
065800*****************************************************************         
065900* Abend the job on an unrecoverable file error.                  *        
066000*****************************************************************         
066100 9990-ABEND-JOB.                                                          
066200     DISPLAY "SMC020 ABEND - UNRECOVERABLE FILE ERROR".                   
066300     MOVE 16                          TO RETURN-CODE.                     
066400     STOP RUN.                                                            
066500                                                                          
066600 9990-EXIT.                                                               
066700     EXIT.                                                                
